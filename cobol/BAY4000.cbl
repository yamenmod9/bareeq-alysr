000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BAY4000.
000300 AUTHOR.        KAT.
000400 INSTALLATION.  BAREEQ AL-YUSR DATA CENTER - RIYADH.
000500 DATE-WRITTEN.  07/23/90.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* DATE      BY   REQ#       DESCRIPTION
001200* 07/23/90  KAT  REQ-1611   INITIAL VERSION - MERCHANT WITHDRAWAL REQ-1611
001300*                           RUN.  DEDUCTS FROM BAYMER-BALANCE AND REQ-1611
001400*                           WRITES A WITHDRAWAL SETTLEMENT.       REQ-1611
001500* 11/05/90  KAT  REQ-1663   SETTLEMENT-ID SEQUENCE NOW PICKS UP   REQ-1663
001600*                           WHERE BAY1000'S INCOME SETTLEMENTS    REQ-1663
001700*                           LEFT OFF FOR THE DAY - READS THE      REQ-1663
001800*                           FILE FOR THE HIGH-ID BEFORE EXTENDING.REQ-1663
001900* 04/18/91  SSH  REQ-1735   REJECT-FILE ADDED, SAME WORDING       REQ-1735
002000*                           CONVENTION AS BAY1000/BAY2000.        REQ-1735
002100* 09/02/93  TLM  REQ-1560   SECTION 4 OF THE RUN-CONTROL REPORT - REQ-1560
002200*                           WITHDRAWAL DETAIL AND TOTALS.         REQ-1560
002300* 12/29/98  SSH  Y2K-0044   RUN-DATE PICKUP NOW EXPANDS THE       Y2K-0044
002400*                           2-DIGIT ACCEPT-FROM-DATE YEAR TO A    Y2K-0044
002500*                           4-DIGIT CENTURY, SAME FIX AS THE      Y2K-0044
002600*                           OTHER BAYnnnn RUNS.                   Y2K-0044
002700* 03/17/00  KAT  REQ-1843   CONFIRMED Y2K FIX IN PRODUCTION.      REQ-1843
002800* 02/14/07  JBE  REQ-2190   BANK NAME/IBAN NOW ECHOED ON THE      REQ-2190
002900*                           DETAIL LINE FOR THE TREASURY DESK -   REQ-2190
003000*                           NOT CARRIED ON THE SETTLEMENT RECORD. REQ-2190
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT MERCHANT-FILE    ASSIGN TO DYNAMIC MERCHANT-PATH
004100            ORGANIZATION IS SEQUENTIAL.
004200     SELECT SETTLEMENT-FILE  ASSIGN TO DYNAMIC STLOUT-PATH
004300            ORGANIZATION IS SEQUENTIAL.
004400     SELECT WITHDRAW-EVENTS  ASSIGN TO DYNAMIC WDREVT-PATH
004500            ORGANIZATION IS SEQUENTIAL.
004600     SELECT REJECT-FILE      ASSIGN TO DYNAMIC REJECT-PATH
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT REPORT-FILE      ASSIGN TO DYNAMIC REPORT-PATH
004900            ORGANIZATION IS LINE SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500 FD  MERCHANT-FILE
005600     LABEL RECORDS ARE STANDARD.
005700 01  MERCHANT-REC.
005800     COPY 'BAYMER.cpy'.
005900*
006000 FD  SETTLEMENT-FILE
006100     LABEL RECORDS ARE STANDARD.
006200 01  SETTLEMENT-REC.
006300     COPY 'BAYSTL.cpy'.
006400*
006500 FD  WITHDRAW-EVENTS
006600     LABEL RECORDS ARE STANDARD.
006700     COPY 'BAYEVT.cpy'.
006800*
006900 FD  REJECT-FILE.
007000 01  REJECT-LINE                 PIC X(132).
007100*
007200 FD  REPORT-FILE.
007300 01  REPORT-LINE                 PIC X(132).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700     COPY 'BAYWORK.cpy'.
007800*
007900 01  WS-PATHS.
008000     05  MERCHANT-PATH            PIC X(40) VALUE 'MERCHANT.DAT'.
008100     05  STLOUT-PATH PIC X(40) VALUE 'SETTLEMENT.DAT'.
008200     05  WDREVT-PATH              PIC X(40) VALUE 'WITHDRAW.EVT'.
008300     05  REJECT-PATH              PIC X(40) VALUE 'BAY4000.REJ'.
008400     05  REPORT-PATH              PIC X(40) VALUE 'BAYRUN.RPT'.
008500*
008600 01  WS-SWITCHES.
008700     05  WDR-EOF-SW               PIC X VALUE 'N'.
008800         88  WDR-AT-EOF           VALUE 'Y'.
008900     05  WS-MERCH-LOAD-EOF-SW     PIC X VALUE 'N'.
009000         88  WS-MERCH-LOAD-EOF    VALUE 'Y'.
009100     05  WS-STL-SCAN-EOF-SW       PIC X VALUE 'N'.
009200         88  WS-STL-SCAN-EOF      VALUE 'Y'.
009300     05  WS-FOUND-SW              PIC X VALUE 'N'.
009400         88  WS-FOUND             VALUE 'Y'.
009500*
009600 01  WS-WORK-FIELDS.
009700     05  WS-SUB                   PIC S9(4) COMP VALUE 0.
009800     05  WS-MERCH-SUB             PIC S9(4) COMP VALUE 0.
009900     05  WS-LINE-CTR              PIC S9(3) COMP VALUE 99.
010000     05  WS-PAGE-NO               PIC S9(5) COMP VALUE 0.
010100     05  WS-NEXT-STL-ID           PIC S9(6) COMP VALUE 0.
010200     05  WS-REJ-REASON            PIC X(30) VALUE SPACES.
010300     05  WS-ACCEPT-YYMMDD         PIC 9(6) VALUE 0.
010400     05  WS-ACCEPT-YYMMDD-R REDEFINES WS-ACCEPT-YYMMDD.
010500         10  WS-ACCEPT-YY         PIC 9(2).
010600         10  WS-ACCEPT-MM         PIC 9(2).
010700         10  WS-ACCEPT-DD         PIC 9(2).
010800*
010900 01  WS-MERCH-TABLE.
011000     05  WS-MERCH-COUNT           PIC S9(4) COMP VALUE 0.
011100     05  WS-MERCH-T OCCURS 500 TIMES.
011200         10  WS-MERCH-T-ID        PIC 9(6).
011300         10  WS-MERCH-T-NAME      PIC X(30).
011400         10  WS-MERCH-T-STATUS    PIC X(10).
011500         10  WS-MERCH-T-TOT-TXNS  PIC 9(6).
011600         10  WS-MERCH-T-VOLUME    PIC S9(9)V99 COMP-3.
011700         10  WS-MERCH-T-BALANCE   PIC S9(9)V99 COMP-3.
011800         10  WS-MERCH-T-COMM      PIC S9(9)V99 COMP-3.
011900         10  WS-MERCH-T-BANK      PIC X(20).
012000         10  WS-MERCH-T-IBAN      PIC X(24).
012100*
012200 01  WS-CURRENT-EVENT.
012300     05  WS-EV-NO                 PIC S9(8) COMP VALUE 0.
012400     05  WS-EV-MERCH-ID           PIC 9(6).
012500     05  WS-EV-AMOUNT             PIC S9(7)V99 COMP-3.
012600     05  WS-EV-BANK-NAME          PIC X(20).
012700     05  WS-EV-IBAN               PIC X(24).
012800*
012900 PROCEDURE DIVISION.
013000*
013100 0000-MAIN-LINE.
013200     PERFORM 0100-INITIALIZE.
013300     PERFORM 0300-PROCESS-EVENT THRU 0300-EXIT
013400             UNTIL WDR-AT-EOF.
013500     PERFORM 0400-PRINT-WDR-TOTALS.
013600     PERFORM 0900-TERMINATE.
013700     STOP RUN.
013800*
013900 0100-INITIALIZE.
014000     PERFORM 0105-GET-RUN-DATE.
014100     OPEN INPUT MERCHANT-FILE.
014200     PERFORM 0110-LOAD-MERCHANTS.
014300     CLOSE MERCHANT-FILE.
014400     PERFORM 0115-FIND-HIGH-STL-ID.
014500     OPEN INPUT WITHDRAW-EVENTS.
014600     OPEN EXTEND SETTLEMENT-FILE.
014700     OPEN OUTPUT REJECT-FILE.
014800     OPEN EXTEND REPORT-FILE.
014900     PERFORM 0140-PRINT-REPORT-HEADING.
015000     PERFORM 0395-READ-NEXT-EVENT.
015100*
015200 0105-GET-RUN-DATE.
015300* Y2K-0044 - ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  A YEAR OF
015400* 50 OR MORE IS TAKEN AS 19YY, UNDER 50 AS 20YY.
015500     ACCEPT WS-ACCEPT-YYMMDD FROM DATE.
015600     IF WS-ACCEPT-YY >= 50
015700         COMPUTE WS-DW-CCYY = 1900 + WS-ACCEPT-YY
015800     ELSE
015900         COMPUTE WS-DW-CCYY = 2000 + WS-ACCEPT-YY.
016000     MOVE WS-ACCEPT-MM TO WS-DW-MM.
016100     MOVE WS-ACCEPT-DD TO WS-DW-DD.
016200*
016300 0110-LOAD-MERCHANTS.
016400     PERFORM 0111-LOAD-ONE-MERCH THRU 0111-EXIT
016500             UNTIL WS-MERCH-LOAD-EOF.
016600*
016700 0111-LOAD-ONE-MERCH.
016800     READ MERCHANT-FILE AT END MOVE 'Y' TO WS-MERCH-LOAD-EOF-SW.
016900     IF WS-MERCH-LOAD-EOF-SW = 'N'
017000         ADD 1 TO WS-MERCH-COUNT
017100         MOVE BAYMER-ID       TO WS-MERCH-T-ID (WS-MERCH-COUNT)
017200         MOVE BAYMER-SHOP-NAME TO WS-MERCH-T-NAME (WS-MERCH-COUNT)
017300         MOVE BAYMER-STATUS TO
017400             WS-MERCH-T-STATUS (WS-MERCH-COUNT)
017500         MOVE BAYMER-TOT-TXNS TO
017600             WS-MERCH-T-TOT-TXNS (WS-MERCH-COUNT)
017700         MOVE BAYMER-TOT-VOLUME TO
017800             WS-MERCH-T-VOLUME (WS-MERCH-COUNT)
017900         MOVE BAYMER-BALANCE  TO
018000             WS-MERCH-T-BALANCE (WS-MERCH-COUNT)
018100         MOVE BAYMER-TOT-COMMISSION
018200                              TO WS-MERCH-T-COMM (WS-MERCH-COUNT)
018300         MOVE BAYMER-BANK-NAME TO WS-MERCH-T-BANK (WS-MERCH-COUNT)
018400         MOVE BAYMER-IBAN     TO WS-MERCH-T-IBAN (WS-MERCH-COUNT).
018500 0111-EXIT.
018600     EXIT.
018700*
018800 0115-FIND-HIGH-STL-ID.
018900* REQ-1663 - THE SETTLEMENT FILE ALREADY HOLDS TODAY'S INCOME
019000* SETTLEMENTS FROM BAY1000 BY THE TIME THIS RUN FIRES.  READ IT
019100* ONCE TO PICK UP THE HIGH ID SO OUR WITHDRAWAL SETTLEMENTS DO
019200* NOT COLLIDE WITH THEM.
019300     MOVE 0 TO WS-NEXT-STL-ID.
019400     OPEN INPUT SETTLEMENT-FILE.
019500     PERFORM 0116-SCAN-ONE-STL THRU 0116-EXIT
019600             UNTIL WS-STL-SCAN-EOF.
019700     CLOSE SETTLEMENT-FILE.
019800*
019900 0116-SCAN-ONE-STL.
020000     READ SETTLEMENT-FILE AT END MOVE 'Y' TO WS-STL-SCAN-EOF-SW.
020100     IF WS-STL-SCAN-EOF-SW = 'N'
020200         AND BAYSTL-ID > WS-NEXT-STL-ID
020300         MOVE BAYSTL-ID TO WS-NEXT-STL-ID.
020400 0116-EXIT.
020500     EXIT.
020600*
020700 0140-PRINT-REPORT-HEADING.
020800     MOVE WS-DW-DATE               TO WS-RH-DATE.
020900     ADD 1 TO WS-PAGE-NO.
021000     MOVE WS-PAGE-NO               TO WS-RH-PAGE.
021100     WRITE REPORT-LINE FROM WS-REPORT-HEADING.
021200     MOVE 'SECTION 4 - MERCHANT WITHDRAWAL DETAIL' TO
021300         WS-SH-SECTION.
021400     WRITE REPORT-LINE FROM WS-SECTION-HEADING.
021500     MOVE 4 TO WS-LINE-CTR.
021600*
021700 0300-PROCESS-EVENT.
021800     ADD 1 TO WS-EV-NO.
021900     MOVE SPACES TO WS-REJ-REASON.
022000     MOVE 'N' TO WS-FOUND-SW.
022100     PERFORM 0310-FIND-MERCHANT.
022200     IF NOT WS-FOUND
022300         MOVE 'MERCHANT NOT FOUND' TO WS-REJ-REASON
022400         PERFORM 0390-REJECT-EVENT
022500     ELSE
022600         IF WS-EV-AMOUNT NOT > 0
022700             MOVE 'WITHDRAWAL AMOUNT NOT POSITIVE'
022800                                             TO WS-REJ-REASON
022900             PERFORM 0390-REJECT-EVENT
023000         ELSE
023100         IF WS-EV-AMOUNT > WS-MERCH-T-BALANCE (WS-MERCH-SUB)
023200             MOVE 'WITHDRAWAL EXCEEDS BALANCE'
023300                                             TO WS-REJ-REASON
023400             PERFORM 0390-REJECT-EVENT
023500         ELSE
023600             PERFORM 0340-POST-WITHDRAWAL
023700             PERFORM 0380-WRITE-WDR-DETAIL.
023800     PERFORM 0395-READ-NEXT-EVENT.
023900 0300-EXIT.
024000     EXIT.
024100*
024200 0310-FIND-MERCHANT.
024300     MOVE 'N' TO WS-FOUND-SW.
024400     MOVE 1 TO WS-MERCH-SUB.
024500     PERFORM 0311-SCAN-MERCH THRU 0311-SCAN-MERCH-EXIT
024600             UNTIL WS-FOUND OR WS-MERCH-SUB > WS-MERCH-COUNT.
024700*
024800 0311-SCAN-MERCH.
024900     IF WS-MERCH-T-ID (WS-MERCH-SUB) = WS-EV-MERCH-ID
025000         MOVE 'Y' TO WS-FOUND-SW
025100     ELSE
025200         ADD 1 TO WS-MERCH-SUB.
025300 0311-SCAN-MERCH-EXIT.
025400     EXIT.
025500*
025600 0340-POST-WITHDRAWAL.
025700* REQ-1611 WITHDRAWAL SETTLEMENT - COMMISSION AND RATE ARE ZERO,
025800* GROSS=NET=THE REQUESTED AMOUNT, SETTLED COMPLETE IMMEDIATELY.
025900     SUBTRACT WS-EV-AMOUNT FROM WS-MERCH-T-BALANCE (WS-MERCH-SUB).
026000     ADD 1 TO WS-NEXT-STL-ID.
026100     MOVE WS-NEXT-STL-ID        TO BAYSTL-ID.
026200     STRING 'STL-' WS-NEXT-STL-ID DELIMITED BY SIZE
026300            INTO BAYSTL-REFERENCE.
026400     MOVE 'WITHDRAWAL' TO BAYSTL-TYPE.
026500     MOVE WS-EV-MERCH-ID        TO BAYSTL-MERCH-ID.
026600     MOVE 0                     TO BAYSTL-TXN-ID.
026700     MOVE WS-EV-AMOUNT          TO BAYSTL-GROSS.
026800     MOVE 0                     TO BAYSTL-COMM-RATE.
026900     MOVE 0                     TO BAYSTL-COMM-AMOUNT.
027000     MOVE WS-EV-AMOUNT          TO BAYSTL-NET.
027100     MOVE 'COMPLETED '          TO BAYSTL-STATUS.
027200     MOVE WS-DW-DATE            TO BAYSTL-DATE.
027300     WRITE SETTLEMENT-REC.
027400     ADD 1 TO WS-WT-POSTED.
027500     ADD WS-EV-AMOUNT TO WS-WT-POSTED-TOT.
027600*
027700 0380-WRITE-WDR-DETAIL.
027800     MOVE WS-EV-MERCH-ID            TO WS-WD-MERCH-ID.
027900     MOVE WS-EV-AMOUNT               TO WS-WD-AMOUNT.
028000     MOVE WS-EV-BANK-NAME             TO WS-WD-BANK-NAME.
028100     MOVE WS-EV-IBAN                   TO WS-WD-IBAN.
028200     MOVE 'POSTED'                      TO WS-WD-DISPOSITION.
028300     PERFORM 0385-PRINT-DETAIL-LINE.
028400*
028500 0385-PRINT-DETAIL-LINE.
028600     IF WS-LINE-CTR > 55
028700         PERFORM 0140-PRINT-REPORT-HEADING.
028800     WRITE REPORT-LINE FROM WS-WITHDRAW-DETAIL-LINE.
028900     ADD 1 TO WS-LINE-CTR.
029000*
029100 0390-REJECT-EVENT.
029200     ADD 1 TO WS-WT-REJECTED.
029300     MOVE SPACES TO REJECT-LINE.
029400     STRING 'BAY4000 ' WS-EV-NO ' MERCH=' WS-EV-MERCH-ID
029500            ' REASON=' WS-REJ-REASON
029600            DELIMITED BY SIZE INTO REJECT-LINE.
029700     WRITE REJECT-LINE.
029800     MOVE WS-EV-MERCH-ID              TO WS-WD-MERCH-ID.
029900     MOVE WS-EV-AMOUNT                 TO WS-WD-AMOUNT.
030000     MOVE WS-EV-BANK-NAME               TO WS-WD-BANK-NAME.
030100     MOVE WS-EV-IBAN                     TO WS-WD-IBAN.
030200     MOVE WS-REJ-REASON                   TO WS-WD-DISPOSITION.
030300     PERFORM 0385-PRINT-DETAIL-LINE.
030400*
030500 0395-READ-NEXT-EVENT.
030600     READ WITHDRAW-EVENTS AT END MOVE 'Y' TO WDR-EOF-SW.
030700     IF WDR-EOF-SW = 'N'
030800         MOVE BAYWDR-MERCH-ID    TO WS-EV-MERCH-ID
030900         MOVE BAYWDR-AMOUNT      TO WS-EV-AMOUNT
031000         MOVE BAYWDR-BANK-NAME   TO WS-EV-BANK-NAME
031100         MOVE BAYWDR-IBAN        TO WS-EV-IBAN.
031200*
031300 0400-PRINT-WDR-TOTALS.
031400     MOVE SPACES TO WS-AS-LABEL WS-AS-COUNT.
031500     MOVE 'WITHDRAWALS POSTED..........' TO WS-AS-LABEL.
031600     MOVE WS-WT-POSTED TO WS-AS-COUNT.
031700     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
031800     MOVE 'WITHDRAWALS REJECTED........' TO WS-AS-LABEL.
031900     MOVE WS-WT-REJECTED TO WS-AS-COUNT.
032000     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
032100     MOVE 'TOTAL WITHDRAWN (SAR)........' TO WS-RS-LABEL.
032200     MOVE WS-WT-POSTED-TOT TO WS-RS-AMOUNT.
032300     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
032400*
032500 0900-TERMINATE.
032600* REWRITE THE MERCHANT MASTER FROM THE UPDATED TABLE.
032700     CLOSE SETTLEMENT-FILE REJECT-FILE WITHDRAW-EVENTS
032800         REPORT-FILE.
032900     OPEN OUTPUT MERCHANT-FILE.
033000     MOVE 1 TO WS-SUB.
033100     PERFORM 0910-REWRITE-MERCH THRU 0910-EXIT
033200             UNTIL WS-SUB > WS-MERCH-COUNT.
033300     CLOSE MERCHANT-FILE.
033400*
033500 0910-REWRITE-MERCH.
033600     MOVE WS-MERCH-T-ID (WS-SUB)        TO BAYMER-ID.
033700     MOVE WS-MERCH-T-NAME (WS-SUB)      TO BAYMER-SHOP-NAME.
033800     MOVE WS-MERCH-T-STATUS (WS-SUB)    TO BAYMER-STATUS.
033900     MOVE WS-MERCH-T-TOT-TXNS (WS-SUB)  TO BAYMER-TOT-TXNS.
034000     MOVE WS-MERCH-T-VOLUME (WS-SUB)    TO BAYMER-TOT-VOLUME.
034100     MOVE WS-MERCH-T-BALANCE (WS-SUB)   TO BAYMER-BALANCE.
034200     MOVE WS-MERCH-T-COMM (WS-SUB)      TO BAYMER-TOT-COMMISSION.
034300     MOVE WS-MERCH-T-BANK (WS-SUB)      TO BAYMER-BANK-NAME.
034400     MOVE WS-MERCH-T-IBAN (WS-SUB)      TO BAYMER-IBAN.
034500     WRITE MERCHANT-REC.
034600     ADD 1 TO WS-SUB.
034700 0910-EXIT.
034800     EXIT.
