000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BAY5000.
000300 AUTHOR.        TLM.
000400 INSTALLATION.  BAREEQ AL-YUSR DATA CENTER - RIYADH.
000500 DATE-WRITTEN.  02/11/92.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* DATE      BY   REQ#       DESCRIPTION
001200* 02/11/92  TLM  REQ-1780   INITIAL VERSION - READ-ONLY REPORT    REQ-1780
001300*                           RUN, NO MASTER FILE IS UPDATED.       REQ-1780
001400*                           SECTION 5 - CUSTOMER LATE-PAYMENT     REQ-1780
001500*                           STATISTICS OVER PAID SCHEDULE LINES.  REQ-1780
001600* 08/30/92  TLM  REQ-1799   SECTION 6 - PLATFORM REVENUE AND      REQ-1799
001700*                           TRANSACTION DASHBOARD COMBINED ONTO   REQ-1799
001800*                           ONE PAGE, SINCE BOTH DRAW ON THE SAME REQ-1799
001900*                           CONTROL-TOTAL GROUP IN THE COPYBOOK.  REQ-1799
002000* 03/15/94  SSH  REQ-1590   ON-TIME RATE FORCED TO 100.00 WHEN A  REQ-1590
002100*                           CUSTOMER HAS NO PAID SCHEDULE LINES,  REQ-1590
002200*                           RATHER THAN A DIVIDE-BY-ZERO ABEND.   REQ-1590
002300* 12/29/98  KAT  Y2K-0045   RUN-DATE PICKUP NOW EXPANDS THE       Y2K-0045
002400*                           2-DIGIT ACCEPT-FROM-DATE YEAR TO A    Y2K-0045
002500*                           4-DIGIT CENTURY, SAME FIX AS THE      Y2K-0045
002600*                           OTHER BAYnnnn RUNS.                   Y2K-0045
002700* 03/17/00  KAT  REQ-1844   CONFIRMED Y2K FIX IN PRODUCTION.      REQ-1844
002800* 07/21/08  JBE  REQ-2230   TRANSACTION VOLUME/COMMISSION TOTALS  REQ-2230
002900*                           AND STATUS COUNTS ADDED TO SECTION 6  REQ-2230
003000*                           PER FINANCE DASHBOARD REQUEST.        REQ-2230
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CUSTOMER-FILE    ASSIGN TO DYNAMIC CUSTOMER-PATH
004100            ORGANIZATION IS SEQUENTIAL.
004200     SELECT PLAN-FILE        ASSIGN TO DYNAMIC PLANIO-PATH
004300            ORGANIZATION IS SEQUENTIAL.
004400     SELECT SCHEDULE-FILE    ASSIGN TO DYNAMIC SCHIO-PATH
004500            ORGANIZATION IS SEQUENTIAL.
004600     SELECT SETTLEMENT-FILE  ASSIGN TO DYNAMIC STLOUT-PATH
004700            ORGANIZATION IS SEQUENTIAL.
004800     SELECT TRANSACTION-FILE ASSIGN TO DYNAMIC TXNIO-PATH
004900            ORGANIZATION IS SEQUENTIAL.
005000     SELECT REQUEST-FILE     ASSIGN TO DYNAMIC REQUEST-PATH
005100            ORGANIZATION IS SEQUENTIAL.
005200     SELECT REPORT-FILE      ASSIGN TO DYNAMIC REPORT-PATH
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  CUSTOMER-FILE
006000     LABEL RECORDS ARE STANDARD.
006100 01  CUSTOMER-REC.
006200     COPY 'BAYCUST.cpy'.
006300*
006400 FD  PLAN-FILE
006500     LABEL RECORDS ARE STANDARD.
006600 01  PLAN-REC.
006700     COPY 'BAYPLAN.cpy'.
006800*
006900 FD  SCHEDULE-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  SCHEDULE-REC.
007200     COPY 'BAYSCH.cpy'.
007300*
007400 FD  SETTLEMENT-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 01  SETTLEMENT-REC.
007700     COPY 'BAYSTL.cpy'.
007800*
007900 FD  TRANSACTION-FILE
008000     LABEL RECORDS ARE STANDARD.
008100 01  TRANSACTION-REC.
008200     COPY 'BAYTXN.cpy'.
008300*
008400 FD  REQUEST-FILE
008500     LABEL RECORDS ARE STANDARD.
008600 01  REQUEST-REC.
008700     COPY 'BAYREQ.cpy'.
008800*
008900 FD  REPORT-FILE.
009000 01  REPORT-LINE                 PIC X(132).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400     COPY 'BAYWORK.cpy'.
009500*
009600 01  WS-PATHS.
009700     05  CUSTOMER-PATH            PIC X(40) VALUE 'CUSTOMER.DAT'.
009800     05  PLANIO-PATH              PIC X(40) VALUE 'PLAN.DAT'.
009900     05  SCHIO-PATH               PIC X(40) VALUE 'SCHEDULE.DAT'.
010000     05  STLOUT-PATH PIC X(40) VALUE 'SETTLEMENT.DAT'.
010100     05  TXNIO-PATH PIC X(40) VALUE 'TRANSACTION.DAT'.
010200     05  REQUEST-PATH             PIC X(40) VALUE 'REQUEST.DAT'.
010300     05  REPORT-PATH              PIC X(40) VALUE 'BAYRUN.RPT'.
010400*
010500 01  WS-SWITCHES.
010600     05  WS-CUST-LOAD-EOF-SW      PIC X VALUE 'N'.
010700         88  WS-CUST-LOAD-EOF     VALUE 'Y'.
010800     05  WS-PLAN-LOAD-EOF-SW      PIC X VALUE 'N'.
010900         88  WS-PLAN-LOAD-EOF     VALUE 'Y'.
011000     05  WS-SCH-LOAD-EOF-SW       PIC X VALUE 'N'.
011100         88  WS-SCH-LOAD-EOF      VALUE 'Y'.
011200     05  WS-STL-LOAD-EOF-SW       PIC X VALUE 'N'.
011300         88  WS-STL-LOAD-EOF      VALUE 'Y'.
011400     05  WS-TXN-LOAD-EOF-SW       PIC X VALUE 'N'.
011500         88  WS-TXN-LOAD-EOF      VALUE 'Y'.
011600     05  WS-REQ-LOAD-EOF-SW       PIC X VALUE 'N'.
011700         88  WS-REQ-LOAD-EOF      VALUE 'Y'.
011800     05  WS-FOUND-SW              PIC X VALUE 'N'.
011900         88  WS-FOUND             VALUE 'Y'.
012000     05  WS-FOUND2-SW             PIC X VALUE 'N'.
012100         88  WS-FOUND2            VALUE 'Y'.
012200*
012300 01  WS-WORK-FIELDS.
012400     05  WS-SUB                   PIC S9(5) COMP VALUE 0.
012500     05  WS-CUST-SUB              PIC S9(4) COMP VALUE 0.
012600     05  WS-PLAN-SUB              PIC S9(4) COMP VALUE 0.
012700     05  WS-SCH-SUB               PIC S9(5) COMP VALUE 0.
012800     05  WS-ON-TIME-CNT           PIC S9(5) COMP VALUE 0.
012900     05  WS-LINE-CTR              PIC S9(3) COMP VALUE 99.
013000     05  WS-PAGE-NO               PIC S9(5) COMP VALUE 0.
013100     05  WS-ACCEPT-YYMMDD         PIC 9(6) VALUE 0.
013200     05  WS-ACCEPT-YYMMDD-R REDEFINES WS-ACCEPT-YYMMDD.
013300         10  WS-ACCEPT-YY         PIC 9(2).
013400         10  WS-ACCEPT-MM         PIC 9(2).
013500         10  WS-ACCEPT-DD         PIC 9(2).
013600*
013700* === IN-MEMORY MASTER TABLES - THIS RUN IS READ-ONLY, SO NONE
013800* === OF THESE ARE REWRITTEN AT TERMINATION.
013900 01  WS-CUST-TABLE.
014000     05  WS-CUST-COUNT            PIC S9(4) COMP VALUE 0.
014100     05  WS-CUST-T OCCURS 2000 TIMES.
014200         10  WS-CUST-T-ID         PIC 9(6).
014300*
014400 01  WS-CSTAT-TABLE.
014500     05  WS-CSTAT-T OCCURS 2000 TIMES.
014600         10  WS-CSTAT-T-TOTAL     PIC S9(5) COMP VALUE 0.
014700         10  WS-CSTAT-T-LATE      PIC S9(5) COMP VALUE 0.
014800*
014900 01  WS-PLAN-TABLE.
015000     05  WS-PLAN-COUNT            PIC S9(4) COMP VALUE 0.
015100     05  WS-PLAN-T OCCURS 5000 TIMES.
015200         10  WS-PLAN-T-ID         PIC 9(6).
015300         10  WS-PLAN-T-CUST-ID    PIC 9(6).
015400*
015500 01  WS-SCHEDULE-TABLE.
015600     05  WS-SCH-COUNT             PIC S9(5) COMP VALUE 0.
015700     05  WS-SCH-T OCCURS 30000 TIMES.
015800         10  WS-SCH-T-PLAN-ID     PIC 9(6).
015900         10  WS-SCH-T-STATUS      PIC X(10).
016000         10  WS-SCH-T-DUE-DATE    PIC 9(8).
016100         10  WS-SCH-T-PAID-DATE   PIC 9(8).
016200*
016300 01  WS-SETTLEMENT-TABLE.
016400     05  WS-STL-COUNT             PIC S9(4) COMP VALUE 0.
016500     05  WS-STL-T OCCURS 6000 TIMES.
016600         10  WS-STL-T-TYPE        PIC X(10).
016700         10  WS-STL-T-STATUS      PIC X(10).
016800         10  WS-STL-T-GROSS       PIC S9(7)V99 COMP-3.
016900         10  WS-STL-T-COMM        PIC S9(7)V99 COMP-3.
017000         10  WS-STL-T-NET         PIC S9(7)V99 COMP-3.
017100*
017200 01  WS-TXN-TABLE.
017300     05  WS-TXN-COUNT             PIC S9(4) COMP VALUE 0.
017400     05  WS-TXN-T OCCURS 5000 TIMES.
017500         10  WS-TXN-T-TOTAL       PIC S9(7)V99 COMP-3.
017600         10  WS-TXN-T-COMM-AMT    PIC S9(7)V99 COMP-3.
017700         10  WS-TXN-T-STATUS      PIC X(10).
017800*
017900 01  WS-REQUEST-TABLE.
018000     05  WS-REQ-COUNT             PIC S9(4) COMP VALUE 0.
018100     05  WS-REQ-T OCCURS 5000 TIMES.
018200         10  WS-REQ-T-STATUS      PIC X(10).
018300*
018400 PROCEDURE DIVISION.
018500*
018600 0000-MAIN-LINE.
018700     PERFORM 0100-INITIALIZE.
018800     PERFORM 0300-COMPUTE-CUST-STATS.
018900     PERFORM 0350-PRINT-CUST-STATS.
019000     PERFORM 0500-COMPUTE-REVENUE-DASH.
019100     PERFORM 0550-PRINT-REVENUE-DASH.
019200     PERFORM 0900-TERMINATE.
019300     STOP RUN.
019400*
019500 0100-INITIALIZE.
019600     PERFORM 0105-GET-RUN-DATE.
019700     OPEN INPUT CUSTOMER-FILE.
019800     OPEN INPUT PLAN-FILE.
019900     OPEN INPUT SCHEDULE-FILE.
020000     OPEN INPUT SETTLEMENT-FILE.
020100     OPEN INPUT TRANSACTION-FILE.
020200     OPEN INPUT REQUEST-FILE.
020300     PERFORM 0110-LOAD-CUSTOMERS.
020400     PERFORM 0120-LOAD-PLANS.
020500     PERFORM 0130-LOAD-SCHEDULE.
020600     PERFORM 0150-LOAD-SETTLEMENTS.
020700     PERFORM 0160-LOAD-TXNS.
020800     PERFORM 0170-LOAD-REQUESTS.
020900     CLOSE CUSTOMER-FILE PLAN-FILE SCHEDULE-FILE SETTLEMENT-FILE
021000           TRANSACTION-FILE REQUEST-FILE.
021100     OPEN EXTEND REPORT-FILE.
021200*
021300 0105-GET-RUN-DATE.
021400* Y2K-0045 - ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  A YEAR OF
021500* 50 OR MORE IS TAKEN AS 19YY, UNDER 50 AS 20YY.
021600     ACCEPT WS-ACCEPT-YYMMDD FROM DATE.
021700     IF WS-ACCEPT-YY >= 50
021800         COMPUTE WS-DW-CCYY = 1900 + WS-ACCEPT-YY
021900     ELSE
022000         COMPUTE WS-DW-CCYY = 2000 + WS-ACCEPT-YY.
022100     MOVE WS-ACCEPT-MM TO WS-DW-MM.
022200     MOVE WS-ACCEPT-DD TO WS-DW-DD.
022300*
022400 0110-LOAD-CUSTOMERS.
022500     PERFORM 0111-LOAD-ONE-CUST THRU 0111-EXIT
022600             UNTIL WS-CUST-LOAD-EOF.
022700*
022800 0111-LOAD-ONE-CUST.
022900     READ CUSTOMER-FILE AT END MOVE 'Y' TO WS-CUST-LOAD-EOF-SW.
023000     IF WS-CUST-LOAD-EOF-SW = 'N'
023100         ADD 1 TO WS-CUST-COUNT
023200         MOVE BAYCUST-ID TO WS-CUST-T-ID (WS-CUST-COUNT).
023300 0111-EXIT.
023400     EXIT.
023500*
023600 0120-LOAD-PLANS.
023700     PERFORM 0121-LOAD-ONE-PLAN THRU 0121-EXIT
023800             UNTIL WS-PLAN-LOAD-EOF.
023900*
024000 0121-LOAD-ONE-PLAN.
024100     READ PLAN-FILE AT END MOVE 'Y' TO WS-PLAN-LOAD-EOF-SW.
024200     IF WS-PLAN-LOAD-EOF-SW = 'N'
024300         ADD 1 TO WS-PLAN-COUNT
024400         MOVE bayplan-id        TO WS-PLAN-T-ID (WS-PLAN-COUNT)
024500         MOVE bayplan-cust-id TO
024600             WS-PLAN-T-CUST-ID (WS-PLAN-COUNT).
024700 0121-EXIT.
024800     EXIT.
024900*
025000 0130-LOAD-SCHEDULE.
025100     PERFORM 0131-LOAD-ONE-SCH THRU 0131-EXIT
025200             UNTIL WS-SCH-LOAD-EOF.
025300*
025400 0131-LOAD-ONE-SCH.
025500     READ SCHEDULE-FILE AT END MOVE 'Y' TO WS-SCH-LOAD-EOF-SW.
025600     IF WS-SCH-LOAD-EOF-SW = 'N'
025700         ADD 1 TO WS-SCH-COUNT
025800         MOVE BAYSCH-PLAN-ID    TO WS-SCH-T-PLAN-ID (WS-SCH-COUNT)
025900         MOVE BAYSCH-STATUS     TO WS-SCH-T-STATUS (WS-SCH-COUNT)
026000         MOVE BAYSCH-DUE-DATE TO
026100             WS-SCH-T-DUE-DATE (WS-SCH-COUNT)
026200         MOVE BAYSCH-PAID-DATE TO
026300             WS-SCH-T-PAID-DATE (WS-SCH-COUNT).
026400 0131-EXIT.
026500     EXIT.
026600*
026700 0150-LOAD-SETTLEMENTS.
026800     PERFORM 0151-LOAD-ONE-STL THRU 0151-EXIT
026900             UNTIL WS-STL-LOAD-EOF.
027000*
027100 0151-LOAD-ONE-STL.
027200     READ SETTLEMENT-FILE AT END MOVE 'Y' TO WS-STL-LOAD-EOF-SW.
027300     IF WS-STL-LOAD-EOF-SW = 'N'
027400         ADD 1 TO WS-STL-COUNT
027500         MOVE BAYSTL-TYPE       TO WS-STL-T-TYPE (WS-STL-COUNT)
027600         MOVE BAYSTL-STATUS     TO WS-STL-T-STATUS (WS-STL-COUNT)
027700         MOVE BAYSTL-GROSS      TO WS-STL-T-GROSS (WS-STL-COUNT)
027800         MOVE BAYSTL-COMM-AMOUNT
027900                             TO WS-STL-T-COMM (WS-STL-COUNT)
028000         MOVE BAYSTL-NET        TO WS-STL-T-NET (WS-STL-COUNT).
028100 0151-EXIT.
028200     EXIT.
028300*
028400 0160-LOAD-TXNS.
028500     PERFORM 0161-LOAD-ONE-TXN THRU 0161-EXIT
028600             UNTIL WS-TXN-LOAD-EOF.
028700*
028800 0161-LOAD-ONE-TXN.
028900     READ TRANSACTION-FILE AT END MOVE 'Y' TO WS-TXN-LOAD-EOF-SW.
029000     IF WS-TXN-LOAD-EOF-SW = 'N'
029100         ADD 1 TO WS-TXN-COUNT
029200         MOVE BAYTXN-TOTAL-AMOUNT TO WS-TXN-T-TOTAL (WS-TXN-COUNT)
029300         MOVE BAYTXN-COMM-AMOUNT
029400                            TO WS-TXN-T-COMM-AMT (WS-TXN-COUNT)
029500         MOVE BAYTXN-STATUS TO
029600             WS-TXN-T-STATUS (WS-TXN-COUNT).
029700 0161-EXIT.
029800     EXIT.
029900*
030000 0170-LOAD-REQUESTS.
030100     PERFORM 0171-LOAD-ONE-REQ THRU 0171-EXIT
030200             UNTIL WS-REQ-LOAD-EOF.
030300*
030400 0171-LOAD-ONE-REQ.
030500     READ REQUEST-FILE AT END MOVE 'Y' TO WS-REQ-LOAD-EOF-SW.
030600     IF WS-REQ-LOAD-EOF-SW = 'N'
030700         ADD 1 TO WS-REQ-COUNT
030800         MOVE BAYREQ-STATUS TO WS-REQ-T-STATUS (WS-REQ-COUNT).
030900 0171-EXIT.
031000     EXIT.
031100*
031200 0140-PRINT-REPORT-HEADING.
031300     MOVE WS-DW-DATE               TO WS-RH-DATE.
031400     ADD 1 TO WS-PAGE-NO.
031500     MOVE WS-PAGE-NO               TO WS-RH-PAGE.
031600     WRITE REPORT-LINE FROM WS-REPORT-HEADING.
031700     WRITE REPORT-LINE FROM WS-SECTION-HEADING.
031800     WRITE REPORT-LINE FROM WS-COL-HEADING.
031900     MOVE 4 TO WS-LINE-CTR.
032000*
032100 0300-COMPUTE-CUST-STATS.
032200* REQ-1780 - PER CUSTOMER, OVER PAID SCHEDULE LINES ONLY: TOTAL
032300* PAID, HOW MANY WERE LATE (PAID DATE AFTER DUE DATE), AND THE
032400* ON-TIME RATE.  A SCHEDULE LINE'S CUSTOMER IS FOUND VIA ITS PLAN.
032500     MOVE 1 TO WS-SCH-SUB.
032600     PERFORM 0310-STAT-ONE-SCH THRU 0310-EXIT
032700             UNTIL WS-SCH-SUB > WS-SCH-COUNT.
032800*
032900 0310-STAT-ONE-SCH.
033000     IF WS-SCH-T-STATUS (WS-SCH-SUB) = 'PAID      '
033100         MOVE 'N' TO WS-FOUND-SW
033200         MOVE 1 TO WS-PLAN-SUB
033300         PERFORM 0311-SCAN-PLAN THRU 0311-SCAN-PLAN-EXIT
033400                 UNTIL WS-FOUND OR WS-PLAN-SUB > WS-PLAN-COUNT
033500         IF WS-FOUND
033600             MOVE 'N' TO WS-FOUND2-SW
033700             MOVE 1 TO WS-CUST-SUB
033800             PERFORM 0312-SCAN-CUST THRU 0312-SCAN-CUST-EXIT
033900                 UNTIL WS-FOUND2 OR WS-CUST-SUB > WS-CUST-COUNT
034000             IF WS-FOUND2
034100                 ADD 1 TO WS-CSTAT-T-TOTAL (WS-CUST-SUB)
034200                 IF WS-SCH-T-PAID-DATE (WS-SCH-SUB) >
034300                    WS-SCH-T-DUE-DATE (WS-SCH-SUB)
034400                     ADD 1 TO WS-CSTAT-T-LATE (WS-CUST-SUB).
034500     ADD 1 TO WS-SCH-SUB.
034600 0310-EXIT.
034700     EXIT.
034800*
034900 0311-SCAN-PLAN.
035000     IF WS-PLAN-T-ID (WS-PLAN-SUB) = WS-SCH-T-PLAN-ID (WS-SCH-SUB)
035100         MOVE 'Y' TO WS-FOUND-SW
035200     ELSE
035300         ADD 1 TO WS-PLAN-SUB.
035400 0311-SCAN-PLAN-EXIT.
035500     EXIT.
035600*
035700 0312-SCAN-CUST.
035800     IF WS-CUST-T-ID (WS-CUST-SUB) =
035900             WS-PLAN-T-CUST-ID (WS-PLAN-SUB)
036000         MOVE 'Y' TO WS-FOUND2-SW
036100     ELSE
036200         ADD 1 TO WS-CUST-SUB.
036300 0312-SCAN-CUST-EXIT.
036400     EXIT.
036500*
036600 0350-PRINT-CUST-STATS.
036700     MOVE 'SECTION 5 - CUSTOMER LATE-PAYMENT STATISTICS'
036800                                          TO WS-SH-SECTION.
036900     MOVE SPACES TO WS-CH-LINE.
037000     STRING 'CUST-ID  TOTAL-PAID  LATE-COUNT  ON-TIME-RATE'
037100            DELIMITED BY SIZE INTO WS-CH-LINE.
037200     PERFORM 0140-PRINT-REPORT-HEADING.
037300     MOVE 1 TO WS-SUB.
037400     PERFORM 0360-PRINT-ONE-CUST-STAT THRU 0360-EXIT
037500             UNTIL WS-SUB > WS-CUST-COUNT.
037600*
037700 0360-PRINT-ONE-CUST-STAT.
037800     MOVE WS-CUST-T-ID (WS-SUB)       TO WS-CS-CUST-ID.
037900     MOVE WS-CSTAT-T-TOTAL (WS-SUB)   TO WS-CS-TOTAL-PAID.
038000     MOVE WS-CSTAT-T-LATE (WS-SUB)    TO WS-CS-LATE-COUNT.
038100     IF WS-CSTAT-T-TOTAL (WS-SUB) = 0
038200         MOVE 100.00 TO WS-CS-ONTIME-RATE
038300     ELSE
038400         COMPUTE WS-ON-TIME-CNT = WS-CSTAT-T-TOTAL (WS-SUB)
038500                                 - WS-CSTAT-T-LATE (WS-SUB)
038600         COMPUTE WS-CS-ONTIME-RATE ROUNDED =
038700                 (WS-ON-TIME-CNT / WS-CSTAT-T-TOTAL (WS-SUB))
038800                 * 100.
038900     PERFORM 0370-PRINT-CUST-LINE.
039000     ADD 1 TO WS-SUB.
039100 0360-EXIT.
039200     EXIT.
039300*
039400 0370-PRINT-CUST-LINE.
039500     IF WS-LINE-CTR > 55
039600         PERFORM 0140-PRINT-REPORT-HEADING.
039700     WRITE REPORT-LINE FROM WS-CUST-STATS-LINE.
039800     ADD 1 TO WS-LINE-CTR.
039900*
040000 0500-COMPUTE-REVENUE-DASH.
040100* REQ-1799 - INCOME SETTLEMENTS COMPLETED, PLUS TRANSACTION
040200* VOLUME/COMMISSION AND STATUS COUNTS, PLUS PENDING PURCHASE
040300* REQUESTS - ALL THREE SHARE ONE WS-REVENUE-TOTALS GROUP.
040400     MOVE 1 TO WS-SUB.
040500     PERFORM 0510-SCAN-ONE-STL THRU 0510-EXIT
040600             UNTIL WS-SUB > WS-STL-COUNT.
040700     MOVE 1 TO WS-SUB.
040800     PERFORM 0520-SCAN-ONE-TXN THRU 0520-EXIT
040900             UNTIL WS-SUB > WS-TXN-COUNT.
041000     MOVE 1 TO WS-SUB.
041100     PERFORM 0530-SCAN-ONE-REQ THRU 0530-EXIT
041200             UNTIL WS-SUB > WS-REQ-COUNT.
041300*
041400 0510-SCAN-ONE-STL.
041500     IF WS-STL-T-TYPE (WS-SUB) = 'INCOME    '
041600         AND WS-STL-T-STATUS (WS-SUB) = 'COMPLETED '
041700         ADD 1 TO WS-VT-SETTLE-COUNT
041800         ADD WS-STL-T-GROSS (WS-SUB) TO WS-VT-GROSS-TOT
041900         ADD WS-STL-T-COMM (WS-SUB) TO WS-VT-COMMISSION-TOT
042000         ADD WS-STL-T-NET (WS-SUB) TO WS-VT-NET-TOT.
042100     ADD 1 TO WS-SUB.
042200 0510-EXIT.
042300     EXIT.
042400*
042500 0520-SCAN-ONE-TXN.
042600     ADD WS-TXN-T-TOTAL (WS-SUB) TO WS-VT-TXN-VOLUME-TOT.
042700     ADD WS-TXN-T-COMM-AMT (WS-SUB) TO WS-VT-TXN-COMMISSION-TOT.
042800     IF WS-TXN-T-STATUS (WS-SUB) = 'ACTIVE    '
042900         ADD 1 TO WS-VT-TXN-ACTIVE
043000     ELSE
043100     IF WS-TXN-T-STATUS (WS-SUB) = 'COMPLETED '
043200         ADD 1 TO WS-VT-TXN-COMPLETED
043300     ELSE
043400     IF WS-TXN-T-STATUS (WS-SUB) = 'OVERDUE   '
043500         ADD 1 TO WS-VT-TXN-OVERDUE
043600     ELSE
043700     IF WS-TXN-T-STATUS (WS-SUB) = 'DEFAULTED '
043800         ADD 1 TO WS-VT-TXN-DEFAULTED
043900     ELSE
044000     IF WS-TXN-T-STATUS (WS-SUB) = 'CANCELLED '
044100         ADD 1 TO WS-VT-TXN-CANCELLED.
044200     ADD 1 TO WS-SUB.
044300 0520-EXIT.
044400     EXIT.
044500*
044600 0530-SCAN-ONE-REQ.
044700     IF WS-REQ-T-STATUS (WS-SUB) = 'PENDING   '
044800         ADD 1 TO WS-VT-REQ-PENDING.
044900     ADD 1 TO WS-SUB.
045000 0530-EXIT.
045100     EXIT.
045200*
045300 0550-PRINT-REVENUE-DASH.
045400     MOVE 'SECTION 6 - PLATFORM REVENUE AND TRANSACTION DASHBOARD'
045500                                          TO WS-SH-SECTION.
045600     MOVE SPACES TO WS-CH-LINE.
045700     PERFORM 0140-PRINT-REPORT-HEADING.
045800     MOVE SPACES TO WS-AS-LABEL WS-AS-COUNT.
045900     MOVE 'INCOME SETTLEMENTS COMPLETED....' TO WS-AS-LABEL.
046000     MOVE WS-VT-SETTLE-COUNT TO WS-AS-COUNT.
046100     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
046200     MOVE 'GROSS REVENUE (SAR)..........' TO WS-RS-LABEL.
046300     MOVE WS-VT-GROSS-TOT TO WS-RS-AMOUNT.
046400     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
046500     MOVE 'PLATFORM COMMISSION (SAR)....' TO WS-RS-LABEL.
046600     MOVE WS-VT-COMMISSION-TOT TO WS-RS-AMOUNT.
046700     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
046800     MOVE 'NET TO MERCHANTS (SAR).......' TO WS-RS-LABEL.
046900     MOVE WS-VT-NET-TOT TO WS-RS-AMOUNT.
047000     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
047100     MOVE 'TRANSACTION VOLUME (SAR)......' TO WS-RS-LABEL.
047200     MOVE WS-VT-TXN-VOLUME-TOT TO WS-RS-AMOUNT.
047300     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
047400     MOVE 'TRANSACTION COMMISSION (SAR)..' TO WS-RS-LABEL.
047500     MOVE WS-VT-TXN-COMMISSION-TOT TO WS-RS-AMOUNT.
047600     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
047700     MOVE 'TRANSACTIONS ACTIVE..........' TO WS-AS-LABEL.
047800     MOVE WS-VT-TXN-ACTIVE TO WS-AS-COUNT.
047900     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
048000     MOVE 'TRANSACTIONS COMPLETED.......' TO WS-AS-LABEL.
048100     MOVE WS-VT-TXN-COMPLETED TO WS-AS-COUNT.
048200     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
048300     MOVE 'TRANSACTIONS OVERDUE.........' TO WS-AS-LABEL.
048400     MOVE WS-VT-TXN-OVERDUE TO WS-AS-COUNT.
048500     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
048600     MOVE 'TRANSACTIONS DEFAULTED.......' TO WS-AS-LABEL.
048700     MOVE WS-VT-TXN-DEFAULTED TO WS-AS-COUNT.
048800     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
048900     MOVE 'TRANSACTIONS CANCELLED.......' TO WS-AS-LABEL.
049000     MOVE WS-VT-TXN-CANCELLED TO WS-AS-COUNT.
049100     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
049200     MOVE 'PENDING PURCHASE REQUESTS....' TO WS-AS-LABEL.
049300     MOVE WS-VT-REQ-PENDING TO WS-AS-COUNT.
049400     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
049500*
049600 0900-TERMINATE.
049700     CLOSE REPORT-FILE.
