000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BAY1000.
000300 AUTHOR.        rdm.
000400 INSTALLATION.  BAREEQ AL-YUSR DATA CENTER - RIYADH.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* DATE      BY   REQ#       DESCRIPTION
001200* 03/14/89  RDM  REQ-1190   INITIAL VERSION - PURCHASE ACCEPTANCE REQ-1190
001300*                           RUN, LOADS CUSTOMER/MERCHANT/REQUEST  REQ-1190
001400*                           MASTERS, POSTS ACCEPT-EVENTS.         REQ-1190
001500* 08/02/89  RDM  REQ-1204   ADD 24-HOUR EXPIRY CHECK AT LOOKUP.   REQ-1204
001600* 01/11/90  KAT  REQ-1266   SPLIT COMMISSION OUT OF TOTAL AT      REQ-1266
001700*                           ACCEPTANCE, WRITE INCOME SETTLEMENT.  REQ-1266
001800* 06/19/90  KAT  REQ-1301   SCHEDULE GENERATION - ADD-MONTHS-     REQ-1301
001900*                           CLAMP FOR DUE DATES, LAST INSTALLMENT REQ-1301
002000*                           ABSORBS THE ROUNDING REMAINDER.       REQ-1301
002100* 02/05/91  SSH  REQ-1388   MERCHANT STATISTICS UPDATE (COUNT/    REQ-1388
002200*                           VOLUME) AT ACCEPTANCE.                REQ-1388
002300* 11/22/91  SSH  REQ-1455   REJECT-FILE ADDED, REASON CODES.      REQ-1455
002400* 07/09/92  KAT  REQ-1512   CONTROL TOTALS AND ACCEPTANCE DETAIL  REQ-1512
002500*                           REPORT, 55 LINES PER PAGE.            REQ-1512
002600* 04/02/93  RDM  REQ-1587   PLAN MONTHS RESTRICTED TO 1/3/6/12    REQ-1587
002700*                           AT ACCEPTANCE PER CREDIT POLICY.      REQ-1587
002800* 09/30/94  SSH  REQ-1660   REQUEST MASTER REWRITE AT END OF RUN  REQ-1660
002900*                           INSTEAD OF IN-PLACE UPDATE.           REQ-1660
003000* 12/29/98  SSH  Y2K-0041   RUN-DATE PICKUP NOW EXPANDS THE       Y2K-0041
003100*                           2-DIGIT ACCEPT-FROM-DATE YEAR TO A    Y2K-0041
003200*                           4-DIGIT CENTURY BEFORE ANY DATE WORK. Y2K-0041
003300* 03/17/00  KAT  REQ-1840   CONFIRMED Y2K FIX IN PRODUCTION, NO   REQ-1840
003400*                           FURTHER CHANGE.                       REQ-1840
003500* 10/05/03  TLM  REQ-2021   HELD REQUEST COUNT ADDED TO TOTALS    REQ-2021
003600*                           LINE AFTER AUDIT FINDING.             REQ-2021
003700* 02/14/07  TLM  REQ-2199   MERCHANT STATUS CHECK ADDED - PENDING REQ-2199
003800*                           MERCHANTS NO LONGER ACCEPTED.         REQ-2199
003900* 05/30/11  JBE  REQ-2410   CREDIT LIMIT INVARIANT ASSERTION      REQ-2410
004000*                           COMMENT ADDED PER AUDIT REQUEST.      REQ-2410
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CUSTOMER-FILE    ASSIGN TO DYNAMIC CUSTOMER-PATH
005100            ORGANIZATION IS SEQUENTIAL.
005200     SELECT MERCHANT-FILE    ASSIGN TO DYNAMIC MERCHANT-PATH
005300            ORGANIZATION IS SEQUENTIAL.
005400     SELECT REQUEST-FILE     ASSIGN TO DYNAMIC REQUEST-PATH
005500            ORGANIZATION IS SEQUENTIAL.
005600     SELECT ACCEPT-EVENTS    ASSIGN TO DYNAMIC ACCEVT-PATH
005700            ORGANIZATION IS SEQUENTIAL.
005800     SELECT TRANSACTION-FILE ASSIGN TO DYNAMIC TXNOUT-PATH
005900            ORGANIZATION IS SEQUENTIAL.
006000     SELECT PLAN-FILE        ASSIGN TO DYNAMIC PLANOUT-PATH
006100            ORGANIZATION IS SEQUENTIAL.
006200     SELECT SCHEDULE-FILE    ASSIGN TO DYNAMIC SCHOUT-PATH
006300            ORGANIZATION IS SEQUENTIAL.
006400     SELECT SETTLEMENT-FILE  ASSIGN TO DYNAMIC STLOUT-PATH
006500            ORGANIZATION IS SEQUENTIAL.
006600     SELECT REJECT-FILE      ASSIGN TO DYNAMIC REJECT-PATH
006700            ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT REPORT-FILE      ASSIGN TO DYNAMIC REPORT-PATH
006900            ORGANIZATION IS LINE SEQUENTIAL.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  CUSTOMER-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 01  CUSTOMER-REC.
007800     COPY 'BAYCUST.cpy'.
007900*
008000 FD  MERCHANT-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  MERCHANT-REC.
008300     COPY 'BAYMER.cpy'.
008400*
008500 FD  REQUEST-FILE
008600     LABEL RECORDS ARE STANDARD.
008700 01  REQUEST-REC.
008800     COPY 'BAYREQ.cpy'.
008900*
009000 FD  ACCEPT-EVENTS
009100     LABEL RECORDS ARE STANDARD.
009200     COPY 'BAYEVT.cpy'.
009300*
009400 FD  TRANSACTION-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  TRANSACTION-REC.
009700     COPY 'BAYTXN.cpy'.
009800*
009900 FD  PLAN-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  PLAN-REC.
010200     COPY 'BAYPLAN.cpy'.
010300*
010400 FD  SCHEDULE-FILE
010500     LABEL RECORDS ARE STANDARD.
010600 01  SCHEDULE-REC.
010700     COPY 'BAYSCH.cpy'.
010800*
010900 FD  SETTLEMENT-FILE
011000     LABEL RECORDS ARE STANDARD.
011100 01  SETTLEMENT-REC.
011200     COPY 'BAYSTL.cpy'.
011300*
011400 FD  REJECT-FILE.
011500 01  REJECT-LINE                 PIC X(132).
011600*
011700 FD  REPORT-FILE.
011800 01  REPORT-LINE                 PIC X(132).
011900*
012000 WORKING-STORAGE SECTION.
012100*
012200     COPY 'BAYWORK.cpy'.
012300*
012400 01  WS-PATHS.
012500     05  CUSTOMER-PATH            PIC X(40) VALUE 'CUSTOMER.DAT'.
012600     05  MERCHANT-PATH            PIC X(40) VALUE 'MERCHANT.DAT'.
012700     05  REQUEST-PATH             PIC X(40) VALUE 'REQUEST.DAT'.
012800     05  ACCEVT-PATH              PIC X(40) VALUE 'ACCEPT.EVT'.
012900     05  TXNOUT-PATH PIC X(40) VALUE 'TRANSACTION.DAT'.
013000     05  PLANOUT-PATH             PIC X(40) VALUE 'PLAN.DAT'.
013100     05  SCHOUT-PATH              PIC X(40) VALUE 'SCHEDULE.DAT'.
013200     05  STLOUT-PATH PIC X(40) VALUE 'SETTLEMENT.DAT'.
013300     05  REJECT-PATH              PIC X(40) VALUE 'BAY1000.REJ'.
013400     05  REPORT-PATH              PIC X(40) VALUE 'BAYRUN.RPT'.
013500*
013600 01  WS-SWITCHES.
013700     05  ACCEPT-EOF-SW            PIC X VALUE 'N'.
013800         88  ACCEPT-AT-EOF        VALUE 'Y'.
013900     05  WS-CUST-LOAD-EOF-SW      PIC X VALUE 'N'.
014000         88  WS-CUST-LOAD-EOF     VALUE 'Y'.
014100     05  WS-MERCH-LOAD-EOF-SW     PIC X VALUE 'N'.
014200         88  WS-MERCH-LOAD-EOF    VALUE 'Y'.
014300     05  WS-REQ-LOAD-EOF-SW       PIC X VALUE 'N'.
014400         88  WS-REQ-LOAD-EOF      VALUE 'Y'.
014500     05  WS-FOUND-SW              PIC X VALUE 'N'.
014600         88  WS-FOUND             VALUE 'Y'.
014700*
014800 01  WS-WORK-FIELDS.
014900     05  WS-SUB                   PIC S9(4) COMP VALUE 0.
015000     05  WS-CUST-SUB              PIC S9(4) COMP VALUE 0.
015100     05  WS-MERCH-SUB             PIC S9(4) COMP VALUE 0.
015200     05  WS-REQ-SUB               PIC S9(4) COMP VALUE 0.
015300     05  WS-SCH-SUB               PIC S9(2) COMP VALUE 0.
015400     05  WS-LINE-CTR              PIC S9(3) COMP VALUE 99.
015500     05  WS-PAGE-NO               PIC S9(5) COMP VALUE 0.
015600     05  WS-NEXT-TXN-ID           PIC S9(6) COMP VALUE 0.
015700     05  WS-NEXT-PLAN-ID          PIC S9(6) COMP VALUE 0.
015800     05  WS-NEXT-SCH-ID           PIC S9(6) COMP VALUE 0.
015900     05  WS-NEXT-STL-ID           PIC S9(6) COMP VALUE 0.
016000     05  WS-REJ-REASON            PIC X(30) VALUE SPACES.
016100     05  WS-INSTALL-TOTAL         PIC S9(7)V99 COMP-3 VALUE 0.
016200     05  WS-ACCEPT-YYMMDD         PIC 9(6) VALUE 0.
016300     05  WS-ACCEPT-YYMMDD-R REDEFINES WS-ACCEPT-YYMMDD.
016400         10  WS-ACCEPT-YY         PIC 9(2).
016500         10  WS-ACCEPT-MM         PIC 9(2).
016600         10  WS-ACCEPT-DD         PIC 9(2).
016700*
016800* === IN-MEMORY MASTER TABLES - ASCENDING BY ID, PER THE FILES'
016900* === OWN SEQUENCE.  LINEAR SEARCH IS FINE AT THIS VOLUME ===
017000 01  WS-CUST-TABLE.
017100     05  WS-CUST-COUNT            PIC S9(4) COMP VALUE 0.
017200     05  WS-CUST-T OCCURS 2000 TIMES.
017300         10  WS-CUST-T-ID         PIC 9(6).
017400         10  WS-CUST-T-CODE       PIC X(8).
017500         10  WS-CUST-T-LIMIT      PIC S9(7)V99 COMP-3.
017600         10  WS-CUST-T-AVAIL      PIC S9(7)V99 COMP-3.
017700         10  WS-CUST-T-OUTSTAND   PIC S9(7)V99 COMP-3.
017800         10  WS-CUST-T-STATUS     PIC X(10).
017900         10  WS-CUST-T-RISK       PIC 9(3).
018000*
018100 01  WS-MERCH-TABLE.
018200     05  WS-MERCH-COUNT           PIC S9(4) COMP VALUE 0.
018300     05  WS-MERCH-T OCCURS 500 TIMES.
018400         10  WS-MERCH-T-ID        PIC 9(6).
018500         10  WS-MERCH-T-NAME      PIC X(30).
018600         10  WS-MERCH-T-STATUS    PIC X(10).
018700         10  WS-MERCH-T-TXNS      PIC 9(6).
018800         10  WS-MERCH-T-VOLUME    PIC S9(9)V99 COMP-3.
018900         10  WS-MERCH-T-BALANCE   PIC S9(9)V99 COMP-3.
019000         10  WS-MERCH-T-COMM      PIC S9(9)V99 COMP-3.
019100*
019200 01  WS-REQUEST-TABLE.
019300     05  WS-REQ-COUNT             PIC S9(4) COMP VALUE 0.
019400     05  WS-REQ-T OCCURS 5000 TIMES.
019500         10  WS-REQ-T-ID          PIC 9(6).
019600         10  WS-REQ-T-REF         PIC X(20).
019700         10  WS-REQ-T-MERCH-ID    PIC 9(6).
019800         10  WS-REQ-T-CUST-ID     PIC 9(6).
019900         10  WS-REQ-T-TOTAL       PIC S9(7)V99 COMP-3.
020000         10  WS-REQ-T-STATUS      PIC X(10).
020100         10  WS-REQ-T-CREATED     PIC 9(8).
020200         10  WS-REQ-T-EXPIRY      PIC 9(8).
020300*
020400 01  WS-CURRENT-EVENT.
020500     05  WS-EV-NO                 PIC S9(8) COMP VALUE 0.
020600     05  WS-EV-CUST-ID            PIC 9(6).
020700     05  WS-EV-PR-ID              PIC 9(6).
020800     05  WS-EV-PLAN-MONTHS        PIC 9(2).
020900     05  WS-EV-DATE               PIC 9(8).
021000*
021100 01  WS-ADDMONTHS-EXTRA.
021200     05  WS-AM-YEAR-CARRY         PIC S9(4) COMP VALUE 0.
021300     05  WS-AM-DIV-Q              PIC S9(4) COMP VALUE 0.
021400     05  WS-AM-DIV-R-4            PIC S9(4) COMP VALUE 0.
021500     05  WS-AM-DIV-R-100          PIC S9(4) COMP VALUE 0.
021600     05  WS-AM-DIV-R-400          PIC S9(4) COMP VALUE 0.
021700*
021800 PROCEDURE DIVISION.
021900*
022000 0000-MAIN-LINE.
022100     PERFORM 0100-INITIALIZE.
022200     PERFORM 0300-PROCESS-EVENT THRU 0300-EXIT
022300             UNTIL ACCEPT-AT-EOF.
022400     PERFORM 0400-PRINT-ACCEPT-TOTALS.
022500     PERFORM 0900-TERMINATE.
022600     STOP RUN.
022700*
022800 0100-INITIALIZE.
022900     PERFORM 0105-GET-RUN-DATE.
023000     OPEN INPUT CUSTOMER-FILE.
023100     OPEN INPUT MERCHANT-FILE.
023200     OPEN INPUT REQUEST-FILE.
023300     PERFORM 0110-LOAD-CUSTOMERS.
023400     PERFORM 0120-LOAD-MERCHANTS.
023500     PERFORM 0130-LOAD-REQUESTS.
023600     CLOSE CUSTOMER-FILE MERCHANT-FILE REQUEST-FILE.
023700     OPEN INPUT ACCEPT-EVENTS.
023800     OPEN OUTPUT TRANSACTION-FILE.
023900     OPEN OUTPUT PLAN-FILE.
024000     OPEN OUTPUT SCHEDULE-FILE.
024100     OPEN OUTPUT SETTLEMENT-FILE.
024200     OPEN OUTPUT REJECT-FILE.
024300     OPEN OUTPUT REPORT-FILE.
024400     PERFORM 0140-PRINT-REPORT-HEADING.
024500     PERFORM 0395-READ-NEXT-EVENT.
024600*
024700 0105-GET-RUN-DATE.
024800* Y2K-0041 - ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  A YEAR OF
024900* 50 OR MORE IS TAKEN AS 19YY, UNDER 50 AS 20YY.
025000     ACCEPT WS-ACCEPT-YYMMDD FROM DATE.
025100     IF WS-ACCEPT-YY >= 50
025200         COMPUTE WS-DW-CCYY = 1900 + WS-ACCEPT-YY
025300     ELSE
025400         COMPUTE WS-DW-CCYY = 2000 + WS-ACCEPT-YY.
025500     MOVE WS-ACCEPT-MM TO WS-DW-MM.
025600     MOVE WS-ACCEPT-DD TO WS-DW-DD.
025700*
025800 0110-LOAD-CUSTOMERS.
025900     PERFORM 0111-LOAD-ONE-CUST THRU 0111-EXIT
026000             UNTIL WS-CUST-LOAD-EOF.
026100*
026200 0111-LOAD-ONE-CUST.
026300     READ CUSTOMER-FILE AT END MOVE 'Y' TO WS-CUST-LOAD-EOF-SW.
026400     IF WS-CUST-LOAD-EOF-SW = 'N'
026500         ADD 1 TO WS-CUST-COUNT
026600         MOVE BAYCUST-ID     TO WS-CUST-T-ID (WS-CUST-COUNT)
026700         MOVE BAYCUST-CODE   TO WS-CUST-T-CODE (WS-CUST-COUNT)
026800         MOVE BAYCUST-CREDIT-LIMIT
026900                          TO WS-CUST-T-LIMIT (WS-CUST-COUNT)
027000         MOVE BAYCUST-AVAIL-BAL
027100                          TO WS-CUST-T-AVAIL (WS-CUST-COUNT)
027200         MOVE BAYCUST-OUTSTANDING
027300                       TO WS-CUST-T-OUTSTAND (WS-CUST-COUNT)
027400         MOVE BAYCUST-STATUS TO WS-CUST-T-STATUS (WS-CUST-COUNT)
027500         MOVE BAYCUST-RISK-SCORE
027600                          TO WS-CUST-T-RISK (WS-CUST-COUNT).
027700 0111-EXIT.
027800     EXIT.
027900*
028000 0120-LOAD-MERCHANTS.
028100     PERFORM 0121-LOAD-ONE-MERCH THRU 0121-EXIT
028200             UNTIL WS-MERCH-LOAD-EOF.
028300*
028400 0121-LOAD-ONE-MERCH.
028500     READ MERCHANT-FILE AT END MOVE 'Y' TO WS-MERCH-LOAD-EOF-SW.
028600     IF WS-MERCH-LOAD-EOF-SW = 'N'
028700         ADD 1 TO WS-MERCH-COUNT
028800         MOVE BAYMER-ID     TO WS-MERCH-T-ID (WS-MERCH-COUNT)
028900         MOVE BAYMER-SHOP-NAME
029000                        TO WS-MERCH-T-NAME (WS-MERCH-COUNT)
029100         MOVE BAYMER-STATUS TO WS-MERCH-T-STATUS (WS-MERCH-COUNT)
029200         MOVE BAYMER-TOT-TXNS
029300                        TO WS-MERCH-T-TXNS (WS-MERCH-COUNT)
029400         MOVE BAYMER-TOT-VOLUME
029500                        TO WS-MERCH-T-VOLUME (WS-MERCH-COUNT)
029600         MOVE BAYMER-BALANCE
029700                        TO WS-MERCH-T-BALANCE (WS-MERCH-COUNT)
029800         MOVE BAYMER-TOT-COMMISSION
029900                        TO WS-MERCH-T-COMM (WS-MERCH-COUNT).
030000 0121-EXIT.
030100     EXIT.
030200*
030300 0130-LOAD-REQUESTS.
030400     PERFORM 0131-LOAD-ONE-REQ THRU 0131-EXIT
030500             UNTIL WS-REQ-LOAD-EOF.
030600*
030700 0131-LOAD-ONE-REQ.
030800     READ REQUEST-FILE AT END MOVE 'Y' TO WS-REQ-LOAD-EOF-SW.
030900     IF WS-REQ-LOAD-EOF-SW = 'N'
031000         ADD 1 TO WS-REQ-COUNT
031100         MOVE BAYREQ-ID      TO WS-REQ-T-ID (WS-REQ-COUNT)
031200         MOVE BAYREQ-REFERENCE
031300                          TO WS-REQ-T-REF (WS-REQ-COUNT)
031400         MOVE BAYREQ-MERCH-ID
031500                       TO WS-REQ-T-MERCH-ID (WS-REQ-COUNT)
031600         MOVE BAYREQ-CUST-ID
031700                        TO WS-REQ-T-CUST-ID (WS-REQ-COUNT)
031800         MOVE BAYREQ-TOTAL-AMOUNT
031900                          TO WS-REQ-T-TOTAL (WS-REQ-COUNT)
032000         MOVE BAYREQ-STATUS  TO WS-REQ-T-STATUS (WS-REQ-COUNT)
032100         MOVE BAYREQ-CREATED-DATE
032200                        TO WS-REQ-T-CREATED (WS-REQ-COUNT)
032300         MOVE BAYREQ-EXPIRY-DATE
032400                         TO WS-REQ-T-EXPIRY (WS-REQ-COUNT).
032500 0131-EXIT.
032600     EXIT.
032700*
032800 0140-PRINT-REPORT-HEADING.
032900     MOVE WS-DW-DATE               TO WS-RH-DATE.
033000     ADD 1 TO WS-PAGE-NO.
033100     MOVE WS-PAGE-NO               TO WS-RH-PAGE.
033200     WRITE REPORT-LINE FROM WS-REPORT-HEADING.
033300     MOVE 'SECTION 1 - ACCEPTANCE DETAIL' TO WS-SH-SECTION.
033400     WRITE REPORT-LINE FROM WS-SECTION-HEADING.
033500     MOVE SPACES TO WS-CH-LINE.
033600     STRING 'EVNT#  CUST-ID  REQUEST-REFERENCE     MO  '
033700            'TOTAL-AMT     COMMISSION  MERCHANT-NET  DISPOSITION'
033800            DELIMITED BY SIZE INTO WS-CH-LINE.
033900     WRITE REPORT-LINE FROM WS-CH-LINE.
034000     MOVE 4 TO WS-LINE-CTR.
034100*
034200 0300-PROCESS-EVENT.
034300     ADD 1 TO WS-EV-NO.
034400     ADD 1 TO WS-AT-EVENTS-READ.
034500     MOVE SPACES TO WS-REJ-REASON.
034600     MOVE 'N' TO WS-FOUND-SW.
034700     PERFORM 0310-FIND-REQUEST.
034800     IF NOT WS-FOUND
034900         MOVE 'REQUEST NOT FOUND' TO WS-REJ-REASON
035000         ADD 1 TO WS-AT-REJ-NOT-FOUND
035100         PERFORM 0390-REJECT-EVENT
035200     ELSE
035300         IF WS-REQ-T-CUST-ID (WS-REQ-SUB) NOT = WS-EV-CUST-ID
035400             MOVE 'REQUEST NOT OWNED BY CUSTOMER' TO WS-REJ-REASON
035500             ADD 1 TO WS-AT-REJ-NOT-OWNER
035600             PERFORM 0390-REJECT-EVENT
035700         ELSE
035800         IF WS-REQ-T-STATUS (WS-REQ-SUB) NOT = 'PENDING   '
035900             MOVE 'REQUEST NOT PENDING' TO WS-REJ-REASON
036000             ADD 1 TO WS-AT-REJ-NOT-PENDING
036100             PERFORM 0390-REJECT-EVENT
036200         ELSE
036300             PERFORM 0320-CHECK-EXPIRY
036400             IF WS-REJ-REASON NOT = SPACES
036500                 PERFORM 0390-REJECT-EVENT
036600             ELSE
036700                 PERFORM 0330-FIND-CUSTOMER
036800                 IF NOT WS-FOUND
036900                     MOVE 'CUSTOMER NOT FOUND' TO WS-REJ-REASON
037000                     ADD 1 TO WS-AT-REJ-NOT-FOUND
037100                     PERFORM 0390-REJECT-EVENT
037200                 ELSE
037300                     PERFORM 0335-CHECK-AFFORD
037400                     IF WS-REJ-REASON NOT = SPACES
037500                         PERFORM 0390-REJECT-EVENT
037600                     ELSE
037700                         PERFORM 0340-ACCEPT-TRANSACTION
037800                         PERFORM 0350-BUILD-SCHEDULE
037900                         PERFORM 0360-UPDATE-MERCHANT-STATS
038000                         PERFORM 0370-CREATE-SETTLEMENT
038100                         PERFORM 0380-WRITE-ACCEPT-DETAIL.
038200     PERFORM 0395-READ-NEXT-EVENT.
038300 0300-EXIT.
038400     EXIT.
038500*
038600 0310-FIND-REQUEST.
038700     MOVE 'N' TO WS-FOUND-SW.
038800     MOVE 1 TO WS-REQ-SUB.
038900     PERFORM 0311-SCAN-REQ THRU 0311-SCAN-REQ-EXIT
039000             UNTIL WS-FOUND OR WS-REQ-SUB > WS-REQ-COUNT.
039100*
039200 0311-SCAN-REQ.
039300     IF WS-REQ-T-ID (WS-REQ-SUB) = WS-EV-PR-ID
039400         MOVE 'Y' TO WS-FOUND-SW
039500     ELSE
039600         ADD 1 TO WS-REQ-SUB.
039700 0311-SCAN-REQ-EXIT.
039800     EXIT.
039900*
040000 0320-CHECK-EXPIRY.
040100     IF WS-EV-DATE > WS-REQ-T-EXPIRY (WS-REQ-SUB)
040200         MOVE 'EXPIRED   ' TO WS-REQ-T-STATUS (WS-REQ-SUB)
040300         MOVE 'REQUEST EXPIRED' TO WS-REJ-REASON
040400         ADD 1 TO WS-AT-REJ-EXPIRED.
040500*
040600 0330-FIND-CUSTOMER.
040700     MOVE 'N' TO WS-FOUND-SW.
040800     MOVE 1 TO WS-CUST-SUB.
040900     PERFORM 0331-SCAN-CUST THRU 0331-SCAN-CUST-EXIT
041000             UNTIL WS-FOUND OR WS-CUST-SUB > WS-CUST-COUNT.
041100*
041200 0331-SCAN-CUST.
041300     IF WS-CUST-T-ID (WS-CUST-SUB) = WS-EV-CUST-ID
041400         MOVE 'Y' TO WS-FOUND-SW
041500     ELSE
041600         ADD 1 TO WS-CUST-SUB.
041700 0331-SCAN-CUST-EXIT.
041800     EXIT.
041900*
042000 0335-CHECK-AFFORD.
042100* REQ-1190 - CAN-AFFORD CHECK.  CUSTOMER STATUS MUST BE ACTIVE AND
042200* AVAIL-BAL MUST COVER THE AMOUNT; THE ISSUING MERCHANT MUST ALSO
042300* BE ACTIVE OR THE REQUEST IS TURNED DOWN HERE.
042400     PERFORM 0332-FIND-MERCHANT.
042500     IF NOT WS-FOUND
042600         MOVE 'MERCHANT NOT FOUND' TO WS-REJ-REASON
042700     ELSE
042800     IF WS-MERCH-T-STATUS (WS-MERCH-SUB) NOT = 'ACTIVE    '
042900         MOVE 'MERCHANT NOT ACTIVE' TO WS-REJ-REASON
043000     ELSE
043100     IF WS-CUST-T-STATUS (WS-CUST-SUB) NOT = 'ACTIVE    '
043200         MOVE 'CUSTOMER NOT ACTIVE' TO WS-REJ-REASON
043300         ADD 1 TO WS-AT-REJ-CUST-INACTIVE
043400     ELSE
043500     IF WS-CUST-T-AVAIL (WS-CUST-SUB) <
043600                                 WS-REQ-T-TOTAL (WS-REQ-SUB)
043700         MOVE 'INSUFFICIENT CREDIT' TO WS-REJ-REASON
043800         ADD 1 TO WS-AT-REJ-NO-CREDIT
043900     ELSE
044000     IF WS-EV-PLAN-MONTHS NOT = 1 AND WS-EV-PLAN-MONTHS NOT = 3
044100         AND WS-EV-PLAN-MONTHS NOT = 6 AND
044200         WS-EV-PLAN-MONTHS NOT = 12
044300         MOVE 'INVALID PLAN MONTHS' TO WS-REJ-REASON
044400         ADD 1 TO WS-AT-REJ-BAD-PLAN.
044500*
044600 0332-FIND-MERCHANT.
044700     MOVE 'N' TO WS-FOUND-SW.
044800     MOVE 1 TO WS-MERCH-SUB.
044900     PERFORM 0333-SCAN-MERCH THRU 0333-SCAN-MERCH-EXIT
045000             UNTIL WS-FOUND OR WS-MERCH-SUB > WS-MERCH-COUNT.
045100*
045200 0333-SCAN-MERCH.
045300     IF WS-MERCH-T-ID (WS-MERCH-SUB) =
045400                            WS-REQ-T-MERCH-ID (WS-REQ-SUB)
045500         MOVE 'Y' TO WS-FOUND-SW
045600     ELSE
045700         ADD 1 TO WS-MERCH-SUB.
045800 0333-SCAN-MERCH-EXIT.
045900     EXIT.
046000*
046100 0340-ACCEPT-TRANSACTION.
046200* DEDUCT BALANCE FIRST, THEN MARK THE REQUEST AND BUILD THE
046300* TRANSACTION.  CREDIT-LIMIT INVARIANT (AVAIL + OUTSTANDING =
046400* LIMIT) IS PRESERVED BY THE SYMMETRIC ADD/SUBTRACT BELOW - REQ-
046500* 2410 AUDIT COMMENT.
046600     SUBTRACT WS-REQ-T-TOTAL (WS-REQ-SUB)
046700           FROM WS-CUST-T-AVAIL (WS-CUST-SUB).
046800     ADD WS-REQ-T-TOTAL (WS-REQ-SUB)
046900           TO WS-CUST-T-OUTSTAND (WS-CUST-SUB).
047000     MOVE 'ACCEPTED  ' TO WS-REQ-T-STATUS (WS-REQ-SUB).
047100     ADD 1 TO WS-NEXT-TXN-ID.
047200     MOVE WS-NEXT-TXN-ID       TO BAYTXN-ID.
047300     STRING 'TXN-' WS-NEXT-TXN-ID DELIMITED BY SIZE
047400            INTO BAYTXN-NUMBER.
047500     MOVE WS-REQ-T-MERCH-ID (WS-REQ-SUB) TO BAYTXN-MERCH-ID.
047600     MOVE WS-EV-CUST-ID                  TO BAYTXN-CUST-ID.
047700     MOVE WS-REQ-T-ID (WS-REQ-SUB)        TO BAYTXN-PR-ID.
047800     MOVE WS-REQ-T-TOTAL (WS-REQ-SUB)     TO BAYTXN-TOTAL-AMOUNT.
047900     MOVE 0                               TO BAYTXN-PAID-AMOUNT.
048000     MOVE WS-REQ-T-TOTAL (WS-REQ-SUB)      TO BAYTXN-REMAINING.
048100     MOVE .00500                           TO BAYTXN-COMM-RATE.
048200     COMPUTE BAYTXN-COMM-AMOUNT ROUNDED =
048300             BAYTXN-TOTAL-AMOUNT * BAYTXN-COMM-RATE.
048400     COMPUTE BAYTXN-MERCH-NET =
048500             BAYTXN-TOTAL-AMOUNT - BAYTXN-COMM-AMOUNT.
048600     MOVE 'ACTIVE    '                     TO BAYTXN-STATUS.
048700     ADD 1 TO WS-NEXT-PLAN-ID.
048800     MOVE WS-NEXT-PLAN-ID                   TO BAYTXN-PLAN-ID.
048900*    BAYTXN-DUE-DATE IS SET BY 0350-BUILD-SCHEDULE BELOW.
049000*
049100 0350-BUILD-SCHEDULE.
049200* REQ-1301 - EQUAL INSTALLMENTS, REMAINDER ON THE LAST ONE, DUE
049300* DATES ROLLED FORWARD BY CALENDAR MONTH AND CLAMPED TO MONTH END.
049400     MOVE WS-NEXT-PLAN-ID              TO BAYPLAN-ID.
049500     STRING 'PLAN-' WS-NEXT-PLAN-ID DELIMITED BY SIZE
049600            INTO BAYPLAN-REFERENCE.
049700     MOVE BAYTXN-ID                     TO BAYPLAN-TXN-ID.
049800     MOVE WS-EV-CUST-ID                 TO BAYPLAN-CUST-ID.
049900     MOVE WS-EV-PLAN-MONTHS              TO BAYPLAN-TYPE.
050000     MOVE BAYTXN-TOTAL-AMOUNT            TO BAYPLAN-TOTAL-AMOUNT.
050100     COMPUTE BAYPLAN-INSTALLMENT ROUNDED =
050200             BAYPLAN-TOTAL-AMOUNT / WS-EV-PLAN-MONTHS.
050300     MOVE WS-EV-PLAN-MONTHS         TO BAYPLAN-NUM-INSTALLMENTS.
050400     MOVE 'ACTIVE    '                    TO BAYPLAN-STATUS.
050500     MOVE 0                               TO BAYPLAN-PAID-COUNT.
050600     MOVE 0                               TO BAYPLAN-PAID-AMOUNT.
050700     MOVE BAYPLAN-TOTAL-AMOUNT             TO BAYPLAN-REMAINING.
050800     MOVE 0                               TO WS-INSTALL-TOTAL.
050900     MOVE 1                               TO WS-SCH-SUB.
051000     PERFORM 0351-BUILD-ONE-INSTALLMENT THRU 0351-EXIT
051100             UNTIL WS-SCH-SUB > WS-EV-PLAN-MONTHS.
051200     WRITE PLAN-REC.
051300     WRITE TRANSACTION-REC.
051400*
051500 0351-BUILD-ONE-INSTALLMENT.
051600     ADD 1 TO WS-NEXT-SCH-ID.
051700     MOVE WS-NEXT-SCH-ID          TO BAYSCH-ID.
051800     MOVE BAYPLAN-ID              TO BAYSCH-PLAN-ID.
051900     MOVE WS-SCH-SUB               TO BAYSCH-INSTALL-NO.
052000     MOVE WS-EV-DATE              TO WS-AM-BASE-DATE.
052100     MOVE WS-SCH-SUB               TO WS-AM-MONTHS.
052200     PERFORM 9100-ADD-MONTHS-CLAMP.
052300     MOVE WS-AM-RESULT-DATE        TO BAYSCH-DUE-DATE.
052400     IF WS-SCH-SUB = WS-EV-PLAN-MONTHS
052500         COMPUTE BAYSCH-AMOUNT =
052600                 BAYPLAN-TOTAL-AMOUNT - WS-INSTALL-TOTAL
052700     ELSE
052800         MOVE BAYPLAN-INSTALLMENT TO BAYSCH-AMOUNT
052900         ADD BAYSCH-AMOUNT TO WS-INSTALL-TOTAL.
053000     MOVE 'PENDING   '              TO BAYSCH-STATUS.
053100     MOVE 0                         TO BAYSCH-PAID-AMOUNT.
053200     MOVE 0                         TO BAYSCH-PAID-DATE.
053300     MOVE 0                         TO BAYSCH-PAY-ID.
053400     IF WS-SCH-SUB = 1
053500         MOVE BAYSCH-DUE-DATE       TO BAYPLAN-NEXT-DUE-DATE
053600         MOVE BAYSCH-AMOUNT         TO BAYPLAN-NEXT-AMOUNT.
053700     IF WS-SCH-SUB = WS-EV-PLAN-MONTHS
053800         MOVE BAYSCH-DUE-DATE       TO BAYTXN-DUE-DATE.
053900     WRITE SCHEDULE-REC.
054000     ADD 1 TO WS-SCH-SUB.
054100 0351-EXIT.
054200     EXIT.
054300*
054400 0360-UPDATE-MERCHANT-STATS.
054500     ADD 1 TO WS-MERCH-T-TXNS (WS-MERCH-SUB).
054600     ADD BAYTXN-TOTAL-AMOUNT TO WS-MERCH-T-VOLUME (WS-MERCH-SUB).
054700*
054800 0370-CREATE-SETTLEMENT.
054900* REQ-1266 INCOME SETTLEMENT - EXACTLY ONE PER ACCEPTED
055000* TRANSACTION, POSTED COMPLETE IMMEDIATELY.  MERCHANT BALANCE AND
055100* COMMISSION TOTALS UPDATED HERE, NOT DEFERRED TO A SETTLEMENT RUN
055200     ADD 1 TO WS-NEXT-STL-ID.
055300     MOVE WS-NEXT-STL-ID       TO BAYSTL-ID.
055400     STRING 'STL-' WS-NEXT-STL-ID DELIMITED BY SIZE
055500            INTO BAYSTL-REFERENCE.
055600     MOVE 'INCOME    '          TO BAYSTL-TYPE.
055700     MOVE WS-REQ-T-MERCH-ID (WS-REQ-SUB) TO BAYSTL-MERCH-ID.
055800     MOVE BAYTXN-ID              TO BAYSTL-TXN-ID.
055900     MOVE BAYTXN-TOTAL-AMOUNT     TO BAYSTL-GROSS.
056000     MOVE BAYTXN-COMM-RATE        TO BAYSTL-COMM-RATE.
056100     MOVE BAYTXN-COMM-AMOUNT       TO BAYSTL-COMM-AMOUNT.
056200     MOVE BAYTXN-MERCH-NET          TO BAYSTL-NET.
056300     MOVE 'COMPLETED '              TO BAYSTL-STATUS.
056400     MOVE WS-EV-DATE                TO BAYSTL-DATE.
056500     WRITE SETTLEMENT-REC.
056600     ADD BAYSTL-NET TO WS-MERCH-T-BALANCE (WS-MERCH-SUB).
056700     ADD BAYSTL-COMM-AMOUNT TO WS-MERCH-T-COMM (WS-MERCH-SUB).
056800     ADD 1 TO WS-AT-ACCEPTED.
056900     ADD BAYTXN-TOTAL-AMOUNT TO WS-AT-FINANCED-TOT.
057000     ADD BAYSTL-COMM-AMOUNT TO WS-AT-COMMISSION-TOT.
057100     ADD BAYSTL-NET TO WS-AT-MERCH-NET-TOT.
057200*
057300 0380-WRITE-ACCEPT-DETAIL.
057400     MOVE WS-EV-NO                 TO WS-AD-EVENT-NO.
057500     MOVE WS-EV-CUST-ID             TO WS-AD-CUST-ID.
057600     MOVE WS-REQ-T-REF (WS-REQ-SUB) TO WS-AD-REFERENCE.
057700     MOVE WS-EV-PLAN-MONTHS          TO WS-AD-PLAN-MONTHS.
057800     MOVE BAYTXN-TOTAL-AMOUNT         TO WS-AD-TOTAL.
057900     MOVE BAYTXN-COMM-AMOUNT           TO WS-AD-COMMISSION.
058000     MOVE BAYTXN-MERCH-NET              TO WS-AD-MERCH-NET.
058100     MOVE 'ACCEPTED'                     TO WS-AD-DISPOSITION.
058200     PERFORM 0385-PRINT-DETAIL-LINE.
058300*
058400 0385-PRINT-DETAIL-LINE.
058500     IF WS-LINE-CTR > 55
058600         PERFORM 0140-PRINT-REPORT-HEADING.
058700     WRITE REPORT-LINE FROM WS-ACCEPT-DETAIL-LINE.
058800     ADD 1 TO WS-LINE-CTR.
058900*
059000 0390-REJECT-EVENT.
059100     ADD 1 TO WS-AT-REJECTED.
059200     MOVE SPACES TO REJECT-LINE.
059300     STRING 'BAY1000 ' WS-EV-NO ' CUST=' WS-EV-CUST-ID
059400            ' PR=' WS-EV-PR-ID ' REASON=' WS-REJ-REASON
059500            DELIMITED BY SIZE INTO REJECT-LINE.
059600     WRITE REJECT-LINE.
059700     MOVE WS-EV-NO                  TO WS-AD-EVENT-NO.
059800     MOVE WS-EV-CUST-ID              TO WS-AD-CUST-ID.
059900     MOVE SPACES                      TO WS-AD-REFERENCE.
060000     MOVE WS-EV-PLAN-MONTHS            TO WS-AD-PLAN-MONTHS.
060100     MOVE 0                            TO WS-AD-TOTAL.
060200     MOVE 0                            TO WS-AD-COMMISSION.
060300     MOVE 0                            TO WS-AD-MERCH-NET.
060400     MOVE WS-REJ-REASON                  TO WS-AD-DISPOSITION.
060500     PERFORM 0385-PRINT-DETAIL-LINE.
060600*
060700 0395-READ-NEXT-EVENT.
060800     READ ACCEPT-EVENTS AT END MOVE 'Y' TO ACCEPT-EOF-SW.
060900     IF ACCEPT-EOF-SW = 'N'
061000         MOVE BAYACC-CUST-ID      TO WS-EV-CUST-ID
061100         MOVE BAYACC-PR-ID        TO WS-EV-PR-ID
061200         MOVE BAYACC-PLAN-MONTHS  TO WS-EV-PLAN-MONTHS
061300         MOVE BAYACC-EVENT-DATE   TO WS-EV-DATE.
061400*
061500 0400-PRINT-ACCEPT-TOTALS.
061600     MOVE SPACES TO WS-AS-LABEL WS-AS-COUNT.
061700     MOVE 'EVENTS READ.................' TO WS-AS-LABEL.
061800     MOVE WS-AT-EVENTS-READ TO WS-AS-COUNT.
061900     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
062000     MOVE 'EVENTS ACCEPTED.............' TO WS-AS-LABEL.
062100     MOVE WS-AT-ACCEPTED TO WS-AS-COUNT.
062200     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
062300     MOVE 'EVENTS REJECTED.............' TO WS-AS-LABEL.
062400     MOVE WS-AT-REJECTED TO WS-AS-COUNT.
062500     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
062600     MOVE 'TOTAL FINANCED (SAR)........' TO WS-RS-LABEL.
062700     MOVE WS-AT-FINANCED-TOT TO WS-RS-AMOUNT.
062800     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
062900     MOVE 'TOTAL COMMISSION (SAR)......' TO WS-RS-LABEL.
063000     MOVE WS-AT-COMMISSION-TOT TO WS-RS-AMOUNT.
063100     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
063200     MOVE 'TOTAL MERCHANT NET (SAR)....' TO WS-RS-LABEL.
063300     MOVE WS-AT-MERCH-NET-TOT TO WS-RS-AMOUNT.
063400     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
063500*
063600 0900-TERMINATE.
063700* REWRITE THE THREE MASTER FILES FROM THE UPDATED TABLES - THEY
063800* ARE SEQUENTIAL, SO THE WHOLE FILE IS REPRODUCED IN ID ORDER.
063900     CLOSE TRANSACTION-FILE PLAN-FILE SCHEDULE-FILE
064000           SETTLEMENT-FILE REJECT-FILE ACCEPT-EVENTS REPORT-FILE.
064100     OPEN OUTPUT CUSTOMER-FILE.
064200     MOVE 1 TO WS-SUB.
064300     PERFORM 0910-REWRITE-CUST THRU 0910-EXIT
064400             UNTIL WS-SUB > WS-CUST-COUNT.
064500     CLOSE CUSTOMER-FILE.
064600     OPEN OUTPUT MERCHANT-FILE.
064700     MOVE 1 TO WS-SUB.
064800     PERFORM 0920-REWRITE-MERCH THRU 0920-EXIT
064900             UNTIL WS-SUB > WS-MERCH-COUNT.
065000     CLOSE MERCHANT-FILE.
065100     OPEN OUTPUT REQUEST-FILE.
065200     MOVE 1 TO WS-SUB.
065300     PERFORM 0930-REWRITE-REQ THRU 0930-EXIT
065400             UNTIL WS-SUB > WS-REQ-COUNT.
065500     CLOSE REQUEST-FILE.
065600*
065700 0910-REWRITE-CUST.
065800     MOVE WS-CUST-T-ID (WS-SUB)       TO BAYCUST-ID.
065900     MOVE WS-CUST-T-CODE (WS-SUB)     TO BAYCUST-CODE.
066000     MOVE WS-CUST-T-LIMIT (WS-SUB)    TO BAYCUST-CREDIT-LIMIT.
066100     MOVE WS-CUST-T-AVAIL (WS-SUB)    TO BAYCUST-AVAIL-BAL.
066200     MOVE WS-CUST-T-OUTSTAND (WS-SUB) TO BAYCUST-OUTSTANDING.
066300     MOVE WS-CUST-T-STATUS (WS-SUB)   TO BAYCUST-STATUS.
066400     MOVE WS-CUST-T-RISK (WS-SUB)     TO BAYCUST-RISK-SCORE.
066500     WRITE CUSTOMER-REC.
066600     ADD 1 TO WS-SUB.
066700 0910-EXIT.
066800     EXIT.
066900*
067000 0920-REWRITE-MERCH.
067100     MOVE WS-MERCH-T-ID (WS-SUB)      TO BAYMER-ID.
067200     MOVE WS-MERCH-T-NAME (WS-SUB)    TO BAYMER-SHOP-NAME.
067300     MOVE WS-MERCH-T-STATUS (WS-SUB)  TO BAYMER-STATUS.
067400     MOVE WS-MERCH-T-TXNS (WS-SUB)    TO BAYMER-TOT-TXNS.
067500     MOVE WS-MERCH-T-VOLUME (WS-SUB)  TO BAYMER-TOT-VOLUME.
067600     MOVE WS-MERCH-T-BALANCE (WS-SUB) TO BAYMER-BALANCE.
067700     MOVE WS-MERCH-T-COMM (WS-SUB)    TO BAYMER-TOT-COMMISSION.
067800     WRITE MERCHANT-REC.
067900     ADD 1 TO WS-SUB.
068000 0920-EXIT.
068100     EXIT.
068200*
068300 0930-REWRITE-REQ.
068400     MOVE WS-REQ-T-ID (WS-SUB)        TO BAYREQ-ID.
068500     MOVE WS-REQ-T-REF (WS-SUB)       TO BAYREQ-REFERENCE.
068600     MOVE WS-REQ-T-MERCH-ID (WS-SUB)  TO BAYREQ-MERCH-ID.
068700     MOVE WS-REQ-T-CUST-ID (WS-SUB)   TO BAYREQ-CUST-ID.
068800     MOVE WS-REQ-T-TOTAL (WS-SUB)     TO BAYREQ-TOTAL-AMOUNT.
068900     MOVE WS-REQ-T-STATUS (WS-SUB)    TO BAYREQ-STATUS.
069000     MOVE WS-REQ-T-CREATED (WS-SUB)   TO BAYREQ-CREATED-DATE.
069100     MOVE WS-REQ-T-EXPIRY (WS-SUB)    TO BAYREQ-EXPIRY-DATE.
069200     WRITE REQUEST-REC.
069300     ADD 1 TO WS-SUB.
069400 0930-EXIT.
069500     EXIT.
069600*
069700 9100-ADD-MONTHS-CLAMP.
069800* ADD WS-AM-MONTHS CALENDAR MONTHS TO WS-AM-BASE-DATE, CLAMPING
069900* THE DAY-OF-MONTH TO THE LAST DAY OF THE TARGET MONTH (JAN 31
070000* PLUS 1 MONTH = FEB 28, OR FEB 29 IN A LEAP YEAR).  NO INTRINSIC
070100* FUNCTIONS - YEAR/MONTH CARRY AND THE LEAP TEST ARE DONE BY HAND.
070200     COMPUTE WS-AM-TOTAL-MONTHS =
070300             WS-AM-BASE-MM - 1 + WS-AM-MONTHS.
070400     DIVIDE WS-AM-TOTAL-MONTHS BY 12
070500             GIVING WS-AM-YEAR-CARRY
070600             REMAINDER WS-AM-NEW-MONTH.
070700     ADD 1 TO WS-AM-NEW-MONTH.
070800     COMPUTE WS-AM-NEW-YEAR = WS-AM-BASE-CCYY + WS-AM-YEAR-CARRY.
070900     MOVE WS-AM-NEW-MONTH TO WS-SUB.
071000     MOVE WS-MDAYS-TABLE (WS-SUB) TO WS-AM-LAST-DAY.
071100     IF WS-AM-NEW-MONTH = 2
071200         DIVIDE WS-AM-NEW-YEAR BY 4 GIVING WS-AM-DIV-Q
071300                 REMAINDER WS-AM-DIV-R-4
071400         DIVIDE WS-AM-NEW-YEAR BY 100 GIVING WS-AM-DIV-Q
071500                 REMAINDER WS-AM-DIV-R-100
071600         DIVIDE WS-AM-NEW-YEAR BY 400 GIVING WS-AM-DIV-Q
071700                 REMAINDER WS-AM-DIV-R-400
071800         IF WS-AM-DIV-R-4 = 0
071900             AND (WS-AM-DIV-R-100 NOT = 0 OR WS-AM-DIV-R-400 = 0)
072000             MOVE 29 TO WS-AM-LAST-DAY.
072100     IF WS-AM-BASE-DD > WS-AM-LAST-DAY
072200         MOVE WS-AM-LAST-DAY TO WS-AM-NEW-DAY
072300     ELSE
072400         MOVE WS-AM-BASE-DD TO WS-AM-NEW-DAY.
072500     MOVE WS-AM-NEW-YEAR  TO WS-AM-RES-CCYY.
072600     MOVE WS-AM-NEW-MONTH TO WS-AM-RES-MM.
072700     MOVE WS-AM-NEW-DAY   TO WS-AM-RES-DD.
