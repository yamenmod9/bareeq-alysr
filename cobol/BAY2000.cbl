000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BAY2000.
000300 AUTHOR.        RDM.
000400 INSTALLATION.  BAREEQ AL-YUSR DATA CENTER - RIYADH.
000500 DATE-WRITTEN.  11/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* DATE      BY   REQ#       DESCRIPTION
001200* 11/02/89  RDM  REQ-1205   INITIAL VERSION - PAYMENT POSTING RUN,REQ-1205
001300*                           LOADS CUSTOMER/TRANSACTION/PLAN/      REQ-1205
001400*                           SCHEDULE MASTERS, POSTS PAY-EVENTS.   REQ-1205
001500* 02/19/90  KAT  REQ-1270   RESTORE-CREDIT PAIRED WITH BAY1000'S  REQ-1270
001600*                           DEDUCT - AVAIL/OUTSTANDING INVARIANT  REQ-1270
001700*                           FLOORED AT ZERO ON OVERPAYMENT GUARD. REQ-1270
001800* 07/03/90  KAT  REQ-1309   LOWEST-PENDING-INSTALLMENT LOOKUP AND REQ-1309
001900*                           PLAN POST (PAID-COUNT/PAID-AMOUNT/    REQ-1309
002000*                           REMAINING), NEXT-DUE ROLL-FORWARD.    REQ-1309
002100* 03/21/91  SSH  REQ-1390   TRANSACTION/PLAN COMPLETION ON ZERO   REQ-1390
002200*                           REMAINING, CONTROL TOTALS SPLIT OUT.  REQ-1390
002300* 11/22/91  SSH  REQ-1456   REJECT-FILE ADDED, REASON CODES - SAMEREQ-1456
002400*                           WORDING CONVENTION AS BAY1000.        REQ-1456
002500* 07/09/92  KAT  REQ-1513   PAYMENT DETAIL REPORT, SECTION 2 OF   REQ-1513
002600*                           THE RUN-CONTROL REPORT, 55 LINES/PG.  REQ-1513
002700* 12/29/98  SSH  Y2K-0042   RUN-DATE PICKUP NOW EXPANDS THE       Y2K-0042
002800*                           2-DIGIT ACCEPT-FROM-DATE YEAR TO A    Y2K-0042
002900*                           4-DIGIT CENTURY BEFORE ANY DATE WORK. Y2K-0042
003000* 03/17/00  KAT  REQ-1841   CONFIRMED Y2K FIX IN PRODUCTION, NO   REQ-1841
003100*                           FURTHER CHANGE.                       REQ-1841
003200* 10/05/03  TLM  REQ-2022   UNDERPAYMENTS NOW POST TO THE         REQ-2022
003300*                           TRANSACTION BUT LEAVE THE SCHEDULE    REQ-2022
003400*                           UNTOUCHED PER AUDIT FINDING.          REQ-2022
003500* 05/30/11  JBE  REQ-2411   PAYMENT-ID RECORDED ON THE CLEARED    REQ-2411
003600*                           SCHEDULE LINE PER AUDIT REQUEST.      REQ-2411
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CUSTOMER-FILE    ASSIGN TO DYNAMIC CUSTOMER-PATH
004700            ORGANIZATION IS SEQUENTIAL.
004800     SELECT TRANSACTION-FILE ASSIGN TO DYNAMIC TXNIO-PATH
004900            ORGANIZATION IS SEQUENTIAL.
005000     SELECT PLAN-FILE        ASSIGN TO DYNAMIC PLANIO-PATH
005100            ORGANIZATION IS SEQUENTIAL.
005200     SELECT SCHEDULE-FILE    ASSIGN TO DYNAMIC SCHIO-PATH
005300            ORGANIZATION IS SEQUENTIAL.
005400     SELECT PAYMENT-EVENTS   ASSIGN TO DYNAMIC PAYEVT-PATH
005500            ORGANIZATION IS SEQUENTIAL.
005600     SELECT PAYMENT-FILE     ASSIGN TO DYNAMIC PAYOUT-PATH
005700            ORGANIZATION IS SEQUENTIAL.
005800     SELECT REJECT-FILE      ASSIGN TO DYNAMIC REJECT-PATH
005900            ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT REPORT-FILE      ASSIGN TO DYNAMIC REPORT-PATH
006100            ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  CUSTOMER-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  CUSTOMER-REC.
007000     COPY 'BAYCUST.cpy'.
007100*
007200 FD  TRANSACTION-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  TRANSACTION-REC.
007500     COPY 'BAYTXN.cpy'.
007600*
007700 FD  PLAN-FILE
007800     LABEL RECORDS ARE STANDARD.
007900 01  PLAN-REC.
008000     COPY 'BAYPLAN.cpy'.
008100*
008200 FD  SCHEDULE-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 01  SCHEDULE-REC.
008500     COPY 'BAYSCH.cpy'.
008600*
008700 FD  PAYMENT-EVENTS
008800     LABEL RECORDS ARE STANDARD.
008900     COPY 'BAYEVT.cpy'.
009000*
009100 FD  PAYMENT-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 01  PAYMENT-REC.
009400     COPY 'BAYPAY.cpy'.
009500*
009600 FD  REJECT-FILE.
009700 01  REJECT-LINE                 PIC X(132).
009800*
009900 FD  REPORT-FILE.
010000 01  REPORT-LINE                 PIC X(132).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400     COPY 'BAYWORK.cpy'.
010500*
010600 01  WS-PATHS.
010700     05  CUSTOMER-PATH            PIC X(40) VALUE 'CUSTOMER.DAT'.
010800     05  TXNIO-PATH PIC X(40) VALUE 'TRANSACTION.DAT'.
010900     05  PLANIO-PATH              PIC X(40) VALUE 'PLAN.DAT'.
011000     05  SCHIO-PATH               PIC X(40) VALUE 'SCHEDULE.DAT'.
011100     05  PAYEVT-PATH              PIC X(40) VALUE 'PAYMENT.EVT'.
011200     05  PAYOUT-PATH              PIC X(40) VALUE 'PAYMENT.DAT'.
011300     05  REJECT-PATH              PIC X(40) VALUE 'BAY2000.REJ'.
011400     05  REPORT-PATH              PIC X(40) VALUE 'BAYRUN.RPT'.
011500*
011600 01  WS-SWITCHES.
011700     05  PAY-EOF-SW               PIC X VALUE 'N'.
011800         88  PAY-AT-EOF           VALUE 'Y'.
011900     05  WS-CUST-LOAD-EOF-SW      PIC X VALUE 'N'.
012000         88  WS-CUST-LOAD-EOF     VALUE 'Y'.
012100     05  WS-TXN-LOAD-EOF-SW       PIC X VALUE 'N'.
012200         88  WS-TXN-LOAD-EOF      VALUE 'Y'.
012300     05  WS-PLAN-LOAD-EOF-SW      PIC X VALUE 'N'.
012400         88  WS-PLAN-LOAD-EOF     VALUE 'Y'.
012500     05  WS-SCH-LOAD-EOF-SW       PIC X VALUE 'N'.
012600         88  WS-SCH-LOAD-EOF      VALUE 'Y'.
012700     05  WS-FOUND-SW              PIC X VALUE 'N'.
012800         88  WS-FOUND             VALUE 'Y'.
012900     05  WS-FOUND2-SW             PIC X VALUE 'N'.
013000         88  WS-FOUND2            VALUE 'Y'.
013100*
013200 01  WS-WORK-FIELDS.
013300     05  WS-SUB                   PIC S9(5) COMP VALUE 0.
013400     05  WS-CUST-SUB              PIC S9(4) COMP VALUE 0.
013500     05  WS-TXN-SUB               PIC S9(4) COMP VALUE 0.
013600     05  WS-PLAN-SUB              PIC S9(4) COMP VALUE 0.
013700     05  WS-SCH-SUB               PIC S9(5) COMP VALUE 0.
013800     05  WS-SCH-SUB2              PIC S9(5) COMP VALUE 0.
013900     05  WS-LINE-CTR              PIC S9(3) COMP VALUE 99.
014000     05  WS-PAGE-NO               PIC S9(5) COMP VALUE 0.
014100     05  WS-NEXT-PAY-ID           PIC S9(6) COMP VALUE 0.
014200     05  WS-REJ-REASON            PIC X(30) VALUE SPACES.
014300     05  WS-ACCEPT-YYMMDD         PIC 9(6) VALUE 0.
014400     05  WS-ACCEPT-YYMMDD-R REDEFINES WS-ACCEPT-YYMMDD.
014500         10  WS-ACCEPT-YY         PIC 9(2).
014600         10  WS-ACCEPT-MM         PIC 9(2).
014700         10  WS-ACCEPT-DD         PIC 9(2).
014800*
014900* === IN-MEMORY MASTER TABLES - ASCENDING BY ID, PER THE FILES'
015000* === OWN SEQUENCE.  LINEAR SEARCH IS FINE AT THIS VOLUME ===
015100 01  WS-CUST-TABLE.
015200     05  WS-CUST-COUNT            PIC S9(4) COMP VALUE 0.
015300     05  WS-CUST-T OCCURS 2000 TIMES.
015400         10  WS-CUST-T-ID         PIC 9(6).
015500         10  WS-CUST-T-CODE       PIC X(8).
015600         10  WS-CUST-T-LIMIT      PIC S9(7)V99 COMP-3.
015700         10  WS-CUST-T-AVAIL      PIC S9(7)V99 COMP-3.
015800         10  WS-CUST-T-OUTSTAND   PIC S9(7)V99 COMP-3.
015900         10  WS-CUST-T-STATUS     PIC X(10).
016000         10  WS-CUST-T-RISK       PIC 9(3).
016100*
016200 01  WS-TXN-TABLE.
016300     05  WS-TXN-COUNT             PIC S9(4) COMP VALUE 0.
016400     05  WS-TXN-T OCCURS 5000 TIMES.
016500         10  WS-TXN-T-ID          PIC 9(6).
016600         10  WS-TXN-T-NUMBER      PIC X(20).
016700         10  WS-TXN-T-MERCH-ID    PIC 9(6).
016800         10  WS-TXN-T-CUST-ID     PIC 9(6).
016900         10  WS-TXN-T-PR-ID       PIC 9(6).
017000         10  WS-TXN-T-TOTAL       PIC S9(7)V99 COMP-3.
017100         10  WS-TXN-T-PAID        PIC S9(7)V99 COMP-3.
017200         10  WS-TXN-T-REMAINING   PIC S9(7)V99 COMP-3.
017300         10  WS-TXN-T-COMM-RATE   PIC V9(5).
017400         10  WS-TXN-T-COMM-AMT    PIC S9(7)V99 COMP-3.
017500         10  WS-TXN-T-MERCH-NET   PIC S9(7)V99 COMP-3.
017600         10  WS-TXN-T-STATUS      PIC X(10).
017700         10  WS-TXN-T-DUE-DATE    PIC 9(8).
017800         10  WS-TXN-T-PLAN-ID     PIC 9(6).
017900*
018000 01  WS-PLAN-TABLE.
018100     05  WS-PLAN-COUNT            PIC S9(4) COMP VALUE 0.
018200     05  WS-PLAN-T OCCURS 5000 TIMES.
018300         10  WS-PLAN-T-ID         PIC 9(6).
018400         10  WS-PLAN-T-REF        PIC X(20).
018500         10  WS-PLAN-T-TXN-ID     PIC 9(6).
018600         10  WS-PLAN-T-CUST-ID    PIC 9(6).
018700         10  WS-PLAN-T-TYPE       PIC 9(2).
018800         10  WS-PLAN-T-TOTAL      PIC S9(7)V99 COMP-3.
018900         10  WS-PLAN-T-INSTALL    PIC S9(7)V99 COMP-3.
019000         10  WS-PLAN-T-NUM-INST   PIC 9(2).
019100         10  WS-PLAN-T-STATUS     PIC X(10).
019200         10  WS-PLAN-T-PAID-CNT   PIC 9(2).
019300         10  WS-PLAN-T-PAID-AMT   PIC S9(7)V99 COMP-3.
019400         10  WS-PLAN-T-REMAINING  PIC S9(7)V99 COMP-3.
019500         10  WS-PLAN-T-NEXT-DATE  PIC 9(8).
019600         10  WS-PLAN-T-NEXT-AMT   PIC S9(7)V99 COMP-3.
019700*
019800 01  WS-SCHEDULE-TABLE.
019900     05  WS-SCH-COUNT             PIC S9(5) COMP VALUE 0.
020000     05  WS-SCH-T OCCURS 30000 TIMES.
020100         10  WS-SCH-T-ID          PIC 9(6).
020200         10  WS-SCH-T-PLAN-ID     PIC 9(6).
020300         10  WS-SCH-T-INSTALL-NO  PIC 9(2).
020400         10  WS-SCH-T-AMOUNT      PIC S9(7)V99 COMP-3.
020500         10  WS-SCH-T-DUE-DATE    PIC 9(8).
020600         10  WS-SCH-T-STATUS      PIC X(10).
020700         10  WS-SCH-T-PAID-AMT    PIC S9(7)V99 COMP-3.
020800         10  WS-SCH-T-PAID-DATE   PIC 9(8).
020900         10  WS-SCH-T-PAY-ID      PIC 9(6).
021000*
021100 01  WS-CURRENT-EVENT.
021200     05  WS-EV-NO                 PIC S9(8) COMP VALUE 0.
021300     05  WS-EV-CUST-ID            PIC 9(6).
021400     05  WS-EV-TXN-ID             PIC 9(6).
021500     05  WS-EV-AMOUNT             PIC S9(7)V99 COMP-3.
021600     05  WS-EV-METHOD             PIC X(10).
021700     05  WS-EV-DATE               PIC 9(8).
021800*
021900 PROCEDURE DIVISION.
022000*
022100 0000-MAIN-LINE.
022200     PERFORM 0100-INITIALIZE.
022300     PERFORM 0300-PROCESS-EVENT THRU 0300-EXIT
022400             UNTIL PAY-AT-EOF.
022500     PERFORM 0400-PRINT-PAY-TOTALS.
022600     PERFORM 0900-TERMINATE.
022700     STOP RUN.
022800*
022900 0100-INITIALIZE.
023000     PERFORM 0105-GET-RUN-DATE.
023100     OPEN INPUT CUSTOMER-FILE.
023200     OPEN INPUT TRANSACTION-FILE.
023300     OPEN INPUT PLAN-FILE.
023400     OPEN INPUT SCHEDULE-FILE.
023500     PERFORM 0110-LOAD-CUSTOMERS.
023600     PERFORM 0120-LOAD-TXNS.
023700     PERFORM 0130-LOAD-PLANS.
023800     PERFORM 0135-LOAD-SCHEDULE.
023900     CLOSE CUSTOMER-FILE TRANSACTION-FILE PLAN-FILE SCHEDULE-FILE.
024000     OPEN INPUT PAYMENT-EVENTS.
024100     OPEN OUTPUT PAYMENT-FILE.
024200     OPEN OUTPUT REJECT-FILE.
024300     OPEN EXTEND REPORT-FILE.
024400     PERFORM 0140-PRINT-REPORT-HEADING.
024500     PERFORM 0395-READ-NEXT-EVENT.
024600*
024700 0105-GET-RUN-DATE.
024800* Y2K-0042 - ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  A YEAR OF
024900* 50 OR MORE IS TAKEN AS 19YY, UNDER 50 AS 20YY.
025000     ACCEPT WS-ACCEPT-YYMMDD FROM DATE.
025100     IF WS-ACCEPT-YY >= 50
025200         COMPUTE WS-DW-CCYY = 1900 + WS-ACCEPT-YY
025300     ELSE
025400         COMPUTE WS-DW-CCYY = 2000 + WS-ACCEPT-YY.
025500     MOVE WS-ACCEPT-MM TO WS-DW-MM.
025600     MOVE WS-ACCEPT-DD TO WS-DW-DD.
025700*
025800 0110-LOAD-CUSTOMERS.
025900     PERFORM 0111-LOAD-ONE-CUST THRU 0111-EXIT
026000             UNTIL WS-CUST-LOAD-EOF.
026100*
026200 0111-LOAD-ONE-CUST.
026300     READ CUSTOMER-FILE AT END MOVE 'Y' TO WS-CUST-LOAD-EOF-SW.
026400     IF WS-CUST-LOAD-EOF-SW = 'N'
026500         ADD 1 TO WS-CUST-COUNT
026600         MOVE BAYCUST-ID     TO WS-CUST-T-ID (WS-CUST-COUNT)
026700         MOVE BAYCUST-CODE   TO WS-CUST-T-CODE (WS-CUST-COUNT)
026800         MOVE BAYCUST-CREDIT-LIMIT
026900                          TO WS-CUST-T-LIMIT (WS-CUST-COUNT)
027000         MOVE BAYCUST-AVAIL-BAL
027100                          TO WS-CUST-T-AVAIL (WS-CUST-COUNT)
027200         MOVE BAYCUST-OUTSTANDING
027300                       TO WS-CUST-T-OUTSTAND (WS-CUST-COUNT)
027400         MOVE BAYCUST-STATUS TO WS-CUST-T-STATUS (WS-CUST-COUNT)
027500         MOVE BAYCUST-RISK-SCORE
027600                          TO WS-CUST-T-RISK (WS-CUST-COUNT).
027700 0111-EXIT.
027800     EXIT.
027900*
028000 0120-LOAD-TXNS.
028100     PERFORM 0121-LOAD-ONE-TXN THRU 0121-EXIT
028200             UNTIL WS-TXN-LOAD-EOF.
028300*
028400 0121-LOAD-ONE-TXN.
028500     READ TRANSACTION-FILE AT END MOVE 'Y' TO WS-TXN-LOAD-EOF-SW.
028600     IF WS-TXN-LOAD-EOF-SW = 'N'
028700         ADD 1 TO WS-TXN-COUNT
028800         MOVE BAYTXN-ID         TO WS-TXN-T-ID (WS-TXN-COUNT)
028900         MOVE BAYTXN-NUMBER     TO WS-TXN-T-NUMBER (WS-TXN-COUNT)
029000         MOVE BAYTXN-MERCH-ID TO WS-TXN-T-MERCH-ID (WS-TXN-COUNT)
029100         MOVE BAYTXN-CUST-ID    TO WS-TXN-T-CUST-ID (WS-TXN-COUNT)
029200         MOVE BAYTXN-PR-ID      TO WS-TXN-T-PR-ID (WS-TXN-COUNT)
029300         MOVE BAYTXN-TOTAL-AMOUNT
029400                             TO WS-TXN-T-TOTAL (WS-TXN-COUNT)
029500         MOVE BAYTXN-PAID-AMOUNT
029600                             TO WS-TXN-T-PAID (WS-TXN-COUNT)
029700         MOVE BAYTXN-REMAINING
029800                          TO WS-TXN-T-REMAINING (WS-TXN-COUNT)
029900         MOVE BAYTXN-COMM-RATE
030000                          TO WS-TXN-T-COMM-RATE (WS-TXN-COUNT)
030100         MOVE BAYTXN-COMM-AMOUNT
030200                           TO WS-TXN-T-COMM-AMT (WS-TXN-COUNT)
030300         MOVE BAYTXN-MERCH-NET
030400                           TO WS-TXN-T-MERCH-NET (WS-TXN-COUNT)
030500         MOVE BAYTXN-STATUS     TO WS-TXN-T-STATUS (WS-TXN-COUNT)
030600         MOVE BAYTXN-DUE-DATE TO WS-TXN-T-DUE-DATE (WS-TXN-COUNT)
030700         MOVE BAYTXN-PLAN-ID TO WS-TXN-T-PLAN-ID (WS-TXN-COUNT).
030800 0121-EXIT.
030900     EXIT.
031000*
031100 0130-LOAD-PLANS.
031200     PERFORM 0131-LOAD-ONE-PLAN THRU 0131-EXIT
031300             UNTIL WS-PLAN-LOAD-EOF.
031400*
031500 0131-LOAD-ONE-PLAN.
031600     READ PLAN-FILE AT END MOVE 'Y' TO WS-PLAN-LOAD-EOF-SW.
031700     IF WS-PLAN-LOAD-EOF-SW = 'N'
031800         ADD 1 TO WS-PLAN-COUNT
031900         MOVE bayplan-id        TO WS-PLAN-T-ID (WS-PLAN-COUNT)
032000         MOVE bayplan-reference TO WS-PLAN-T-REF (WS-PLAN-COUNT)
032100         MOVE bayplan-txn-id TO WS-PLAN-T-TXN-ID (WS-PLAN-COUNT)
032200         MOVE bayplan-cust-id TO WS-PLAN-T-CUST-ID (WS-PLAN-COUNT)
032300         MOVE bayplan-type      TO WS-PLAN-T-TYPE (WS-PLAN-COUNT)
032400         MOVE bayplan-total-amount
032500                             TO WS-PLAN-T-TOTAL (WS-PLAN-COUNT)
032600         MOVE bayplan-installment
032700                           TO WS-PLAN-T-INSTALL (WS-PLAN-COUNT)
032800         MOVE bayplan-num-installments
032900                         TO WS-PLAN-T-NUM-INST (WS-PLAN-COUNT)
033000         MOVE bayplan-status TO WS-PLAN-T-STATUS (WS-PLAN-COUNT)
033100         MOVE bayplan-paid-count
033200                          TO WS-PLAN-T-PAID-CNT (WS-PLAN-COUNT)
033300         MOVE bayplan-paid-amount
033400                          TO WS-PLAN-T-PAID-AMT (WS-PLAN-COUNT)
033500         MOVE bayplan-remaining
033600                         TO WS-PLAN-T-REMAINING (WS-PLAN-COUNT)
033700         MOVE bayplan-next-due-date
033800                        TO WS-PLAN-T-NEXT-DATE (WS-PLAN-COUNT)
033900         MOVE bayplan-next-amount
034000                         TO WS-PLAN-T-NEXT-AMT (WS-PLAN-COUNT).
034100 0131-EXIT.
034200     EXIT.
034300*
034400 0135-LOAD-SCHEDULE.
034500     PERFORM 0136-LOAD-ONE-SCH THRU 0136-EXIT
034600             UNTIL WS-SCH-LOAD-EOF.
034700*
034800 0136-LOAD-ONE-SCH.
034900     READ SCHEDULE-FILE AT END MOVE 'Y' TO WS-SCH-LOAD-EOF-SW.
035000     IF WS-SCH-LOAD-EOF-SW = 'N'
035100         ADD 1 TO WS-SCH-COUNT
035200         MOVE BAYSCH-ID         TO WS-SCH-T-ID (WS-SCH-COUNT)
035300         MOVE BAYSCH-PLAN-ID    TO WS-SCH-T-PLAN-ID (WS-SCH-COUNT)
035400         MOVE BAYSCH-INSTALL-NO
035500                       TO WS-SCH-T-INSTALL-NO (WS-SCH-COUNT)
035600         MOVE BAYSCH-AMOUNT     TO WS-SCH-T-AMOUNT (WS-SCH-COUNT)
035700         MOVE BAYSCH-DUE-DATE TO WS-SCH-T-DUE-DATE (WS-SCH-COUNT)
035800         MOVE BAYSCH-STATUS     TO WS-SCH-T-STATUS (WS-SCH-COUNT)
035900         MOVE BAYSCH-PAID-AMOUNT
036000                          TO WS-SCH-T-PAID-AMT (WS-SCH-COUNT)
036100         MOVE BAYSCH-PAID-DATE
036200                         TO WS-SCH-T-PAID-DATE (WS-SCH-COUNT)
036300         MOVE BAYSCH-PAY-ID     TO WS-SCH-T-PAY-ID (WS-SCH-COUNT).
036400 0136-EXIT.
036500     EXIT.
036600*
036700 0140-PRINT-REPORT-HEADING.
036800     MOVE WS-DW-DATE               TO WS-RH-DATE.
036900     ADD 1 TO WS-PAGE-NO.
037000     MOVE WS-PAGE-NO               TO WS-RH-PAGE.
037100     WRITE REPORT-LINE FROM WS-REPORT-HEADING.
037200     MOVE 'SECTION 2 - PAYMENT DETAIL' TO WS-SH-SECTION.
037300     WRITE REPORT-LINE FROM WS-SECTION-HEADING.
037400     MOVE SPACES TO WS-CH-LINE.
037500     STRING 'CUST-ID  TRANSACTION-NUMBER    AMOUNT        '
037600            'SCH  NEW-REMAINING  DISPOSITION'
037700            DELIMITED BY SIZE INTO WS-CH-LINE.
037800     WRITE REPORT-LINE FROM WS-CH-LINE.
037900     MOVE 4 TO WS-LINE-CTR.
038000*
038100 0300-PROCESS-EVENT.
038200     ADD 1 TO WS-EV-NO.
038300     MOVE SPACES TO WS-REJ-REASON.
038400     MOVE 'N' TO WS-FOUND-SW.
038500     PERFORM 0310-FIND-TXN.
038600     IF NOT WS-FOUND
038700         MOVE 'TRANSACTION NOT FOUND' TO WS-REJ-REASON
038800         PERFORM 0390-REJECT-EVENT
038900     ELSE
039000         IF WS-TXN-T-CUST-ID (WS-TXN-SUB) NOT = WS-EV-CUST-ID
039100             MOVE 'TXN NOT OWNED BY CUSTOMER'
039200                                             TO WS-REJ-REASON
039300             PERFORM 0390-REJECT-EVENT
039400         ELSE
039500         IF WS-EV-AMOUNT NOT > 0
039600             MOVE 'PAYMENT AMOUNT NOT POSITIVE' TO WS-REJ-REASON
039700             PERFORM 0390-REJECT-EVENT
039800         ELSE
039900         IF WS-EV-AMOUNT > WS-TXN-T-REMAINING (WS-TXN-SUB)
040000             MOVE 'PAYMENT EXCEEDS TXN REMAINING'
040100                                             TO WS-REJ-REASON
040200             PERFORM 0390-REJECT-EVENT
040300         ELSE
040400             PERFORM 0330-FIND-CUSTOMER
040500             IF NOT WS-FOUND
040600                 MOVE 'CUSTOMER NOT FOUND' TO WS-REJ-REASON
040700                 PERFORM 0390-REJECT-EVENT
040800             ELSE
040900                 PERFORM 0340-POST-PAYMENT
041000                 PERFORM 0350-RESTORE-CREDIT
041100                 PERFORM 0360-POST-SCHEDULE
041200                 PERFORM 0380-WRITE-PAY-DETAIL.
041300     PERFORM 0395-READ-NEXT-EVENT.
041400 0300-EXIT.
041500     EXIT.
041600*
041700 0310-FIND-TXN.
041800     MOVE 'N' TO WS-FOUND-SW.
041900     MOVE 1 TO WS-TXN-SUB.
042000     PERFORM 0311-SCAN-TXN THRU 0311-SCAN-TXN-EXIT
042100             UNTIL WS-FOUND OR WS-TXN-SUB > WS-TXN-COUNT.
042200*
042300 0311-SCAN-TXN.
042400     IF WS-TXN-T-ID (WS-TXN-SUB) = WS-EV-TXN-ID
042500         MOVE 'Y' TO WS-FOUND-SW
042600     ELSE
042700         ADD 1 TO WS-TXN-SUB.
042800 0311-SCAN-TXN-EXIT.
042900     EXIT.
043000*
043100 0330-FIND-CUSTOMER.
043200     MOVE 'N' TO WS-FOUND-SW.
043300     MOVE 1 TO WS-CUST-SUB.
043400     PERFORM 0331-SCAN-CUST THRU 0331-SCAN-CUST-EXIT
043500             UNTIL WS-FOUND OR WS-CUST-SUB > WS-CUST-COUNT.
043600*
043700 0331-SCAN-CUST.
043800     IF WS-CUST-T-ID (WS-CUST-SUB) = WS-EV-CUST-ID
043900         MOVE 'Y' TO WS-FOUND-SW
044000     ELSE
044100         ADD 1 TO WS-CUST-SUB.
044200 0331-SCAN-CUST-EXIT.
044300     EXIT.
044400*
044500 0340-POST-PAYMENT.
044600* REQ-1205 - WRITE THE PAYMENT RECORD SHELL (SCH-ID FILLED IN
044700* BY 0360 IF THE PAYMENT CLEARS AN INSTALLMENT) AND POST IT TO
044800* THE TRANSACTION'S PAID/REMAINING AMOUNTS.
044900     ADD 1 TO WS-NEXT-PAY-ID.
045000     MOVE WS-NEXT-PAY-ID       TO BAYPAY-ID.
045100     STRING 'PAY-' WS-NEXT-PAY-ID DELIMITED BY SIZE
045200            INTO BAYPAY-REFERENCE.
045300     MOVE WS-EV-TXN-ID          TO BAYPAY-TXN-ID.
045400     MOVE WS-EV-CUST-ID         TO BAYPAY-CUST-ID.
045500     MOVE 0                     TO BAYPAY-SCH-ID.
045600     MOVE WS-EV-AMOUNT          TO BAYPAY-AMOUNT.
045700     MOVE WS-EV-METHOD          TO BAYPAY-METHOD.
045800     MOVE 'COMPLETED '          TO BAYPAY-STATUS.
045900     MOVE WS-EV-DATE            TO BAYPAY-DATE.
046000     ADD WS-EV-AMOUNT TO WS-TXN-T-PAID (WS-TXN-SUB).
046100     SUBTRACT WS-EV-AMOUNT FROM WS-TXN-T-REMAINING (WS-TXN-SUB).
046200     IF WS-TXN-T-REMAINING (WS-TXN-SUB) NOT > 0
046300         MOVE 0 TO WS-TXN-T-REMAINING (WS-TXN-SUB)
046400         MOVE 'COMPLETED ' TO WS-TXN-T-STATUS (WS-TXN-SUB)
046500         ADD 1 TO WS-PT-TXN-COMPLETED.
046600*
046700 0350-RESTORE-CREDIT.
046800* REQ-1270 RESTORE - SYMMETRIC WITH BAY1000'S DEDUCT, OUTSTANDING
046900* FLOORED AT ZERO SO AN OVERPAYMENT CANNOT DRIVE IT NEGATIVE.
047000     ADD WS-EV-AMOUNT TO WS-CUST-T-AVAIL (WS-CUST-SUB).
047100     SUBTRACT WS-EV-AMOUNT FROM WS-CUST-T-OUTSTAND (WS-CUST-SUB).
047200     IF WS-CUST-T-OUTSTAND (WS-CUST-SUB) < 0
047300         MOVE 0 TO WS-CUST-T-OUTSTAND (WS-CUST-SUB).
047400*
047500 0360-POST-SCHEDULE.
047600* REQ-1309 - ONLY WHEN THE TRANSACTION CARRIES A PLAN, AND ONLY
047700* WHEN THE PAYMENT COVERS THE LOWEST-NUMBERED PENDING INSTALLMENT
047800* IN FULL, DOES THE SCHEDULE LINE CLEAR AND THE PLAN ADVANCE.
047900     IF WS-TXN-T-PLAN-ID (WS-TXN-SUB) NOT = 0
048000         MOVE 'N' TO WS-FOUND-SW
048100         MOVE 1 TO WS-SCH-SUB
048200         PERFORM 0361-SCAN-PENDING THRU 0361-SCAN-PENDING-EXIT
048300                 UNTIL WS-FOUND OR WS-SCH-SUB > WS-SCH-COUNT
048400         IF WS-FOUND
048500             AND WS-EV-AMOUNT >= WS-SCH-T-AMOUNT (WS-SCH-SUB)
048600             MOVE 'PAID      ' TO WS-SCH-T-STATUS (WS-SCH-SUB)
048700             MOVE WS-SCH-T-AMOUNT (WS-SCH-SUB)
048800                             TO WS-SCH-T-PAID-AMT (WS-SCH-SUB)
048900             MOVE WS-EV-DATE TO WS-SCH-T-PAID-DATE (WS-SCH-SUB)
049000             MOVE WS-NEXT-PAY-ID TO WS-SCH-T-PAY-ID (WS-SCH-SUB)
049100             MOVE WS-SCH-T-ID (WS-SCH-SUB) TO BAYPAY-SCH-ID
049200             PERFORM 0362-POST-PLAN.
049300     WRITE PAYMENT-REC.
049400     ADD 1 TO WS-PT-POSTED.
049500     ADD WS-EV-AMOUNT TO WS-PT-POSTED-TOT.
049600*
049700 0361-SCAN-PENDING.
049800     IF WS-SCH-T-PLAN-ID (WS-SCH-SUB) =
049900             WS-TXN-T-PLAN-ID (WS-TXN-SUB)
050000         AND WS-SCH-T-STATUS (WS-SCH-SUB) = 'PENDING   '
050100         MOVE 'Y' TO WS-FOUND-SW
050200     ELSE
050300         ADD 1 TO WS-SCH-SUB.
050400 0361-SCAN-PENDING-EXIT.
050500     EXIT.
050600*
050700 0362-POST-PLAN.
050800* REQ-1309 CONTINUED - PLAN PAID-COUNT/PAID-AMOUNT/REMAINING,
050900* PLAN COMPLETION OR NEXT-DUE ROLL-FORWARD TO THE NEW LOWEST
051000* PENDING INSTALLMENT.
051100     MOVE 'N' TO WS-FOUND-SW.
051200     MOVE 1 TO WS-PLAN-SUB.
051300     PERFORM 0363-SCAN-PLAN THRU 0363-SCAN-PLAN-EXIT
051400             UNTIL WS-FOUND OR WS-PLAN-SUB > WS-PLAN-COUNT.
051500     IF WS-FOUND
051600         ADD 1 TO WS-PLAN-T-PAID-CNT (WS-PLAN-SUB)
051700         ADD WS-SCH-T-AMOUNT (WS-SCH-SUB)
051800                             TO WS-PLAN-T-PAID-AMT (WS-PLAN-SUB)
051900         SUBTRACT WS-SCH-T-AMOUNT (WS-SCH-SUB)
052000                           FROM WS-PLAN-T-REMAINING (WS-PLAN-SUB)
052100         IF WS-PLAN-T-REMAINING (WS-PLAN-SUB) NOT > 0
052200             MOVE 0 TO WS-PLAN-T-REMAINING (WS-PLAN-SUB)
052300             MOVE 'COMPLETED ' TO WS-PLAN-T-STATUS (WS-PLAN-SUB)
052400             MOVE 0 TO WS-PLAN-T-NEXT-DATE (WS-PLAN-SUB)
052500             MOVE 0 TO WS-PLAN-T-NEXT-AMT (WS-PLAN-SUB)
052600             ADD 1 TO WS-PT-PLAN-COMPLETED
052700         ELSE
052800             MOVE 'N' TO WS-FOUND2-SW
052900             MOVE 1 TO WS-SCH-SUB2
053000             PERFORM 0364-SCAN-NEXT-PENDING THRU
053100                     0364-SCAN-NEXT-PENDING-EXIT
053200                     UNTIL WS-FOUND2 OR WS-SCH-SUB2 > WS-SCH-COUNT
053300             IF WS-FOUND2
053400                 MOVE WS-SCH-T-DUE-DATE (WS-SCH-SUB2)
053500                             TO WS-PLAN-T-NEXT-DATE (WS-PLAN-SUB)
053600                 MOVE WS-SCH-T-AMOUNT (WS-SCH-SUB2)
053700                              TO WS-PLAN-T-NEXT-AMT (WS-PLAN-SUB).
053800*
053900 0363-SCAN-PLAN.
054000     IF WS-PLAN-T-ID (WS-PLAN-SUB) = WS-TXN-T-PLAN-ID (WS-TXN-SUB)
054100         MOVE 'Y' TO WS-FOUND-SW
054200     ELSE
054300         ADD 1 TO WS-PLAN-SUB.
054400 0363-SCAN-PLAN-EXIT.
054500     EXIT.
054600*
054700 0364-SCAN-NEXT-PENDING.
054800     IF WS-SCH-T-PLAN-ID (WS-SCH-SUB2) =
054900             WS-TXN-T-PLAN-ID (WS-TXN-SUB)
055000         AND WS-SCH-T-STATUS (WS-SCH-SUB2) = 'PENDING   '
055100         MOVE 'Y' TO WS-FOUND2-SW
055200     ELSE
055300         ADD 1 TO WS-SCH-SUB2.
055400 0364-SCAN-NEXT-PENDING-EXIT.
055500     EXIT.
055600*
055700 0380-WRITE-PAY-DETAIL.
055800     MOVE WS-EV-CUST-ID            TO WS-PD-CUST-ID.
055900     MOVE WS-TXN-T-NUMBER (WS-TXN-SUB) TO WS-PD-TXN-NUMBER.
056000     MOVE WS-EV-AMOUNT              TO WS-PD-AMOUNT.
056100     IF BAYPAY-SCH-ID NOT = 0
056200         MOVE 'Y ' TO WS-PD-SCH-CLEARED
056300     ELSE
056400         MOVE 'N ' TO WS-PD-SCH-CLEARED.
056500     MOVE WS-TXN-T-REMAINING (WS-TXN-SUB) TO WS-PD-NEW-REMAINING.
056600     MOVE 'POSTED'                   TO WS-PD-DISPOSITION.
056700     PERFORM 0385-PRINT-DETAIL-LINE.
056800*
056900 0385-PRINT-DETAIL-LINE.
057000     IF WS-LINE-CTR > 55
057100         PERFORM 0140-PRINT-REPORT-HEADING.
057200     WRITE REPORT-LINE FROM WS-PAY-DETAIL-LINE.
057300     ADD 1 TO WS-LINE-CTR.
057400*
057500 0390-REJECT-EVENT.
057600     ADD 1 TO WS-PT-REJECTED.
057700     MOVE SPACES TO REJECT-LINE.
057800     STRING 'BAY2000 ' WS-EV-NO ' CUST=' WS-EV-CUST-ID
057900            ' TXN=' WS-EV-TXN-ID ' REASON=' WS-REJ-REASON
058000            DELIMITED BY SIZE INTO REJECT-LINE.
058100     WRITE REJECT-LINE.
058200     MOVE WS-EV-CUST-ID              TO WS-PD-CUST-ID.
058300     MOVE WS-EV-TXN-ID               TO WS-PD-TXN-NUMBER.
058400     MOVE 0                          TO WS-PD-AMOUNT.
058500     MOVE 'N '                       TO WS-PD-SCH-CLEARED.
058600     MOVE 0                          TO WS-PD-NEW-REMAINING.
058700     MOVE WS-REJ-REASON               TO WS-PD-DISPOSITION.
058800     PERFORM 0385-PRINT-DETAIL-LINE.
058900*
059000 0395-READ-NEXT-EVENT.
059100     READ PAYMENT-EVENTS AT END MOVE 'Y' TO PAY-EOF-SW.
059200     IF PAY-EOF-SW = 'N'
059300         MOVE BAYPMT-CUST-ID      TO WS-EV-CUST-ID
059400         MOVE BAYPMT-TXN-ID       TO WS-EV-TXN-ID
059500         MOVE BAYPMT-AMOUNT       TO WS-EV-AMOUNT
059600         MOVE BAYPMT-METHOD       TO WS-EV-METHOD
059700         MOVE BAYPMT-EVENT-DATE   TO WS-EV-DATE.
059800*
059900 0400-PRINT-PAY-TOTALS.
060000     MOVE SPACES TO WS-AS-LABEL WS-AS-COUNT.
060100     MOVE 'PAYMENTS POSTED.............' TO WS-AS-LABEL.
060200     MOVE WS-PT-POSTED TO WS-AS-COUNT.
060300     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
060400     MOVE 'PAYMENTS REJECTED...........' TO WS-AS-LABEL.
060500     MOVE WS-PT-REJECTED TO WS-AS-COUNT.
060600     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
060700     MOVE 'TRANSACTIONS COMPLETED......' TO WS-AS-LABEL.
060800     MOVE WS-PT-TXN-COMPLETED TO WS-AS-COUNT.
060900     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
061000     MOVE 'PLANS COMPLETED.............' TO WS-AS-LABEL.
061100     MOVE WS-PT-PLAN-COMPLETED TO WS-AS-COUNT.
061200     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
061300     MOVE 'TOTAL POSTED (SAR)..........' TO WS-RS-LABEL.
061400     MOVE WS-PT-POSTED-TOT TO WS-RS-AMOUNT.
061500     WRITE REPORT-LINE FROM WS-REVENUE-SUMMARY-LINE.
061600*
061700 0900-TERMINATE.
061800* REWRITE THE FOUR MASTER FILES FROM THE UPDATED TABLES - THEY
061900* ARE SEQUENTIAL, SO THE WHOLE FILE IS REPRODUCED IN ID ORDER.
062000     CLOSE PAYMENT-FILE REJECT-FILE PAYMENT-EVENTS REPORT-FILE.
062100     OPEN OUTPUT CUSTOMER-FILE.
062200     MOVE 1 TO WS-SUB.
062300     PERFORM 0910-REWRITE-CUST THRU 0910-EXIT
062400             UNTIL WS-SUB > WS-CUST-COUNT.
062500     CLOSE CUSTOMER-FILE.
062600     OPEN OUTPUT TRANSACTION-FILE.
062700     MOVE 1 TO WS-SUB.
062800     PERFORM 0920-REWRITE-TXN THRU 0920-EXIT
062900             UNTIL WS-SUB > WS-TXN-COUNT.
063000     CLOSE TRANSACTION-FILE.
063100     OPEN OUTPUT PLAN-FILE.
063200     MOVE 1 TO WS-SUB.
063300     PERFORM 0930-REWRITE-PLAN THRU 0930-EXIT
063400             UNTIL WS-SUB > WS-PLAN-COUNT.
063500     CLOSE PLAN-FILE.
063600     OPEN OUTPUT SCHEDULE-FILE.
063700     MOVE 1 TO WS-SUB.
063800     PERFORM 0940-REWRITE-SCH THRU 0940-EXIT
063900             UNTIL WS-SUB > WS-SCH-COUNT.
064000     CLOSE SCHEDULE-FILE.
064100*
064200 0910-REWRITE-CUST.
064300     MOVE WS-CUST-T-ID (WS-SUB)       TO BAYCUST-ID.
064400     MOVE WS-CUST-T-CODE (WS-SUB)     TO BAYCUST-CODE.
064500     MOVE WS-CUST-T-LIMIT (WS-SUB)    TO BAYCUST-CREDIT-LIMIT.
064600     MOVE WS-CUST-T-AVAIL (WS-SUB)    TO BAYCUST-AVAIL-BAL.
064700     MOVE WS-CUST-T-OUTSTAND (WS-SUB) TO BAYCUST-OUTSTANDING.
064800     MOVE WS-CUST-T-STATUS (WS-SUB)   TO BAYCUST-STATUS.
064900     MOVE WS-CUST-T-RISK (WS-SUB)     TO BAYCUST-RISK-SCORE.
065000     WRITE CUSTOMER-REC.
065100     ADD 1 TO WS-SUB.
065200 0910-EXIT.
065300     EXIT.
065400*
065500 0920-REWRITE-TXN.
065600     MOVE WS-TXN-T-ID (WS-SUB)        TO BAYTXN-ID.
065700     MOVE WS-TXN-T-NUMBER (WS-SUB)    TO BAYTXN-NUMBER.
065800     MOVE WS-TXN-T-MERCH-ID (WS-SUB)  TO BAYTXN-MERCH-ID.
065900     MOVE WS-TXN-T-CUST-ID (WS-SUB)   TO BAYTXN-CUST-ID.
066000     MOVE WS-TXN-T-PR-ID (WS-SUB)     TO BAYTXN-PR-ID.
066100     MOVE WS-TXN-T-TOTAL (WS-SUB)     TO BAYTXN-TOTAL-AMOUNT.
066200     MOVE WS-TXN-T-PAID (WS-SUB)      TO BAYTXN-PAID-AMOUNT.
066300     MOVE WS-TXN-T-REMAINING (WS-SUB) TO BAYTXN-REMAINING.
066400     MOVE WS-TXN-T-COMM-RATE (WS-SUB) TO BAYTXN-COMM-RATE.
066500     MOVE WS-TXN-T-COMM-AMT (WS-SUB)  TO BAYTXN-COMM-AMOUNT.
066600     MOVE WS-TXN-T-MERCH-NET (WS-SUB) TO BAYTXN-MERCH-NET.
066700     MOVE WS-TXN-T-STATUS (WS-SUB)    TO BAYTXN-STATUS.
066800     MOVE WS-TXN-T-DUE-DATE (WS-SUB)  TO BAYTXN-DUE-DATE.
066900     MOVE WS-TXN-T-PLAN-ID (WS-SUB)   TO BAYTXN-PLAN-ID.
067000     WRITE TRANSACTION-REC.
067100     ADD 1 TO WS-SUB.
067200 0920-EXIT.
067300     EXIT.
067400*
067500 0930-REWRITE-PLAN.
067600     MOVE WS-PLAN-T-ID (WS-SUB)        TO bayplan-id.
067700     MOVE WS-PLAN-T-REF (WS-SUB)       TO bayplan-reference.
067800     MOVE WS-PLAN-T-TXN-ID (WS-SUB)    TO bayplan-txn-id.
067900     MOVE WS-PLAN-T-CUST-ID (WS-SUB)   TO bayplan-cust-id.
068000     MOVE WS-PLAN-T-TYPE (WS-SUB)      TO bayplan-type.
068100     MOVE WS-PLAN-T-TOTAL (WS-SUB)     TO bayplan-total-amount.
068200     MOVE WS-PLAN-T-INSTALL (WS-SUB)   TO bayplan-installment.
068300         MOVE WS-PLAN-T-NUM-INST (WS-SUB) TO
068400             bayplan-num-installments.
068500     MOVE WS-PLAN-T-STATUS (WS-SUB)    TO bayplan-status.
068600     MOVE WS-PLAN-T-PAID-CNT (WS-SUB)  TO bayplan-paid-count.
068700     MOVE WS-PLAN-T-PAID-AMT (WS-SUB)  TO bayplan-paid-amount.
068800     MOVE WS-PLAN-T-REMAINING (WS-SUB) TO bayplan-remaining.
068900     MOVE WS-PLAN-T-NEXT-DATE (WS-SUB) TO bayplan-next-due-date.
069000     MOVE WS-PLAN-T-NEXT-AMT (WS-SUB)  TO bayplan-next-amount.
069100     WRITE PLAN-REC.
069200     ADD 1 TO WS-SUB.
069300 0930-EXIT.
069400     EXIT.
069500*
069600 0940-REWRITE-SCH.
069700     MOVE WS-SCH-T-ID (WS-SUB)         TO BAYSCH-ID.
069800     MOVE WS-SCH-T-PLAN-ID (WS-SUB)    TO BAYSCH-PLAN-ID.
069900     MOVE WS-SCH-T-INSTALL-NO (WS-SUB) TO BAYSCH-INSTALL-NO.
070000     MOVE WS-SCH-T-AMOUNT (WS-SUB)     TO BAYSCH-AMOUNT.
070100     MOVE WS-SCH-T-DUE-DATE (WS-SUB)   TO BAYSCH-DUE-DATE.
070200     MOVE WS-SCH-T-STATUS (WS-SUB)     TO BAYSCH-STATUS.
070300     MOVE WS-SCH-T-PAID-AMT (WS-SUB)   TO BAYSCH-PAID-AMOUNT.
070400     MOVE WS-SCH-T-PAID-DATE (WS-SUB)  TO BAYSCH-PAID-DATE.
070500     MOVE WS-SCH-T-PAY-ID (WS-SUB)     TO BAYSCH-PAY-ID.
070600     WRITE SCHEDULE-REC.
070700     ADD 1 TO WS-SUB.
070800 0940-EXIT.
070900     EXIT.
