000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BAY3000.
000300 AUTHOR.        SSH.
000400 INSTALLATION.  BAREEQ AL-YUSR DATA CENTER - RIYADH.
000500 DATE-WRITTEN.  04/10/90.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* DATE      BY   REQ#       DESCRIPTION
001200* 04/10/90  SSH  REQ-1592   INITIAL VERSION - OVERDUE AGING RUN.  REQ-1592
001300*                           NO DRIVING EVENT FILE - A STRAIGHT    REQ-1592
001400*                           PASS OVER THE TRANSACTION AND         REQ-1592
001500*                           SCHEDULE MASTERS AGAINST RUN DATE.    REQ-1592
001600* 09/14/90  SSH  REQ-1647   SCHEDULE-FILE PASS ADDED - ORIGINAL   REQ-1647
001700*                           CUT ONLY AGED THE TRANSACTION MASTER. REQ-1647
001800* 05/02/91  KAT  REQ-1720   AGING COUNTS WRITTEN TO SECTION 3 OF  REQ-1720
001900*                           THE RUN-CONTROL REPORT.               REQ-1720
002000* 12/29/98  SSH  Y2K-0043   RUN-DATE PICKUP NOW EXPANDS THE       Y2K-0043
002100*                           2-DIGIT ACCEPT-FROM-DATE YEAR TO A    Y2K-0043
002200*                           4-DIGIT CENTURY BEFORE THE AGING      Y2K-0043
002300*                           COMPARE, SAME FIX AS BAY1000/BAY2000. Y2K-0043
002400* 03/17/00  KAT  REQ-1842   CONFIRMED Y2K FIX IN PRODUCTION.      REQ-1842
002500* 08/19/04  TLM  REQ-2058   CLARIFIED - AGING IS STRICTLY-LESS-   REQ-2058
002600*                           THAN ON DUE DATE, NOT LESS-OR-EQUAL,  REQ-2058
002700*                           PER COLLECTIONS DEPT RULING.          REQ-2058
002800* 06/11/09  JBE  REQ-2290   NO LOGIC CHANGE - RECOMPILE ONLY,     REQ-2290
002900*                           SCHEDULE TABLE SIZED UP FOR VOLUME.   REQ-2290
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TRANSACTION-FILE ASSIGN TO DYNAMIC TXNIO-PATH
004000            ORGANIZATION IS SEQUENTIAL.
004100     SELECT SCHEDULE-FILE    ASSIGN TO DYNAMIC SCHIO-PATH
004200            ORGANIZATION IS SEQUENTIAL.
004300     SELECT REPORT-FILE      ASSIGN TO DYNAMIC REPORT-PATH
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500*
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900*
005000 FD  TRANSACTION-FILE
005100     LABEL RECORDS ARE STANDARD.
005200 01  TRANSACTION-REC.
005300     COPY 'BAYTXN.cpy'.
005400*
005500 FD  SCHEDULE-FILE
005600     LABEL RECORDS ARE STANDARD.
005700 01  SCHEDULE-REC.
005800     COPY 'BAYSCH.cpy'.
005900*
006000 FD  REPORT-FILE.
006100 01  REPORT-LINE                 PIC X(132).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500     COPY 'BAYWORK.cpy'.
006600*
006700 01  WS-PATHS.
006800     05  TXNIO-PATH PIC X(40) VALUE 'TRANSACTION.DAT'.
006900     05  SCHIO-PATH               PIC X(40) VALUE 'SCHEDULE.DAT'.
007000     05  REPORT-PATH              PIC X(40) VALUE 'BAYRUN.RPT'.
007100*
007200 01  WS-SWITCHES.
007300     05  WS-TXN-LOAD-EOF-SW       PIC X VALUE 'N'.
007400         88  WS-TXN-LOAD-EOF      VALUE 'Y'.
007500     05  WS-SCH-LOAD-EOF-SW       PIC X VALUE 'N'.
007600         88  WS-SCH-LOAD-EOF      VALUE 'Y'.
007700*
007800 01  WS-WORK-FIELDS.
007900     05  WS-SUB                   PIC S9(5) COMP VALUE 0.
008000     05  WS-LINE-CTR              PIC S9(3) COMP VALUE 99.
008100     05  WS-PAGE-NO               PIC S9(5) COMP VALUE 0.
008200     05  WS-ACCEPT-YYMMDD         PIC 9(6) VALUE 0.
008300     05  WS-ACCEPT-YYMMDD-R REDEFINES WS-ACCEPT-YYMMDD.
008400         10  WS-ACCEPT-YY         PIC 9(2).
008500         10  WS-ACCEPT-MM         PIC 9(2).
008600         10  WS-ACCEPT-DD         PIC 9(2).
008700*
008800* === IN-MEMORY MASTER TABLES - LOADED WHOLE, AGED IN PLACE, AND
008900* === REWRITTEN WHOLE - THERE IS NO DRIVING EVENT FILE ON THIS
009000* === RUN, ONLY THE RUN DATE ITSELF.       01  WS-TXN-TABLE.
009100     05  WS-TXN-COUNT             PIC S9(4) COMP VALUE 0.
009200     05  WS-TXN-T OCCURS 5000 TIMES.
009300         10  WS-TXN-T-ID          PIC 9(6).
009400         10  WS-TXN-T-NUMBER      PIC X(20).
009500         10  WS-TXN-T-MERCH-ID    PIC 9(6).
009600         10  WS-TXN-T-CUST-ID     PIC 9(6).
009700         10  WS-TXN-T-PR-ID       PIC 9(6).
009800         10  WS-TXN-T-TOTAL       PIC S9(7)V99 COMP-3.
009900         10  WS-TXN-T-PAID        PIC S9(7)V99 COMP-3.
010000         10  WS-TXN-T-REMAINING   PIC S9(7)V99 COMP-3.
010100         10  WS-TXN-T-COMM-RATE   PIC V9(5).
010200         10  WS-TXN-T-COMM-AMT    PIC S9(7)V99 COMP-3.
010300         10  WS-TXN-T-MERCH-NET   PIC S9(7)V99 COMP-3.
010400         10  WS-TXN-T-STATUS      PIC X(10).
010500         10  WS-TXN-T-DUE-DATE    PIC 9(8).
010600         10  WS-TXN-T-PLAN-ID     PIC 9(6).
010700*
010800 01  WS-SCHEDULE-TABLE.
010900     05  WS-SCH-COUNT             PIC S9(5) COMP VALUE 0.
011000     05  WS-SCH-T OCCURS 30000 TIMES.
011100         10  WS-SCH-T-ID          PIC 9(6).
011200         10  WS-SCH-T-PLAN-ID     PIC 9(6).
011300         10  WS-SCH-T-INSTALL-NO  PIC 9(2).
011400         10  WS-SCH-T-AMOUNT      PIC S9(7)V99 COMP-3.
011500         10  WS-SCH-T-DUE-DATE    PIC 9(8).
011600         10  WS-SCH-T-STATUS      PIC X(10).
011700         10  WS-SCH-T-PAID-AMT    PIC S9(7)V99 COMP-3.
011800         10  WS-SCH-T-PAID-DATE   PIC 9(8).
011900         10  WS-SCH-T-PAY-ID      PIC 9(6).
012000*
012100 PROCEDURE DIVISION.
012200*
012300 0000-MAIN-LINE.
012400     PERFORM 0100-INITIALIZE.
012500     PERFORM 0300-AGE-TRANSACTIONS.
012600     PERFORM 0350-AGE-SCHEDULE.
012700     PERFORM 0400-PRINT-AGING-SUMMARY.
012800     PERFORM 0900-TERMINATE.
012900     STOP RUN.
013000*
013100 0100-INITIALIZE.
013200     PERFORM 0105-GET-RUN-DATE.
013300     OPEN INPUT TRANSACTION-FILE.
013400     OPEN INPUT SCHEDULE-FILE.
013500     PERFORM 0110-LOAD-TXNS.
013600     PERFORM 0120-LOAD-SCHEDULE.
013700     CLOSE TRANSACTION-FILE SCHEDULE-FILE.
013800     OPEN EXTEND REPORT-FILE.
013900     PERFORM 0140-PRINT-REPORT-HEADING.
014000*
014100 0105-GET-RUN-DATE.
014200* Y2K-0043 - THE RUN DATE DOUBLES AS THE BUSINESS DATE THE AGING
014300* COMPARE IS MADE AGAINST.  2-DIGIT YEAR EXPANDED THE SAME WAY AS
014400* BAY1000/BAY2000.
014500     ACCEPT WS-ACCEPT-YYMMDD FROM DATE.
014600     IF WS-ACCEPT-YY >= 50
014700         COMPUTE WS-DW-CCYY = 1900 + WS-ACCEPT-YY
014800     ELSE
014900         COMPUTE WS-DW-CCYY = 2000 + WS-ACCEPT-YY.
015000     MOVE WS-ACCEPT-MM TO WS-DW-MM.
015100     MOVE WS-ACCEPT-DD TO WS-DW-DD.
015200*
015300 0110-LOAD-TXNS.
015400     PERFORM 0111-LOAD-ONE-TXN THRU 0111-EXIT
015500             UNTIL WS-TXN-LOAD-EOF.
015600*
015700 0111-LOAD-ONE-TXN.
015800     READ TRANSACTION-FILE AT END MOVE 'Y' TO WS-TXN-LOAD-EOF-SW.
015900     IF WS-TXN-LOAD-EOF-SW = 'N'
016000         ADD 1 TO WS-TXN-COUNT
016100         MOVE BAYTXN-ID         TO WS-TXN-T-ID (WS-TXN-COUNT)
016200         MOVE BAYTXN-NUMBER     TO WS-TXN-T-NUMBER (WS-TXN-COUNT)
016300         MOVE BAYTXN-MERCH-ID TO WS-TXN-T-MERCH-ID (WS-TXN-COUNT)
016400         MOVE BAYTXN-CUST-ID    TO WS-TXN-T-CUST-ID (WS-TXN-COUNT)
016500         MOVE BAYTXN-PR-ID      TO WS-TXN-T-PR-ID (WS-TXN-COUNT)
016600         MOVE BAYTXN-TOTAL-AMOUNT
016700                             TO WS-TXN-T-TOTAL (WS-TXN-COUNT)
016800         MOVE BAYTXN-PAID-AMOUNT
016900                             TO WS-TXN-T-PAID (WS-TXN-COUNT)
017000         MOVE BAYTXN-REMAINING
017100                          TO WS-TXN-T-REMAINING (WS-TXN-COUNT)
017200         MOVE BAYTXN-COMM-RATE
017300                          TO WS-TXN-T-COMM-RATE (WS-TXN-COUNT)
017400         MOVE BAYTXN-COMM-AMOUNT
017500                           TO WS-TXN-T-COMM-AMT (WS-TXN-COUNT)
017600         MOVE BAYTXN-MERCH-NET
017700                           TO WS-TXN-T-MERCH-NET (WS-TXN-COUNT)
017800         MOVE BAYTXN-STATUS     TO WS-TXN-T-STATUS (WS-TXN-COUNT)
017900         MOVE BAYTXN-DUE-DATE TO WS-TXN-T-DUE-DATE (WS-TXN-COUNT)
018000         MOVE BAYTXN-PLAN-ID TO WS-TXN-T-PLAN-ID (WS-TXN-COUNT).
018100 0111-EXIT.
018200     EXIT.
018300*
018400 0120-LOAD-SCHEDULE.
018500     PERFORM 0121-LOAD-ONE-SCH THRU 0121-EXIT
018600             UNTIL WS-SCH-LOAD-EOF.
018700*
018800 0121-LOAD-ONE-SCH.
018900     READ SCHEDULE-FILE AT END MOVE 'Y' TO WS-SCH-LOAD-EOF-SW.
019000     IF WS-SCH-LOAD-EOF-SW = 'N'
019100         ADD 1 TO WS-SCH-COUNT
019200         MOVE BAYSCH-ID         TO WS-SCH-T-ID (WS-SCH-COUNT)
019300         MOVE BAYSCH-PLAN-ID    TO WS-SCH-T-PLAN-ID (WS-SCH-COUNT)
019400         MOVE BAYSCH-INSTALL-NO
019500                       TO WS-SCH-T-INSTALL-NO (WS-SCH-COUNT)
019600         MOVE BAYSCH-AMOUNT     TO WS-SCH-T-AMOUNT (WS-SCH-COUNT)
019700         MOVE BAYSCH-DUE-DATE TO WS-SCH-T-DUE-DATE (WS-SCH-COUNT)
019800         MOVE BAYSCH-STATUS     TO WS-SCH-T-STATUS (WS-SCH-COUNT)
019900         MOVE BAYSCH-PAID-AMOUNT
020000                          TO WS-SCH-T-PAID-AMT (WS-SCH-COUNT)
020100         MOVE BAYSCH-PAID-DATE
020200                         TO WS-SCH-T-PAID-DATE (WS-SCH-COUNT)
020300         MOVE BAYSCH-PAY-ID     TO WS-SCH-T-PAY-ID (WS-SCH-COUNT).
020400 0121-EXIT.
020500     EXIT.
020600*
020700 0140-PRINT-REPORT-HEADING.
020800     MOVE WS-DW-DATE               TO WS-RH-DATE.
020900     ADD 1 TO WS-PAGE-NO.
021000     MOVE WS-PAGE-NO               TO WS-RH-PAGE.
021100     WRITE REPORT-LINE FROM WS-REPORT-HEADING.
021200     MOVE 'SECTION 3 - OVERDUE AGING SUMMARY' TO WS-SH-SECTION.
021300     WRITE REPORT-LINE FROM WS-SECTION-HEADING.
021400     MOVE 4 TO WS-LINE-CTR.
021500*
021600 0300-AGE-TRANSACTIONS.
021700* ACTIVE TRANSACTIONS PAST DUE BECOME OVERDUE.  PER REQ-2058 THE
021800* COMPARE IS STRICTLY-LESS-THAN ON THE DUE DATE, NOT LESS-OR-EQUAL
021900     MOVE 1 TO WS-SUB.
022000     PERFORM 0310-AGE-ONE-TXN THRU 0310-EXIT
022100             UNTIL WS-SUB > WS-TXN-COUNT.
022200*
022300 0310-AGE-ONE-TXN.
022400     IF WS-TXN-T-STATUS (WS-SUB) = 'ACTIVE    '
022500         AND WS-TXN-T-DUE-DATE (WS-SUB) < WS-DW-DATE
022600         MOVE 'OVERDUE   ' TO WS-TXN-T-STATUS (WS-SUB)
022700         ADD 1 TO WS-GT-TXN-AGED.
022800     ADD 1 TO WS-SUB.
022900 0310-EXIT.
023000     EXIT.
023100*
023200 0350-AGE-SCHEDULE.
023300* REQ-1647 - PENDING INSTALLMENTS PAST DUE BECOME OVERDUE, SAME
023400* STRICTLY-LESS-THAN COMPARE AS THE TRANSACTION PASS ABOVE.
023500     MOVE 1 TO WS-SUB.
023600     PERFORM 0360-AGE-ONE-SCH THRU 0360-EXIT
023700             UNTIL WS-SUB > WS-SCH-COUNT.
023800*
023900 0360-AGE-ONE-SCH.
024000     IF WS-SCH-T-STATUS (WS-SUB) = 'PENDING   '
024100         AND WS-SCH-T-DUE-DATE (WS-SUB) < WS-DW-DATE
024200         MOVE 'OVERDUE   ' TO WS-SCH-T-STATUS (WS-SUB)
024300         ADD 1 TO WS-GT-SCH-AGED.
024400     ADD 1 TO WS-SUB.
024500 0360-EXIT.
024600     EXIT.
024700*
024800 0400-PRINT-AGING-SUMMARY.
024900     MOVE SPACES TO WS-AS-LABEL WS-AS-COUNT.
025000     MOVE 'TRANSACTIONS AGED TO OVERDUE....' TO WS-AS-LABEL.
025100     MOVE WS-GT-TXN-AGED TO WS-AS-COUNT.
025200     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
025300     MOVE 'SCHEDULE LINES AGED TO OVERDUE..' TO WS-AS-LABEL.
025400     MOVE WS-GT-SCH-AGED TO WS-AS-COUNT.
025500     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
025600*
025700 0900-TERMINATE.
025800* REWRITE BOTH MASTERS FROM THE AGED TABLES - SEQUENTIAL FILES,
025900* SO THE WHOLE FILE IS REPRODUCED IN ITS OWN ID ORDER.
026000     CLOSE REPORT-FILE.
026100     OPEN OUTPUT TRANSACTION-FILE.
026200     MOVE 1 TO WS-SUB.
026300     PERFORM 0910-REWRITE-TXN THRU 0910-EXIT
026400             UNTIL WS-SUB > WS-TXN-COUNT.
026500     CLOSE TRANSACTION-FILE.
026600     OPEN OUTPUT SCHEDULE-FILE.
026700     MOVE 1 TO WS-SUB.
026800     PERFORM 0920-REWRITE-SCH THRU 0920-EXIT
026900             UNTIL WS-SUB > WS-SCH-COUNT.
027000     CLOSE SCHEDULE-FILE.
027100*
027200 0910-REWRITE-TXN.
027300     MOVE WS-TXN-T-ID (WS-SUB)        TO BAYTXN-ID.
027400     MOVE WS-TXN-T-NUMBER (WS-SUB)    TO BAYTXN-NUMBER.
027500     MOVE WS-TXN-T-MERCH-ID (WS-SUB)  TO BAYTXN-MERCH-ID.
027600     MOVE WS-TXN-T-CUST-ID (WS-SUB)   TO BAYTXN-CUST-ID.
027700     MOVE WS-TXN-T-PR-ID (WS-SUB)     TO BAYTXN-PR-ID.
027800     MOVE WS-TXN-T-TOTAL (WS-SUB)     TO BAYTXN-TOTAL-AMOUNT.
027900     MOVE WS-TXN-T-PAID (WS-SUB)      TO BAYTXN-PAID-AMOUNT.
028000     MOVE WS-TXN-T-REMAINING (WS-SUB) TO BAYTXN-REMAINING.
028100     MOVE WS-TXN-T-COMM-RATE (WS-SUB) TO BAYTXN-COMM-RATE.
028200     MOVE WS-TXN-T-COMM-AMT (WS-SUB)  TO BAYTXN-COMM-AMOUNT.
028300     MOVE WS-TXN-T-MERCH-NET (WS-SUB) TO BAYTXN-MERCH-NET.
028400     MOVE WS-TXN-T-STATUS (WS-SUB)    TO BAYTXN-STATUS.
028500     MOVE WS-TXN-T-DUE-DATE (WS-SUB)  TO BAYTXN-DUE-DATE.
028600     MOVE WS-TXN-T-PLAN-ID (WS-SUB)   TO BAYTXN-PLAN-ID.
028700     WRITE TRANSACTION-REC.
028800     ADD 1 TO WS-SUB.
028900 0910-EXIT.
029000     EXIT.
029100*
029200 0920-REWRITE-SCH.
029300     MOVE WS-SCH-T-ID (WS-SUB)         TO BAYSCH-ID.
029400     MOVE WS-SCH-T-PLAN-ID (WS-SUB)    TO BAYSCH-PLAN-ID.
029500     MOVE WS-SCH-T-INSTALL-NO (WS-SUB) TO BAYSCH-INSTALL-NO.
029600     MOVE WS-SCH-T-AMOUNT (WS-SUB)     TO BAYSCH-AMOUNT.
029700     MOVE WS-SCH-T-DUE-DATE (WS-SUB)   TO BAYSCH-DUE-DATE.
029800     MOVE WS-SCH-T-STATUS (WS-SUB)     TO BAYSCH-STATUS.
029900     MOVE WS-SCH-T-PAID-AMT (WS-SUB)   TO BAYSCH-PAID-AMOUNT.
030000     MOVE WS-SCH-T-PAID-DATE (WS-SUB)  TO BAYSCH-PAID-DATE.
030100     MOVE WS-SCH-T-PAY-ID (WS-SUB)     TO BAYSCH-PAY-ID.
030200     WRITE SCHEDULE-REC.
030300     ADD 1 TO WS-SUB.
030400 0920-EXIT.
030500     EXIT.
