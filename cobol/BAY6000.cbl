000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BAY6000.
000300 AUTHOR.        SSH.
000400 INSTALLATION.  BAREEQ AL-YUSR DATA CENTER - RIYADH.
000500 DATE-WRITTEN.  09/05/92.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* DATE      BY   REQ#       DESCRIPTION
001200* 09/05/92  SSH  REQ-1812   INITIAL VERSION - CREDIT LIMIT CHANGE REQ-1812
001300*                           REQUEST RUN.  REQUESTED LIMIT MUST BE REQ-1812
001400*                           OVER ZERO, NOT OVER THE 50,000.00     REQ-1812
001500*                           CEILING, AND NOT BELOW WHAT IS OWED.  REQ-1812
001600* 09/05/92  SSH  REQ-1812   REQUESTS AT OR UNDER 5,000.00 APPROVE REQ-1812
001700*                           AUTO; ABOVE THAT, STILL APPROVED BUT  REQ-1812
001800*                           FLAGGED AUTO-HIGH-LIMIT FOR THE RISK  REQ-1812
001900*                           DESK'S AFTER-THE-FACT REVIEW.         REQ-1812
002000* 04/02/93  SSH  REQ-1851   A LIMIT-HISTORY RECORD IS NOW WRITTEN REQ-1851
002100*                           ON EVERY REQUEST, APPROVED OR NOT - NOREQ-1851
002200*                           SILENT REJECTIONS FOR THE AUDIT TRAIL.REQ-1851
002300* 12/29/98  KAT  Y2K-0046   RUN-DATE PICKUP EXPANDS THE 2-DIGIT   Y2K-0046
002400*                           ACCEPT-FROM-DATE YEAR TO A 4-DIGIT    Y2K-0046
002500*                           CENTURY, SAME FIX AS THE OTHER        Y2K-0046
002600*                           BAYnnnn RUNS.                         Y2K-0046
002700* 03/17/00  KAT  REQ-1844   CONFIRMED Y2K FIX IN PRODUCTION.      REQ-1844
002800* 11/09/05  JBE  REQ-2067   HISTORY ID SEQUENCE NOW PICKED UP FROMREQ-2067
002900*                           THE HIGH-WATER MARK ALREADY ON THE    REQ-2067
003000*                           LIMIT-HIST-FILE RATHER THAN RESTARTINGREQ-2067
003100*                           AT 1 EACH RUN - TWO RUNS IN ONE DAY   REQ-2067
003200*                           WERE COLLIDING ON ID.                 REQ-2067
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CUSTOMER-FILE    ASSIGN TO DYNAMIC CUSTOMER-PATH
004300            ORGANIZATION IS SEQUENTIAL.
004400     SELECT LIMIT-EVENTS     ASSIGN TO DYNAMIC LIMEVT-PATH
004500            ORGANIZATION IS SEQUENTIAL.
004600     SELECT LIMIT-HIST-FILE  ASSIGN TO DYNAMIC LIMHST-PATH
004700            ORGANIZATION IS SEQUENTIAL.
004800     SELECT REJECT-FILE      ASSIGN TO DYNAMIC REJECT-PATH
004900            ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT REPORT-FILE      ASSIGN TO DYNAMIC REPORT-PATH
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  CUSTOMER-FILE
005800     LABEL RECORDS ARE STANDARD.
005900 01  CUSTOMER-REC.
006000     COPY 'BAYCUST.cpy'.
006100*
006200 FD  LIMIT-EVENTS
006300     LABEL RECORDS ARE STANDARD.
006400     COPY 'BAYEVT.cpy'.
006500*
006600 FD  LIMIT-HIST-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  LIMIT-HIST-REC.
006900     COPY 'BAYLMT.cpy'.
007000*
007100 FD  REJECT-FILE.
007200 01  REJECT-LINE                 PIC X(100).
007300*
007400 FD  REPORT-FILE.
007500 01  REPORT-LINE                 PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900     COPY 'BAYWORK.cpy'.
008000*
008100 01  WS-PATHS.
008200     05  CUSTOMER-PATH            PIC X(40) VALUE 'CUSTOMER.DAT'.
008300     05  LIMEVT-PATH              PIC X(40) VALUE 'BAY6000.EVT'.
008400     05  LIMHST-PATH              PIC X(40) VALUE 'LIMITHIST.DAT'.
008500     05  REJECT-PATH              PIC X(40) VALUE 'BAY6000.REJ'.
008600     05  REPORT-PATH              PIC X(40) VALUE 'BAYRUN.RPT'.
008700*
008800 01  WS-SWITCHES.
008900     05  LEV-EOF-SW               PIC X VALUE 'N'.
009000         88  LEV-AT-EOF           VALUE 'Y'.
009100     05  WS-CUST-LOAD-EOF-SW      PIC X VALUE 'N'.
009200         88  WS-CUST-LOAD-EOF     VALUE 'Y'.
009300     05  WS-LMT-SCAN-EOF-SW       PIC X VALUE 'N'.
009400         88  WS-LMT-SCAN-EOF      VALUE 'Y'.
009500     05  WS-FOUND-SW              PIC X VALUE 'N'.
009600         88  WS-FOUND             VALUE 'Y'.
009700*
009800 01  WS-WORK-FIELDS.
009900     05  WS-SUB                   PIC S9(5) COMP VALUE 0.
010000     05  WS-CUST-SUB              PIC S9(4) COMP VALUE 0.
010100     05  WS-LINE-CTR              PIC S9(3) COMP VALUE 99.
010200     05  WS-PAGE-NO               PIC S9(5) COMP VALUE 0.
010300     05  WS-NEXT-LMT-ID           PIC S9(6) COMP VALUE 0.
010400     05  WS-REJ-REASON            PIC X(30) VALUE SPACES.
010500     05  WS-LT-APPROVED           PIC S9(8) COMP VALUE 0.
010600     05  WS-LT-REJECTED           PIC S9(8) COMP VALUE 0.
010700     05  WS-ACCEPT-YYMMDD         PIC 9(6) VALUE 0.
010800     05  WS-ACCEPT-YYMMDD-R REDEFINES WS-ACCEPT-YYMMDD.
010900         10  WS-ACCEPT-YY         PIC 9(2).
011000         10  WS-ACCEPT-MM         PIC 9(2).
011100         10  WS-ACCEPT-DD         PIC 9(2).
011200*
011300 01  WS-CEILING-LIMIT             PIC S9(7)V99 COMP-3
011400                                      VALUE 50000.00.
011500 01  WS-AUTO-CUTOFF               PIC S9(7)V99 COMP-3
011600                                      VALUE 5000.00.
011700*
011800* === IN-MEMORY CUSTOMER MASTER TABLE - REWRITTEN AT TERMINATION
011900 01  WS-CUST-TABLE.
012000     05  WS-CUST-COUNT            PIC S9(4) COMP VALUE 0.
012100     05  WS-CUST-T OCCURS 2000 TIMES.
012200         10  WS-CUST-T-ID          PIC 9(6).
012300         10  WS-CUST-T-CODE        PIC X(8).
012400         10  WS-CUST-T-LIMIT       PIC S9(7)V99 COMP-3.
012500         10  WS-CUST-T-AVAIL       PIC S9(7)V99 COMP-3.
012600         10  WS-CUST-T-OUTSTAND    PIC S9(7)V99 COMP-3.
012700         10  WS-CUST-T-STATUS      PIC X(10).
012800         10  WS-CUST-T-RISK        PIC 9(3).
012900*
013000 01  WS-CURRENT-EVENT.
013100     05  WS-EV-CUST-ID            PIC 9(6).
013200     05  WS-EV-REQ-LIMIT          PIC 9(7)V99.
013300     05  WS-EV-DATE               PIC 9(8).
013400*
013500 PROCEDURE DIVISION.
013600*
013700 0000-MAIN-LINE.
013800     PERFORM 0100-INITIALIZE.
013900     PERFORM 0300-PROCESS-EVENT THRU 0300-EXIT
014000             UNTIL LEV-AT-EOF.
014100     PERFORM 0400-PRINT-LMT-TOTALS.
014200     PERFORM 0900-TERMINATE.
014300     STOP RUN.
014400*
014500 0100-INITIALIZE.
014600     PERFORM 0105-GET-RUN-DATE.
014700     OPEN INPUT CUSTOMER-FILE.
014800     PERFORM 0110-LOAD-CUSTOMERS.
014900     CLOSE CUSTOMER-FILE.
015000     PERFORM 0115-FIND-HIGH-LMT-ID.
015100     OPEN INPUT LIMIT-EVENTS.
015200     OPEN EXTEND LIMIT-HIST-FILE.
015300     OPEN OUTPUT REJECT-FILE.
015400     OPEN EXTEND REPORT-FILE.
015500     PERFORM 0140-PRINT-REPORT-HEADING.
015600     PERFORM 0395-READ-NEXT-EVENT.
015700*
015800 0105-GET-RUN-DATE.
015900* Y2K-0046 - ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  A YEAR OF
016000* 50 OR MORE IS TAKEN AS 19YY, UNDER 50 AS 20YY.
016100     ACCEPT WS-ACCEPT-YYMMDD FROM DATE.
016200     IF WS-ACCEPT-YY >= 50
016300         COMPUTE WS-DW-CCYY = 1900 + WS-ACCEPT-YY
016400     ELSE
016500         COMPUTE WS-DW-CCYY = 2000 + WS-ACCEPT-YY.
016600     MOVE WS-ACCEPT-MM TO WS-DW-MM.
016700     MOVE WS-ACCEPT-DD TO WS-DW-DD.
016800*
016900 0110-LOAD-CUSTOMERS.
017000     PERFORM 0111-LOAD-ONE-CUST THRU 0111-EXIT
017100             UNTIL WS-CUST-LOAD-EOF.
017200*
017300 0111-LOAD-ONE-CUST.
017400     READ CUSTOMER-FILE AT END MOVE 'Y' TO WS-CUST-LOAD-EOF-SW.
017500     IF WS-CUST-LOAD-EOF-SW = 'N'
017600         ADD 1 TO WS-CUST-COUNT
017700         MOVE BAYCUST-ID       TO WS-CUST-T-ID (WS-CUST-COUNT)
017800         MOVE BAYCUST-CODE     TO WS-CUST-T-CODE (WS-CUST-COUNT)
017900         MOVE BAYCUST-CREDIT-LIMIT
018000                            TO WS-CUST-T-LIMIT (WS-CUST-COUNT)
018100         MOVE BAYCUST-AVAIL-BAL TO
018200             WS-CUST-T-AVAIL (WS-CUST-COUNT)
018300         MOVE BAYCUST-OUTSTANDING
018400                            TO WS-CUST-T-OUTSTAND (WS-CUST-COUNT)
018500         MOVE BAYCUST-STATUS TO
018600             WS-CUST-T-STATUS (WS-CUST-COUNT)
018700         MOVE BAYCUST-RISK-SCORE TO
018800             WS-CUST-T-RISK (WS-CUST-COUNT).
018900 0111-EXIT.
019000     EXIT.
019100*
019200 0115-FIND-HIGH-LMT-ID.
019300* REQ-2067 - THE HISTORY FILE MAY ALREADY HOLD ENTRIES FROM AN
019400* EARLIER RUN TODAY.  SCAN IT FIRST SO THIS RUN'S NEW IDS CARRY
019500* ON FROM THE HIGHEST ONE ALREADY ON FILE, NOT FROM 1.
019600     OPEN INPUT LIMIT-HIST-FILE.
019700     PERFORM 0116-SCAN-ONE-LMT THRU 0116-EXIT
019800             UNTIL WS-LMT-SCAN-EOF.
019900     CLOSE LIMIT-HIST-FILE.
020000*
020100 0116-SCAN-ONE-LMT.
020200     READ LIMIT-HIST-FILE AT END MOVE 'Y' TO WS-LMT-SCAN-EOF-SW.
020300     IF WS-LMT-SCAN-EOF-SW = 'N' AND BAYLMT-ID > WS-NEXT-LMT-ID
020400         MOVE BAYLMT-ID TO WS-NEXT-LMT-ID.
020500 0116-EXIT.
020600     EXIT.
020700*
020800 0140-PRINT-REPORT-HEADING.
020900     MOVE WS-DW-DATE               TO WS-RH-DATE.
021000     ADD 1 TO WS-PAGE-NO.
021100     MOVE WS-PAGE-NO               TO WS-RH-PAGE.
021200     MOVE 'SECTION 7 - CREDIT LIMIT CHANGE REQUESTS'
021300                                          TO WS-SH-SECTION.
021400     WRITE REPORT-LINE FROM WS-REPORT-HEADING.
021500     WRITE REPORT-LINE FROM WS-SECTION-HEADING.
021600     MOVE SPACES TO WS-CH-LINE.
021700     STRING 'CUST-ID  PREV-LIMIT     REQ-LIMIT      NEW-LIMIT'
021800            '      DISPOSITION'
021900            DELIMITED BY SIZE INTO WS-CH-LINE.
022000     WRITE REPORT-LINE FROM WS-COL-HEADING.
022100     MOVE 4 TO WS-LINE-CTR.
022200*
022300 0300-PROCESS-EVENT.
022400     MOVE 'N' TO WS-FOUND-SW.
022500     MOVE 1 TO WS-CUST-SUB.
022600     PERFORM 0310-SCAN-CUST THRU 0310-EXIT
022700             UNTIL WS-FOUND OR WS-CUST-SUB > WS-CUST-COUNT.
022800     IF NOT WS-FOUND
022900         MOVE 'CUSTOMER NOT FOUND' TO WS-REJ-REASON
023000         PERFORM 0390-REJECT-EVENT
023100     ELSE
023200     IF WS-EV-REQ-LIMIT <= 0
023300         MOVE 'REQUESTED LIMIT NOT OVER ZERO' TO WS-REJ-REASON
023400         PERFORM 0390-REJECT-EVENT
023500     ELSE
023600     IF WS-EV-REQ-LIMIT > WS-CEILING-LIMIT
023700         MOVE 'REQUESTED LIMIT OVER CEILING' TO WS-REJ-REASON
023800         PERFORM 0390-REJECT-EVENT
023900     ELSE
024000     IF WS-EV-REQ-LIMIT < WS-CUST-T-OUTSTAND (WS-CUST-SUB)
024100         MOVE 'REQUESTED LIMIT BELOW AMOUNT OWED' TO WS-REJ-REASON
024200         PERFORM 0390-REJECT-EVENT
024300     ELSE
024400         PERFORM 0340-APPLY-LIMIT.
024500     PERFORM 0395-READ-NEXT-EVENT.
024600 0300-EXIT.
024700     EXIT.
024800*
024900 0310-SCAN-CUST.
025000     IF WS-CUST-T-ID (WS-CUST-SUB) = WS-EV-CUST-ID
025100         MOVE 'Y' TO WS-FOUND-SW
025200     ELSE
025300         ADD 1 TO WS-CUST-SUB.
025400 0310-EXIT.
025500     EXIT.
025600*
025700 0340-APPLY-LIMIT.
025800* THE AFFORD/DEDUCT/RESTORE PARAGRAPHS IN BAY1000/BAY2000 MAINTAIN
025900* AVAIL-BAL + OUTSTANDING = CREDIT-LIMIT; THIS PARAGRAPH MUST
026000* PRESERVE THAT SAME INVARIANT ON THE WAY OUT.
026100     ADD 1 TO WS-NEXT-LMT-ID.
026200     MOVE WS-NEXT-LMT-ID          TO BAYLMT-ID.
026300     MOVE WS-EV-CUST-ID           TO BAYLMT-CUST-ID.
026400     MOVE WS-CUST-T-LIMIT (WS-CUST-SUB) TO BAYLMT-PREV-LIMIT-V.
026500     MOVE WS-EV-REQ-LIMIT         TO BAYLMT-REQ-LIMIT-V.
026600     MOVE WS-EV-DATE              TO BAYLMT-DATE.
026700     COMPUTE WS-CUST-T-AVAIL (WS-CUST-SUB) =
026800             WS-CUST-T-AVAIL (WS-CUST-SUB)
026900           + WS-EV-REQ-LIMIT - WS-CUST-T-LIMIT (WS-CUST-SUB).
027000     MOVE WS-EV-REQ-LIMIT TO
027100         WS-CUST-T-LIMIT (WS-CUST-SUB).
027200     MOVE WS-EV-REQ-LIMIT         TO BAYLMT-NEW-LIMIT-V.
027300     MOVE 'APPROVED  '            TO BAYLMT-STATUS.
027400     IF WS-EV-REQ-LIMIT <= WS-AUTO-CUTOFF
027500         MOVE 'AUTO           '   TO BAYLMT-APPROVED-BY
027600     ELSE
027700         MOVE 'AUTO-HIGH-LIMIT'   TO BAYLMT-APPROVED-BY.
027800     WRITE LIMIT-HIST-REC.
027900     ADD 1 TO WS-LT-APPROVED.
028000     PERFORM 0380-WRITE-LMT-DETAIL.
028100*
028200 0380-WRITE-LMT-DETAIL.
028300     MOVE WS-EV-CUST-ID           TO WS-AD-CUST-ID.
028400     MOVE BAYLMT-PREV-LIMIT-V     TO WS-AD-TOTAL.
028500     MOVE BAYLMT-REQ-LIMIT-V      TO WS-AD-COMMISSION.
028600     MOVE BAYLMT-NEW-LIMIT-V      TO WS-AD-MERCH-NET.
028700     MOVE 'APPROVED'              TO WS-AD-DISPOSITION.
028800     PERFORM 0385-PRINT-DETAIL-LINE.
028900*
029000 0385-PRINT-DETAIL-LINE.
029100     IF WS-LINE-CTR > 55
029200         PERFORM 0140-PRINT-REPORT-HEADING.
029300     WRITE REPORT-LINE FROM WS-ACCEPT-DETAIL-LINE.
029400     ADD 1 TO WS-LINE-CTR.
029500*
029600 0390-REJECT-EVENT.
029700* REQ-1851 - LIMIT-HIST-FILE RECORD WRITTEN HERE TOO, NOT JUST ON
029800* APPROVAL, SO THE AUDIT TRAIL HAS NO SILENT REJECTIONS.
029900     ADD 1 TO WS-LT-REJECTED.
030000     ADD 1 TO WS-NEXT-LMT-ID.
030100     MOVE WS-NEXT-LMT-ID          TO BAYLMT-ID.
030200     MOVE WS-EV-CUST-ID           TO BAYLMT-CUST-ID.
030300     IF WS-FOUND
030400         MOVE WS-CUST-T-LIMIT (WS-CUST-SUB) TO BAYLMT-PREV-LIMIT-V
030500     ELSE
030600         MOVE 0                   TO BAYLMT-PREV-LIMIT-V.
030700     MOVE WS-EV-REQ-LIMIT         TO BAYLMT-REQ-LIMIT-V.
030800     MOVE BAYLMT-PREV-LIMIT-V     TO BAYLMT-NEW-LIMIT-V.
030900     MOVE WS-EV-DATE              TO BAYLMT-DATE.
031000     MOVE 'REJECTED  '            TO BAYLMT-STATUS.
031100     MOVE SPACES                  TO BAYLMT-APPROVED-BY.
031200     WRITE LIMIT-HIST-REC.
031300     MOVE SPACES TO REJECT-LINE.
031400     STRING 'CUST-ID ' WS-EV-CUST-ID ' LIMIT REQUEST REJECTED - '
031500            WS-REJ-REASON DELIMITED BY SIZE INTO REJECT-LINE.
031600     WRITE REJECT-LINE.
031700     MOVE WS-EV-CUST-ID           TO WS-AD-CUST-ID.
031800     MOVE 0                       TO WS-AD-TOTAL.
031900     MOVE WS-EV-REQ-LIMIT         TO WS-AD-COMMISSION.
032000     MOVE 0                       TO WS-AD-MERCH-NET.
032100     MOVE WS-REJ-REASON           TO WS-AD-DISPOSITION.
032200     PERFORM 0385-PRINT-DETAIL-LINE.
032300*
032400 0395-READ-NEXT-EVENT.
032500     READ LIMIT-EVENTS AT END MOVE 'Y' TO LEV-EOF-SW.
032600     IF LEV-EOF-SW = 'N'
032700         MOVE BAYLEV-CUST-ID      TO WS-EV-CUST-ID
032800         MOVE BAYLEV-REQ-LIMIT    TO WS-EV-REQ-LIMIT
032900         MOVE BAYLEV-EVENT-DATE   TO WS-EV-DATE.
033000*
033100 0400-PRINT-LMT-TOTALS.
033200     MOVE SPACES TO WS-AS-LABEL WS-AS-COUNT.
033300     MOVE 'LIMIT REQUESTS APPROVED.......' TO WS-AS-LABEL.
033400     MOVE WS-LT-APPROVED TO WS-AS-COUNT.
033500     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
033600     MOVE 'LIMIT REQUESTS REJECTED.......' TO WS-AS-LABEL.
033700     MOVE WS-LT-REJECTED TO WS-AS-COUNT.
033800     WRITE REPORT-LINE FROM WS-AGING-SUMMARY-LINE.
033900*
034000 0900-TERMINATE.
034100* REWRITE THE CUSTOMER MASTER FROM THE UPDATED TABLE.
034200     CLOSE LIMIT-EVENTS LIMIT-HIST-FILE REJECT-FILE REPORT-FILE.
034300     OPEN OUTPUT CUSTOMER-FILE.
034400     MOVE 1 TO WS-SUB.
034500     PERFORM 0910-REWRITE-CUST THRU 0910-EXIT
034600             UNTIL WS-SUB > WS-CUST-COUNT.
034700     CLOSE CUSTOMER-FILE.
034800*
034900 0910-REWRITE-CUST.
035000     MOVE WS-CUST-T-ID (WS-SUB)       TO BAYCUST-ID.
035100     MOVE WS-CUST-T-CODE (WS-SUB)     TO BAYCUST-CODE.
035200     MOVE WS-CUST-T-LIMIT (WS-SUB)    TO BAYCUST-CREDIT-LIMIT.
035300     MOVE WS-CUST-T-AVAIL (WS-SUB)    TO BAYCUST-AVAIL-BAL.
035400     MOVE WS-CUST-T-OUTSTAND (WS-SUB) TO BAYCUST-OUTSTANDING.
035500     MOVE WS-CUST-T-STATUS (WS-SUB)   TO BAYCUST-STATUS.
035600     MOVE WS-CUST-T-RISK (WS-SUB)     TO BAYCUST-RISK-SCORE.
035700     WRITE CUSTOMER-REC.
035800     ADD 1 TO WS-SUB.
035900 0910-EXIT.
036000     EXIT.
