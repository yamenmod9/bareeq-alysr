000100*****************************************************************
000200*  BAYSTL.cpy                                                   *
000300*  SETTLEMENT RECORD - ONE PER INCOME SETTLEMENT (BAY1000) OR    *
000400*  WITHDRAWAL SETTLEMENT (BAY4000).  GROSS/COMMISSION/NET BLOCK  *
000500*  FOLLOWS THE OLD POST-PETITION AMOUNT LAYOUT THIS SHOP HAS     *
000600*  USED FOR SPLIT-AMOUNT RECORDS SINCE THE BANKRUPTCY WORK.      *
000700*****************************************************************
000800 01  BAYSTL-REC.
000900     05  BAYSTL-ID                    PIC 9(6).
001000     05  BAYSTL-REFERENCE              PIC X(20).
001100     05  BAYSTL-TYPE                   PIC X(10).
001200         88  BAYSTL-IS-INCOME          VALUE 'INCOME    '.
001300         88  BAYSTL-IS-WITHDRAWAL      VALUE 'WITHDRAWAL'.
001400     05  BAYSTL-MERCH-ID               PIC 9(6).
001500     05  BAYSTL-TXN-ID                 PIC 9(6).
001600     05  BAYSTL-AMOUNTS.
001700         10  BAYSTL-GROSS              PIC S9(7)V99 COMP-3.
001800         10  BAYSTL-COMM-AMOUNT        PIC S9(7)V99 COMP-3.
001900         10  BAYSTL-NET                PIC S9(7)V99 COMP-3.
002000     05  BAYSTL-AMOUNTS-X REDEFINES BAYSTL-AMOUNTS.
002100         10  BAYSTL-AMT-TABLE OCCURS 3 TIMES
002200                                       PIC S9(7)V99 COMP-3.
002300     05  BAYSTL-COMM-RATE              PIC V9(5).
002400     05  BAYSTL-STATUS                 PIC X(10).
002500         88  BAYSTL-IS-PENDING         VALUE 'PENDING   '.
002600         88  BAYSTL-IS-PROCESSING      VALUE 'PROCESSING'.
002700         88  BAYSTL-IS-COMPLETED       VALUE 'COMPLETED '.
002800         88  BAYSTL-IS-FAILED          VALUE 'FAILED    '.
002900     05  BAYSTL-DATE                   PIC 9(8).
003000     05  FILLER                       PIC X(24).
