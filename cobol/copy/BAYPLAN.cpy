000100*****************************************************************
000200*  BAYPLAN.cpy                                                  *
000300*  REPAYMENT-PLAN MASTER RECORD - ONE PER ACCEPTED TRANSACTION   *
000400*  (OR PER STANDALONE PLAN SELECTION).  KEYED BY BAYPLAN-ID.     *
000500*  NEXT-DUE FIELDS ARE MAINTAINED BY BAY2000 AS INSTALLMENTS     *
000600*  POST; CLEARED WHEN THE PLAN COMPLETES.                       *
000700*****************************************************************
000800 01  BAYPLAN-REC.
000900     05  bayplan-id                   PIC 9(6).
001000     05  bayplan-reference             PIC X(20).
001100     05  bayplan-txn-id                PIC 9(6).
001200     05  bayplan-cust-id               PIC 9(6).
001300     05  bayplan-type                  PIC 9(2).
001400     05  bayplan-total-amount          PIC S9(7)V99 COMP-3.
001500     05  bayplan-installment           PIC S9(7)V99 COMP-3.
001600     05  bayplan-num-installments      PIC 9(2).
001700     05  bayplan-status                PIC X(10).
001800         88  bayplan-is-active         VALUE 'ACTIVE    '.
001900         88  bayplan-is-completed       VALUE 'COMPLETED '.
002000         88  bayplan-is-defaulted       VALUE 'DEFAULTED '.
002100     05  bayplan-paid-count             PIC 9(2).
002200     05  bayplan-paid-amount            PIC S9(7)V99 COMP-3.
002300     05  bayplan-remaining              PIC S9(7)V99 COMP-3.
002400     05  bayplan-next-due-date          PIC 9(8).
002500     05  bayplan-next-amount            PIC S9(7)V99 COMP-3.
002600     05  bayplan-next-due-date-r REDEFINES bayplan-next-due-date.
002700         10  bayplan-next-due-ccyy      PIC 9(4).
002800         10  bayplan-next-due-mm        PIC 9(2).
002900         10  bayplan-next-due-dd        PIC 9(2).
003000     05  filler                         PIC X(22).
