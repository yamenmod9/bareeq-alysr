000100*****************************************************************
000200*  BAYCUST.cpy                                                  *
000300*  CUSTOMER MASTER RECORD - BAREEQ AL-YUSR BNPL LEDGER           *
000400*  ONE RECORD PER REGISTERED CUSTOMER, KEYED BY BAYCUST-ID       *
000500*  ASCENDING.  AVAIL-BAL + OUTSTANDING MUST ALWAYS EQUAL THE     *
000600*  CREDIT-LIMIT - SEE THE DEDUCT/RESTORE/LIMIT PARAGRAPHS IN     *
000700*  BAY1000/BAY2000/BAY6000 THAT MAINTAIN THE INVARIANT.          *
000800*****************************************************************
000900 01  BAYCUST-REC.
001000     05  BAYCUST-ID                  PIC 9(6).
001100     05  BAYCUST-ID-X REDEFINES BAYCUST-ID
001200                                      PIC X(6).
001300     05  BAYCUST-CODE                PIC X(8).
001400     05  BAYCUST-CREDIT-LIMIT        PIC S9(7)V99 COMP-3.
001500     05  BAYCUST-AVAIL-BAL           PIC S9(7)V99 COMP-3.
001600     05  BAYCUST-OUTSTANDING         PIC S9(7)V99 COMP-3.
001700     05  BAYCUST-STATUS              PIC X(10).
001800         88  BAYCUST-IS-ACTIVE       VALUE 'ACTIVE    '.
001900         88  BAYCUST-IS-SUSPENDED    VALUE 'SUSPENDED '.
002000         88  BAYCUST-IS-BLOCKED      VALUE 'BLOCKED   '.
002100     05  BAYCUST-RISK-SCORE          PIC 9(3).
002200     05  FILLER                      PIC X(37).
