000100*****************************************************************
000200*  BAYSCH.cpy                                                   *
000300*  SCHEDULE RECORD - ONE INSTALLMENT LINE PER PLAN/INSTALL-NO.   *
000400*  WRITTEN BY BAY1000'S SCHEDULE GENERATION, ORDERED BY PLAN     *
000500*  THEN INSTALLMENT NUMBER; UPDATED BY BAY2000 (PAYMENT) AND     *
000600*  BAY3000 (OVERDUE AGING).                                      *
000700*****************************************************************
000800 01  BAYSCH-REC.
000900     05  BAYSCH-ID                    PIC 9(6).
001000     05  BAYSCH-PLAN-ID               PIC 9(6).
001100     05  BAYSCH-INSTALL-NO            PIC 9(2).
001200     05  BAYSCH-AMOUNT                PIC S9(7)V99 COMP-3.
001300     05  BAYSCH-DUE-DATE              PIC 9(8).
001400     05  BAYSCH-DUE-DATE-R REDEFINES BAYSCH-DUE-DATE.
001500         10  BAYSCH-DUE-CCYY          PIC 9(4).
001600         10  BAYSCH-DUE-MO            PIC 9(2).
001700         10  BAYSCH-DUE-DA            PIC 9(2).
001800     05  BAYSCH-STATUS                PIC X(10).
001900         88  BAYSCH-IS-PENDING        VALUE 'PENDING   '.
002000         88  BAYSCH-IS-PAID           VALUE 'PAID      '.
002100         88  BAYSCH-IS-OVERDUE        VALUE 'OVERDUE   '.
002200         88  BAYSCH-IS-PARTIAL        VALUE 'PARTIAL   '.
002300     05  BAYSCH-PAID-AMOUNT           PIC S9(7)V99 COMP-3.
002400     05  BAYSCH-PAID-DATE             PIC 9(8).
002500     05  BAYSCH-PAY-ID                PIC 9(6).
002600     05  FILLER                       PIC X(30).
