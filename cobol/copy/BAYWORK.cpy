000100*****************************************************************
000200*  BAYWORK.cpy
000300*  SHARED WORKING-STORAGE - REPORT LINES, CONTROL TOTALS AND
000400*  THE DATE-ROLL WORK AREA USED BY EVERY BAYnnnn RUN.  CARRIES
000500*  FORWARD THE OLD EXTRACT LAYOUT'S HABIT OF ONE FLAT FIELD LIST
000600*  WITH A REDEFINED DATE SUB-FIELD.
000700*****************************************************************
000800 01  ws-report-heading.
000900     05  ws-rh-title                   PIC X(40)
001000             VALUE 'BAREEQ AL-YUSR BNPL - RUN CONTROL REPORT'.
001100     05  filler                        PIC X(20) VALUE SPACES.
001200     05  ws-rh-date-lit PIC X(9)  VALUE 'RUN DATE:'.
001300     05  ws-rh-date                    PIC X(10).
001400     05  filler                        PIC X(28) VALUE SPACES.
001500     05  ws-rh-page-lit                PIC X(6)  VALUE 'PAGE  '.
001600     05  ws-rh-page                    PIC ZZZ9.
001700     05  filler                        PIC X(15) VALUE SPACES.
001800
001900 01  ws-section-heading.
002000     05  ws-sh-section                 PIC X(60).
002100     05  filler                        PIC X(72) VALUE SPACES.
002200
002300 01  ws-col-heading.
002400     05  ws-ch-line                    PIC X(132).
002500
002600 01  ws-accept-detail-line.
002700     05  ws-ad-event-no                PIC ZZZZZ9.
002800     05  filler                        PIC X(2)  VALUE SPACES.
002900     05  ws-ad-cust-id                 PIC 999999.
003000     05  filler                        PIC X(2)  VALUE SPACES.
003100     05  ws-ad-reference                PIC X(20).
003200     05  filler                        PIC X(2)  VALUE SPACES.
003300     05  ws-ad-plan-months              PIC Z9.
003400     05  filler                        PIC X(3)  VALUE SPACES.
003500     05  ws-ad-total                    PIC ZZZ,ZZZ,ZZ9.99-.
003600     05  filler                        PIC X(2)  VALUE SPACES.
003700     05  ws-ad-commission               PIC ZZZ,ZZ9.99-.
003800     05  filler                        PIC X(2)  VALUE SPACES.
003900     05  ws-ad-merch-net                PIC ZZZ,ZZZ,ZZ9.99-.
004000     05  filler                        PIC X(2)  VALUE SPACES.
004100     05  ws-ad-disposition              PIC X(20).
004200     05  filler                        PIC X(17) VALUE SPACES.
004300
004400 01  ws-pay-detail-line.
004500     05  ws-pd-cust-id                 PIC 999999.
004600     05  filler                        PIC X(2)  VALUE SPACES.
004700     05  ws-pd-txn-number               PIC X(20).
004800     05  filler                        PIC X(2)  VALUE SPACES.
004900     05  ws-pd-amount                   PIC ZZZ,ZZZ,ZZ9.99-.
005000     05  filler                        PIC X(2)  VALUE SPACES.
005100     05  ws-pd-sch-cleared               PIC X(2).
005200     05  filler                        PIC X(3)  VALUE SPACES.
005300     05  ws-pd-new-remaining             PIC ZZZ,ZZZ,ZZ9.99-.
005400     05  filler                        PIC X(2)  VALUE SPACES.
005500     05  ws-pd-disposition               PIC X(20).
005600     05  filler                        PIC X(56) VALUE SPACES.
005700
005800 01  ws-withdraw-detail-line.
005900     05  ws-wd-merch-id                 PIC 999999.
006000     05  filler                        PIC X(2)  VALUE SPACES.
006100     05  ws-wd-amount                    PIC ZZZ,ZZZ,ZZ9.99-.
006200     05  filler                        PIC X(2)  VALUE SPACES.
006300     05  ws-wd-bank-name                 PIC X(20).
006400     05  filler                        PIC X(2)  VALUE SPACES.
006500     05  ws-wd-iban                      PIC X(24).
006600     05  filler                        PIC X(2)  VALUE SPACES.
006700     05  ws-wd-disposition               PIC X(20).
006800     05  filler                        PIC X(39) VALUE SPACES.
006900
007000 01  ws-aging-summary-line.
007100     05  ws-as-label                   PIC X(45).
007200     05  ws-as-count                    PIC ZZZ,ZZ9.
007300     05  filler                        PIC X(80) VALUE SPACES.
007400
007500 01  ws-cust-stats-line.
007600     05  ws-cs-cust-id                  PIC 999999.
007700     05  filler                        PIC X(3)  VALUE SPACES.
007800     05  ws-cs-total-paid                PIC ZZZ,ZZ9.
007900     05  filler                        PIC X(3)  VALUE SPACES.
008000     05  ws-cs-late-count                PIC ZZZ,ZZ9.
008100     05  filler                        PIC X(3)  VALUE SPACES.
008200     05  ws-cs-ontime-rate                PIC ZZ9.99.
008300     05  filler                        PIC X(95) VALUE SPACES.
008400
008500 01  ws-revenue-summary-line.
008600     05  ws-rs-label                   PIC X(45).
008700     05  ws-rs-amount                    PIC ZZZ,ZZZ,ZZ9.99-.
008800     05  filler                        PIC X(73) VALUE SPACES.
008900
009000 01  ws-date-work.
009100     05  ws-dw-date                    PIC 9(8).
009200     05  ws-dw-date-r REDEFINES ws-dw-date.
009300         10  ws-dw-ccyy                 PIC 9(4).
009400         10  ws-dw-mm                    PIC 9(2).
009500         10  ws-dw-dd                    PIC 9(2).
009600     05  ws-dw-months-to-add            PIC S9(2) COMP.
009700     05  ws-dw-end-of-month             PIC 9(2) COMP.
009800     05  filler                        PIC X(6).
009900
010000 01  ws-month-end-table.
010100     05  ws-mdays-01                    PIC 9(2) VALUE 31.
010200     05  ws-mdays-02                    PIC 9(2) VALUE 28.
010300     05  ws-mdays-03                    PIC 9(2) VALUE 31.
010400     05  ws-mdays-04                    PIC 9(2) VALUE 30.
010500     05  ws-mdays-05                    PIC 9(2) VALUE 31.
010600     05  ws-mdays-06                    PIC 9(2) VALUE 30.
010700     05  ws-mdays-07                    PIC 9(2) VALUE 31.
010800     05  ws-mdays-08                    PIC 9(2) VALUE 31.
010900     05  ws-mdays-09                    PIC 9(2) VALUE 30.
011000     05  ws-mdays-10                    PIC 9(2) VALUE 31.
011100     05  ws-mdays-11                    PIC 9(2) VALUE 30.
011200     05  ws-mdays-12                    PIC 9(2) VALUE 31.
011300     05  ws-mdays-table REDEFINES ws-mdays-01
011400                                      OCCURS 12 TIMES PIC 9(2).
011500     05  filler                        PIC X(4).
011600
011700* === MONTH-ADD WORK AREA - SCHEDULE DUE DATES, DAY CLAMPED TO
011800* === MONTH END (JAN 31 + 1 MONTH = FEB 28/29, ETC.) ===
011900 01  ws-addmonths-work.
012000     05  ws-am-base-date                PIC 9(8).
012100     05  ws-am-base-date-r REDEFINES ws-am-base-date.
012200         10  ws-am-base-ccyy             PIC 9(4).
012300         10  ws-am-base-mm                PIC 9(2).
012400         10  ws-am-base-dd                PIC 9(2).
012500     05  ws-am-months                    PIC S9(2) COMP.
012600     05  ws-am-total-months              PIC S9(4) COMP.
012700     05  ws-am-new-year                  PIC S9(4) COMP.
012800     05  ws-am-new-month                 PIC S9(2) COMP.
012900     05  ws-am-new-day                   PIC S9(2) COMP.
013000     05  ws-am-last-day                  PIC S9(2) COMP.
013100     05  ws-am-result-date               PIC 9(8).
013200     05  ws-am-result-date-r REDEFINES ws-am-result-date.
013300         10  ws-am-res-ccyy               PIC 9(4).
013400         10  ws-am-res-mm                  PIC 9(2).
013500         10  ws-am-res-dd                  PIC 9(2).
013600     05  filler                        PIC X(6).
013700
013800* === CONTROL TOTALS - BAY1000 ACCEPTANCE RUN ===
013900 01  ws-accept-totals.
014000     05  ws-at-events-read             PIC S9(8) COMP VALUE 0.
014100     05  ws-at-accepted                PIC S9(8) COMP VALUE 0.
014200     05  ws-at-rejected                PIC S9(8) COMP VALUE 0.
014300     05  ws-at-rej-not-found            PIC S9(8) COMP VALUE 0.
014400     05  ws-at-rej-not-pending          PIC S9(8) COMP VALUE 0.
014500     05  ws-at-rej-expired              PIC S9(8) COMP VALUE 0.
014600     05  ws-at-rej-not-owner             PIC S9(8) COMP VALUE 0.
014700     05  ws-at-rej-cust-inactive          PIC S9(8) COMP VALUE 0.
014800     05  ws-at-rej-no-credit              PIC S9(8) COMP VALUE 0.
014900     05  ws-at-rej-bad-plan               PIC S9(8) COMP VALUE 0.
015000     05  ws-at-financed-tot PIC S9(9)V99 COMP-3 VALUE 0.
015100     05  ws-at-commission-tot PIC S9(9)V99 COMP-3 VALUE 0.
015200     05  ws-at-merch-net-tot PIC S9(9)V99 COMP-3 VALUE 0.
015300     05  filler                        PIC X(8).
015400
015500* === CONTROL TOTALS - BAY2000 PAYMENT RUN ===
015600 01  ws-pay-totals.
015700     05  ws-pt-posted                  PIC S9(8) COMP VALUE 0.
015800     05  ws-pt-rejected                PIC S9(8) COMP VALUE 0.
015900     05  ws-pt-posted-tot PIC S9(9)V99 COMP-3 VALUE 0.
016000     05  ws-pt-txn-completed             PIC S9(8) COMP VALUE 0.
016100     05  ws-pt-plan-completed            PIC S9(8) COMP VALUE 0.
016200     05  filler                        PIC X(8).
016300
016400* === CONTROL TOTALS - BAY3000 AGING RUN ===
016500 01  ws-aging-totals.
016600     05  ws-gt-txn-aged                 PIC S9(8) COMP VALUE 0.
016700     05  ws-gt-sch-aged                  PIC S9(8) COMP VALUE 0.
016800     05  filler                        PIC X(8).
016900
017000* === CONTROL TOTALS - BAY4000 WITHDRAWAL RUN ===
017100 01  ws-withdraw-totals.
017200     05  ws-wt-posted                   PIC S9(8) COMP VALUE 0.
017300     05  ws-wt-rejected                  PIC S9(8) COMP VALUE 0.
017400     05  ws-wt-posted-tot PIC S9(9)V99 COMP-3 VALUE 0.
017500     05  filler                        PIC X(8).
017600
017700* === CONTROL TOTALS - BAY5000 STATISTICS/REVENUE RUN ===
017800 01  ws-revenue-totals.
017900     05  ws-vt-settle-count              PIC S9(8) COMP VALUE 0.
018000     05  ws-vt-gross-tot PIC S9(9)V99 COMP-3 VALUE 0.
018100     05  ws-vt-commission-tot PIC S9(9)V99 COMP-3 VALUE 0.
018200     05  ws-vt-net-tot PIC S9(9)V99 COMP-3 VALUE 0.
018300     05  ws-vt-txn-volume-tot PIC S9(9)V99 COMP-3 VALUE 0.
018400     05  ws-vt-txn-commission-tot PIC S9(9)V99 COMP-3 VALUE 0.
018500     05  ws-vt-txn-active                 PIC S9(8) COMP VALUE 0.
018600     05  ws-vt-txn-completed               PIC S9(8) COMP VALUE 0.
018700     05  ws-vt-txn-overdue                 PIC S9(8) COMP VALUE 0.
018800     05  ws-vt-txn-defaulted PIC S9(8) COMP VALUE 0.
018900     05  ws-vt-txn-cancelled PIC S9(8) COMP VALUE 0.
019000     05  ws-vt-req-pending PIC S9(8) COMP VALUE 0.
019100     05  filler                        PIC X(8).
