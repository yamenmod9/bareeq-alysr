000100*****************************************************************
000200*  BAYTXN.cpy                                                   *
000300*  TRANSACTION MASTER RECORD - ONE PER ACCEPTED PURCHASE.        *
000400*  WRITTEN BY BAY1000 AT ACCEPTANCE, UPDATED BY BAY2000 (PAYMENT *
000500*  POSTING) AND BAY3000 (OVERDUE AGING).  KEYED BY BAYTXN-ID.    *
000600*****************************************************************
000700 01  BAYTXN-REC.
000800     05  BAYTXN-ID                   PIC 9(6).
000900     05  BAYTXN-NUMBER                PIC X(20).
001000     05  BAYTXN-MERCH-ID              PIC 9(6).
001100     05  BAYTXN-CUST-ID               PIC 9(6).
001200     05  BAYTXN-PR-ID                 PIC 9(6).
001300     05  BAYTXN-AMOUNTS.
001400         10  BAYTXN-TOTAL-AMOUNT      PIC S9(7)V99 COMP-3.
001500         10  BAYTXN-PAID-AMOUNT       PIC S9(7)V99 COMP-3.
001600         10  BAYTXN-REMAINING         PIC S9(7)V99 COMP-3.
001700     05  BAYTXN-AMOUNTS-X REDEFINES BAYTXN-AMOUNTS.
001800         10  BAYTXN-AMT-TABLE OCCURS 3 TIMES
001900                                      PIC S9(7)V99 COMP-3.
002000     05  BAYTXN-COMM-RATE             PIC V9(5).
002100     05  BAYTXN-COMM-AMOUNT           PIC S9(7)V99 COMP-3.
002200     05  BAYTXN-MERCH-NET             PIC S9(7)V99 COMP-3.
002300     05  BAYTXN-STATUS                PIC X(10).
002400         88  BAYTXN-IS-ACTIVE         VALUE 'ACTIVE    '.
002500         88  BAYTXN-IS-COMPLETED      VALUE 'COMPLETED '.
002600         88  BAYTXN-IS-OVERDUE        VALUE 'OVERDUE   '.
002700         88  BAYTXN-IS-DEFAULTED      VALUE 'DEFAULTED '.
002800         88  BAYTXN-IS-CANCELLED      VALUE 'CANCELLED '.
002900     05  BAYTXN-DUE-DATE              PIC 9(8).
003000     05  BAYTXN-PLAN-ID                PIC 9(6).
003100     05  FILLER                       PIC X(23).
