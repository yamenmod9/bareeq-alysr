000100*****************************************************************
000200*  BAYMER.cpy                                                   *
000300*  MERCHANT MASTER RECORD - KEYED BY BAYMER-ID ASCENDING         *
000400*  CARRIES LIFETIME COUNTS/VOLUME AND THE SETTLED BALANCE THAT   *
000500*  BAY4000 PAYS OUT ON WITHDRAWAL REQUESTS.                      *
000600*****************************************************************
000700 01  BAYMER-REC.
000800     05  BAYMER-ID                   PIC 9(6).
000900     05  BAYMER-SHOP-NAME             PIC X(30).
001000     05  BAYMER-STATUS                PIC X(10).
001100         88  BAYMER-IS-ACTIVE         VALUE 'ACTIVE    '.
001200         88  BAYMER-IS-SUSPENDED      VALUE 'SUSPENDED '.
001300         88  BAYMER-IS-PENDING        VALUE 'PENDING   '.
001400     05  BAYMER-TOT-TXNS              PIC 9(6).
001500     05  BAYMER-TOT-VOLUME            PIC S9(9)V99 COMP-3.
001600     05  BAYMER-BALANCE               PIC S9(9)V99 COMP-3.
001700     05  BAYMER-TOT-COMMISSION        PIC S9(9)V99 COMP-3.
001800     05  BAYMER-SETTLE-INFO.
001900         10  BAYMER-BANK-NAME         PIC X(20).
002000         10  BAYMER-IBAN              PIC X(24).
002100     05  BAYMER-SETTLE-INFO-X REDEFINES BAYMER-SETTLE-INFO
002200                                      PIC X(44).
002300     05  FILLER                       PIC X(30).
