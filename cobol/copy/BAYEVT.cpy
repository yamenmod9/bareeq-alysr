000100*****************************************************************
000200*  BAYEVT.cpy                                                   *
000300*  INPUT EVENT RECORDS FOR THE FOUR DRIVING RUNS.  EACH RUN      *
000400*  READS ONLY ITS OWN 01-LEVEL BELOW; THE OTHERS RIDE ALONG IN   *
000500*  THE SAME COPYBOOK THE WAY THE SHOP HAS ALWAYS KEPT RELATED    *
000600*  TRAN-CODE LAYOUTS TOGETHER (SEE THE OLD YEAR-END CODE TABLE). *
000700*****************************************************************
000800 01  BAYACC-EVENT.
000900     05  BAYACC-CUST-ID               PIC 9(6).
001000     05  BAYACC-PR-ID                 PIC 9(6).
001100     05  BAYACC-PLAN-MONTHS           PIC 9(2).
001200     05  BAYACC-EVENT-DATE            PIC 9(8).
001300     05  FILLER                       PIC X(16).
001400
001500 01  BAYPMT-EVENT.
001600     05  BAYPMT-CUST-ID               PIC 9(6).
001700     05  BAYPMT-TXN-ID                PIC 9(6).
001800     05  BAYPMT-AMOUNT                PIC 9(7)V99.
001900     05  BAYPMT-METHOD                PIC X(10).
002000         88  BAYPMT-BY-WALLET         VALUE 'WALLET    '.
002100         88  BAYPMT-BY-CARD           VALUE 'CARD      '.
002200         88  BAYPMT-BY-BANK           VALUE 'BANK      '.
002300     05  BAYPMT-EVENT-DATE            PIC 9(8).
002400     05  FILLER                       PIC X(8).
002500
002600 01  BAYWDR-EVENT.
002700     05  BAYWDR-MERCH-ID              PIC 9(6).
002800     05  BAYWDR-AMOUNT                PIC 9(7)V99.
002900     05  BAYWDR-BANK-NAME             PIC X(20).
003000     05  BAYWDR-IBAN                  PIC X(24).
003100     05  FILLER                       PIC X(10).
003200
003300 01  BAYLEV-EVENT.
003400     05  BAYLEV-CUST-ID               PIC 9(6).
003500     05  BAYLEV-REQ-LIMIT             PIC 9(7)V99.
003600     05  BAYLEV-EVENT-DATE            PIC 9(8).
003700     05  FILLER                       PIC X(24).
