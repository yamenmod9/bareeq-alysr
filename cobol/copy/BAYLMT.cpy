000100*****************************************************************
000200*  BAYLMT.cpy                                                   *
000300*  LIMIT-HISTORY RECORD - ONE PER CREDIT-LIMIT CHANGE REQUEST    *
000400*  PROCESSED BY BAY6000.  AN ENTRY IS WRITTEN WHETHER THE        *
000500*  REQUEST IS APPROVED OR REJECTED - NO SILENT CHANGES.          *
000600*  RECONCILIATION-STYLE RECORD, 3 DETAIL SLOTS CARRIED OVER      *
000700*  FROM THE OLD DISBURSEMENT-DETAIL TABLE FOR PREV/REQ/NEW.      *
000800*****************************************************************
000900 01  BAYLMT-REC.
001000     05  BAYLMT-ID                     PIC 9(6).
001100     05  BAYLMT-CUST-ID                PIC 9(6).
001200     05  BAYLMT-AMOUNTS OCCURS 3 TIMES.
001300         10  BAYLMT-AMT-TAG            PIC X(3).
001400         10  BAYLMT-AMT-DESC           PIC X(15).
001500         10  BAYLMT-AMT                PIC S9(7)V99 COMP-3.
001600     05  BAYLMT-AMOUNTS-V REDEFINES BAYLMT-AMOUNTS.
001700         10  FILLER                    PIC X(18).
001800         10  BAYLMT-PREV-LIMIT-V       PIC S9(7)V99 COMP-3.
001900         10  FILLER                    PIC X(18).
002000         10  BAYLMT-NEW-LIMIT-V        PIC S9(7)V99 COMP-3.
002100         10  FILLER                    PIC X(18).
002200         10  BAYLMT-REQ-LIMIT-V        PIC S9(7)V99 COMP-3.
002300     05  BAYLMT-STATUS                 PIC X(10).
002400         88  BAYLMT-IS-APPROVED        VALUE 'APPROVED  '.
002500         88  BAYLMT-IS-PENDING         VALUE 'PENDING   '.
002600         88  BAYLMT-IS-REJECTED        VALUE 'REJECTED  '.
002700     05  BAYLMT-APPROVED-BY            PIC X(15).
002800         88  BAYLMT-AUTO               VALUE 'AUTO           '.
002900         88  BAYLMT-AUTO-HIGH          VALUE 'AUTO-HIGH-LIMIT'.
003000     05  BAYLMT-DATE                   PIC 9(8).
003100     05  FILLER                        PIC X(17).
