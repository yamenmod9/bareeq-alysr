000100*****************************************************************
000200*  BAYREQ.cpy                                                   *
000300*  PURCHASE-REQUEST MASTER RECORD - KEYED BY BAYREQ-ID ASCENDING *
000400*  WRITTEN WHEN A MERCHANT SENDS A PURCHASE REQUEST; UPDATED BY  *
000500*  BAY1000 ON ACCEPTANCE, EXPIRY OR REJECTION.                   *
000600*****************************************************************
000700 01  BAYREQ-REC.
000800     05  BAYREQ-ID                   PIC 9(6).
000900     05  BAYREQ-REFERENCE             PIC X(20).
001000     05  BAYREQ-MERCH-ID              PIC 9(6).
001100     05  BAYREQ-CUST-ID               PIC 9(6).
001200     05  BAYREQ-PRODUCT-NAME          PIC X(30).
001300     05  BAYREQ-QUANTITY              PIC 9(4).
001400     05  BAYREQ-UNIT-PRICE            PIC S9(7)V99 COMP-3.
001500     05  BAYREQ-TOTAL-AMOUNT          PIC S9(7)V99 COMP-3.
001600     05  BAYREQ-STATUS                PIC X(10).
001700         88  BAYREQ-IS-PENDING        VALUE 'PENDING   '.
001800         88  BAYREQ-IS-ACCEPTED       VALUE 'ACCEPTED  '.
001900         88  BAYREQ-IS-REJECTED       VALUE 'REJECTED  '.
002000         88  BAYREQ-IS-EXPIRED        VALUE 'EXPIRED   '.
002100         88  BAYREQ-IS-CANCELLED      VALUE 'CANCELLED '.
002200     05  BAYREQ-CREATED-DATE          PIC 9(8).
002300     05  BAYREQ-EXPIRY-DATE           PIC 9(8).
002400     05  BAYREQ-DATES-X REDEFINES BAYREQ-CREATED-DATE.
002500         10  BAYREQ-CREATED-CCYY      PIC 9(4).
002600         10  BAYREQ-CREATED-MMDD      PIC 9(4).
002700     05  FILLER                       PIC X(20).
