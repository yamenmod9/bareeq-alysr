000100*****************************************************************
000200*  BAYPAY.cpy                                                   *
000300*  PAYMENT RECORD - ONE PER PAYMENT EVENT POSTED BY BAY2000.     *
000400*  FEE-ACTIVITY STYLE GROUPING RETAINED FOR THE METHOD/STATUS    *
000500*  BLOCK, AS THE SHOP HAS ALWAYS LAID OUT DISBURSEMENT RECORDS.  *
000600*****************************************************************
000700 01  BAYPAY-REC.
000800     05  BAYPAY-ID                    PIC 9(6).
000900     05  BAYPAY-REFERENCE              PIC X(20).
001000     05  BAYPAY-TXN-ID                 PIC 9(6).
001100     05  BAYPAY-CUST-ID                PIC 9(6).
001200     05  BAYPAY-SCH-ID                 PIC 9(6).
001300     05  BAYPAY-AMOUNT                 PIC S9(7)V99 COMP-3.
001400     05  BAYPAY-METHOD-STATUS.
001500         10  BAYPAY-METHOD             PIC X(10).
001600             88  BAYPAY-BY-WALLET      VALUE 'WALLET    '.
001700             88  BAYPAY-BY-CARD        VALUE 'CARD      '.
001800             88  BAYPAY-BY-BANK        VALUE 'BANK      '.
001900         10  BAYPAY-STATUS             PIC X(10).
002000             88  BAYPAY-IS-COMPLETED   VALUE 'COMPLETED '.
002100             88  BAYPAY-IS-PENDING     VALUE 'PENDING   '.
002200             88  BAYPAY-IS-FAILED      VALUE 'FAILED    '.
002300             88  BAYPAY-IS-REFUNDED    VALUE 'REFUNDED  '.
002400     05  BAYPAY-METHOD-STATUS-X REDEFINES BAYPAY-METHOD-STATUS
002500                                       PIC X(20).
002600     05  BAYPAY-DATE                   PIC 9(8).
002700     05  FILLER                       PIC X(30).
